000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    FRAUDCHK.
000400 AUTHOR.        D G BLANCHARD.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  06/30/94.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = FRAUDCHK
001100*
001200*   FUNCTION = FIVE FRAUD/SANITY CHECKS RUN AGAINST AN ORDER
001300*              BEFORE TRDEXEC WILL VALIDATE IT.  ALL FIVE RUN
001400*              REGARDLESS OF WHETHER AN EARLIER ONE ALREADY
001500*              FAILED, AND EVERY REASON THAT FIRES IS HANDED
001600*              BACK - COMPLIANCE WANTS THE FULL PICTURE ON THE
001700*              REJECT NOTICE, NOT JUST THE FIRST THING WRONG:
001800*                1. CLIENT STATUS  - THE CLIENT MASTER MUST SHOW
001900*                   ACTIVE
002000*                2. TRADING HOURS  - ORDER TIME MUST FALL INSIDE
002100*                   THE EXCHANGE SESSION WINDOW
002200*                3. DAILY NOTIONAL LIMIT - TODAY'S TRADED
002300*                   NOTIONAL PLUS THIS ORDER MUST NOT EXCEED THE
002400*                   CLIENT'S DAILY TRADE LIMIT (ZERO = NO LIMIT)
002500*                4. LARGE ORDER    - QUANTITY OVER THE HOUSE
002600*                   WATCH THRESHOLD IS LOGGED BUT DOES NOT FAIL
002700*                   THE ORDER BY ITSELF
002800*                5. BUYING POWER   - A BUY MUST BE COVERED BY
002900*                   THE CLIENT'S REFERENCE BALANCE BEFORE THE
003000*                   ORDER IS EVEN VALIDATED
003100*
003200*              TRDEXEC HAS ALREADY SUMMED TODAY'S EXECUTED TRADE
003300*              NOTIONAL FOR THIS CLIENT AND PASSES IT IN - THIS
003400*              MODULE DOES NOT OPEN TRADE-FILE ITSELF.
003500*
003600*   CALLED BY = TRDEXEC (FIRST STEP AFTER THE ORDER IS READ)
003700*
003800*   CHANGE ACTIVITY:
003900*      06/30/94  DGB  ORIGINAL, TT#9640 - COMPLIANCE WANTED THESE     9640
004000*                     FIVE CHECKS OFF THE MANUAL PRE-TRADE FORM       9640
004100*      03/11/96  DGB  ADDED THE LARGE-ORDER WATCH THRESHOLD AS A      9640
004200*                     LOG-ONLY CHECK, TT#9822                         9822
004300*      01/14/99  RSM  Y2K REVIEW - TRADING-HOURS TEST USES ONLY       9822
004400*                     THE HH/MM PORTION OF THE STAMP, NO CENTURY      9822
004500*                     EXPOSURE, CLOSED NO CHANGE, TT#Y2K-129       Y2K-129
004600*      04/02/03  DGB  DROPPED THE STANDALONE PRICE-SANITY CHECK,   Y2K-129
004700*                     WHICH DUPLICATED WORK RULEGATE ALREADY       Y2K-129
004800*                     DOES, AND PUT THE CLIENT-STATUS CHECK        Y2K-129
004900*                     COMPLIANCE HAD ASKED FOR ORIGINALLY BACK     Y2K-129
005000*                     IN ITS PLACE - IT HAD BEEN DROPPED BY        Y2K-129
005100*                     MISTAKE DURING THE 96 REWORK.  ALSO          Y2K-129
005200*                     CHANGED THE REASON TEXT TO ACCUMULATE        Y2K-129
005300*                     EVERY CHECK THAT FAILED INSTEAD OF ONLY      Y2K-129
005400*                     THE FIRST, AND DROPPED THE MARKET-ONLY       Y2K-129
005500*                     RESTRICTION ON THE BUYING-POWER CHECK SO     Y2K-129
005600*                     IT ALSO CATCHES AN UNFUNDED LIMIT BUY,       Y2K-129
005700*                     TT#10390                                       10390
005800*      07/21/04  DGB  ADDED A SECOND WORKING-STORAGE REDEFINES       10390
005900*                     (WS-FRAUDCHK-WORK-EDIT) AND 920-TRACE-DAILY-   10390
006000*                     LIMIT SO THE JOB LOG SHOWS THE ORDER TIME      10390
006100*                     AND THE RUNNING TOTAL THAT TRIPPED THE         10390
006200*                     DAILY LIMIT, NOT JUST THE REJECT REASON ON     10390
006300*                     THE TRADE ROW, TT#10711                        10711
006400*****************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500 77  WS-REASON-TEXT              PIC X(80) VALUE SPACES.
007600*
007700 01  WS-FRAUDCHK-SWITCHES.
007800     05  WS-CALL-COUNT               PIC S9(7) COMP VALUE ZERO.
007900     05  WS-REASON-COUNT             PIC S9(4) COMP VALUE ZERO.
008000     05  FILLER                      PIC X(6).
008100*
008200 01  WS-FRAUDCHK-CONSTANTS.
008300     05  WS-MARKET-OPEN-HHMM         PIC 9(4) VALUE 0930.
008400     05  WS-MARKET-CLOSE-HHMM        PIC 9(4) VALUE 1600.
008500     05  WS-LARGE-ORDER-QTY          PIC S9(9) COMP-3
008600                                      VALUE 10000.
008700     05  FILLER                      PIC X(4).
008800*
008900 01  WS-FRAUDCHK-WORK.
009000     05  WS-ORDER-HOUR               PIC 9(2) VALUE ZERO.
009100     05  WS-ORDER-MINUTE             PIC 9(2) VALUE ZERO.
009200     05  WS-ORDER-HHMM               PIC 9(4) VALUE ZERO.
009300     05  WS-TRADE-AMOUNT             PIC S9(17)V9(2) COMP-3
009400                                      VALUE ZERO.
009500     05  WS-PROJECTED-TOTAL          PIC S9(17)V9(2) COMP-3
009600                                      VALUE ZERO.
009700     05  FILLER                      PIC X(6).
009800*
009900*  ALTERNATE VIEW OF THE CONSTANTS AREA SO THE ORDER-TIME RANGE
010000*  TEST CAN COMPARE TWO STRAIGHT PIC 9(4) VALUES - SECOND
010100*  REDEFINES ON THIS MODULE
010200 01  WS-FRAUDCHK-CONSTANTS-R REDEFINES WS-FRAUDCHK-CONSTANTS.
010300     05  WS-MARKET-OPEN-HHMM-R       PIC 9(4).
010400     05  WS-MARKET-CLOSE-HHMM-R      PIC 9(4).
010500     05  WS-LARGE-ORDER-QTY-R        PIC S9(9) COMP-3.
010600     05  FILLER                      PIC X(4).
010700*
010800*  ZONED VIEW OF THE ORDER-TIME AND PROJECTED-TOTAL WORK AREA
010900*  FOR THE DAILY-LIMIT TRACE DISPLAY - THIRD REDEFINES ON THIS
011000*  MODULE
011100 01  WS-FRAUDCHK-WORK-EDIT REDEFINES WS-FRAUDCHK-WORK.
011200     05  WS-ORDER-HHMM-EDIT          PIC 9(4).
011300     05  FILLER                      PIC X(14).
011400     05  WS-PROJECTED-TOTAL-EDIT     PIC -(9)9.99.
011500     05  FILLER                      PIC X(3).
011600*
011700*
011800*  WORK AREA FOR 900-ADD-REASON, WHICH BUILDS LK-REASON UP OUT
011900*  OF EVERY CHECK THAT FIRED RATHER THAN JUST THE FIRST ONE -
012000*  THE POINTER TRACKS WHERE THE NEXT PIECE GOES AND THE SCAN
012100*  FIELDS STRIP THE TRAILING SPACES OFF WS-REASON-TEXT SO THE
012200*  PIECES DO NOT LAND WITH A BLOCK OF BLANKS BETWEEN THEM
012300 01  WS-REASON-BUILD-AREA.
012400     05  WS-REASON-POINTER           PIC S9(4) COMP VALUE 1.
012500     05  WS-REASON-TEXT-LEN          PIC S9(4) COMP VALUE ZERO.
012600     05  WS-REASON-SCAN-POS          PIC S9(4) COMP VALUE ZERO.
012700     05  FILLER                      PIC X(6).
012800
012900 LINKAGE SECTION.
013000 COPY CLIREC.
013100 COPY TRDREC.
013200 01  LK-DAILY-TOTAL-SO-FAR           PIC S9(17)V9(2).
013300 01  LK-PASSED-FLAG                  PIC X(1).
013400     88  LK-CHECK-PASSED             VALUE 'Y'.
013500     88  LK-CHECK-FAILED             VALUE 'N'.
013600 01  LK-REASON                       PIC X(500).
013700
013800 PROCEDURE DIVISION USING CLIENT-RECORD, TRADE-RECORD,
013900         LK-DAILY-TOTAL-SO-FAR, LK-PASSED-FLAG, LK-REASON.
014000*
014100 000-MAIN.
014200     ADD +1 TO WS-CALL-COUNT.
014300     MOVE ZERO TO WS-REASON-COUNT.
014400     MOVE 1 TO WS-REASON-POINTER.
014500     MOVE SPACES TO LK-REASON.
014600     SET LK-CHECK-PASSED TO TRUE.
014700     PERFORM 100-CHECK-CLIENT-STATUS THRU 100-EXIT.
014800     PERFORM 200-CHECK-TRADING-HOURS THRU 200-EXIT.
014900     PERFORM 300-CHECK-DAILY-LIMIT THRU 300-EXIT.
015000     PERFORM 400-CHECK-LARGE-ORDER THRU 400-EXIT.
015100     PERFORM 500-CHECK-BUYING-POWER THRU 500-EXIT.
015200     GOBACK.
015300*
015400 100-CHECK-CLIENT-STATUS.
015500     IF NOT CLIENT-STAT-ACTIVE
015600         MOVE 'CLIENT IS NOT ACTIVE' TO WS-REASON-TEXT
015700         PERFORM 900-ADD-REASON THRU 900-EXIT
015800     END-IF.
015900 100-EXIT.
016000     EXIT.
016100*
016200 200-CHECK-TRADING-HOURS.
016300     MOVE TRD-TIME-HOUR TO WS-ORDER-HOUR.
016400     MOVE TRD-TIME-MINUTE TO WS-ORDER-MINUTE.
016500     COMPUTE WS-ORDER-HHMM = (WS-ORDER-HOUR * 100)
016600             + WS-ORDER-MINUTE.
016700     IF WS-ORDER-HHMM < WS-MARKET-OPEN-HHMM-R
016800             OR WS-ORDER-HHMM > WS-MARKET-CLOSE-HHMM-R
016900         MOVE 'TRADE OUTSIDE TRADING HOURS'
017000             TO WS-REASON-TEXT
017100         PERFORM 900-ADD-REASON THRU 900-EXIT
017200     END-IF.
017300 200-EXIT.
017400     EXIT.
017500*
017600 300-CHECK-DAILY-LIMIT.
017700     IF CLIENT-NO-DAILY-LIMIT
017800         GO TO 300-EXIT
017900     END-IF.
018000     COMPUTE WS-TRADE-AMOUNT ROUNDED =
018100             TRD-QUANTITY * TRD-PRICE.
018200     COMPUTE WS-PROJECTED-TOTAL =
018300             LK-DAILY-TOTAL-SO-FAR + WS-TRADE-AMOUNT.
018400     IF WS-PROJECTED-TOTAL > CLIENT-DAILY-TRADE-LIMIT
018500         MOVE 'DAILY TRADE LIMIT EXCEEDED'
018600             TO WS-REASON-TEXT
018700         PERFORM 920-TRACE-DAILY-LIMIT THRU 920-EXIT
018800         PERFORM 900-ADD-REASON THRU 900-EXIT
018900     END-IF.
019000 300-EXIT.
019100     EXIT.
019200*
019300*    LOG-ONLY - A LARGE ORDER NEVER FAILS THE CHECK BY ITSELF,
019400*    IT ONLY GOES INTO THE REASON TEXT ALONGSIDE ANYTHING ELSE
019500*    THAT MAY HAVE FAILED, FOR THE RISK DESK'S BENEFIT - IT
019600*    SHARES 900-ADD-REASON'S TEXT-BUILDING BUT NOT ITS FLAG
019700 400-CHECK-LARGE-ORDER.
019800     IF TRD-QUANTITY > WS-LARGE-ORDER-QTY-R
019900         MOVE 'LARGE ORDER - REFERRED TO RISK DESK FOR REVIEW'
020000             TO WS-REASON-TEXT
020100         PERFORM 910-APPEND-REASON-TEXT THRU 910-EXIT
020200     END-IF.
020300 400-EXIT.
020400     EXIT.
020500*
020600*    A BUY ORDER OF EITHER ORDER TYPE MUST BE COVERED BY THE
020700*    CLIENT'S REFERENCE BALANCE - A LIMIT BUY THAT WOULD BOOK AN
020800*    UNFUNDED RESERVATION IS JUST AS MUCH A PROBLEM AS AN
020900*    UNFUNDED MARKET BUY
021000 500-CHECK-BUYING-POWER.
021100     IF TRD-IS-BUY
021200         COMPUTE WS-TRADE-AMOUNT ROUNDED =
021300                 TRD-QUANTITY * TRD-PRICE
021400         IF WS-TRADE-AMOUNT > CLIENT-ACCOUNT-BALANCE
021500             MOVE 'INSUFFICIENT ACCOUNT BALANCE'
021600                 TO WS-REASON-TEXT
021700             PERFORM 900-ADD-REASON THRU 900-EXIT
021800         END-IF
021900     END-IF.
022000 500-EXIT.
022100     EXIT.
022200*
022300*    EVERY CHECK THAT FIRES ADDS ITS TEXT TO LK-REASON RATHER
022400*    THAN REPLACING WHAT IS ALREADY THERE - COMPLIANCE WANTS
022500*    THE WHOLE PICTURE ON THE REJECT NOTICE WHEN MORE THAN ONE
022600*    THING IS WRONG WITH AN ORDER
022700 900-ADD-REASON.
022800     PERFORM 910-APPEND-REASON-TEXT THRU 910-EXIT.
022900     SET LK-CHECK-FAILED TO TRUE.
023000 900-EXIT.
023100     EXIT.
023200*
023300*    APPENDS WS-REASON-TEXT TO LK-REASON, SEPARATING IT FROM
023400*    ANY EARLIER TEXT WITH '; ' - DOES NOT TOUCH THE PASS/FAIL
023500*    FLAG, SO THE LOG-ONLY LARGE-ORDER CHECK CAN SHARE THIS
023600 910-APPEND-REASON-TEXT.
023700     ADD +1 TO WS-REASON-COUNT.
023800     PERFORM 950-TRIM-REASON-TEXT THRU 950-EXIT.
023900     IF WS-REASON-COUNT = 1
024000         STRING WS-REASON-TEXT (1:WS-REASON-TEXT-LEN)
024100                 DELIMITED BY SIZE
024200             INTO LK-REASON
024300             WITH POINTER WS-REASON-POINTER
024400     ELSE
024500         STRING '; ' DELIMITED BY SIZE
024600                 WS-REASON-TEXT (1:WS-REASON-TEXT-LEN)
024700                 DELIMITED BY SIZE
024800             INTO LK-REASON
024900             WITH POINTER WS-REASON-POINTER
025000     END-IF.
025100 910-EXIT.
025200     EXIT.
025300*
025400*    BACKWARD SCAN TO FIND THE LAST NON-BLANK CHARACTER IN
025500*    WS-REASON-TEXT SO 910 CAN STRING JUST THE MESSAGE, NOT THE
025600*    TRAILING PAD, INTO LK-REASON
025700 950-TRIM-REASON-TEXT.
025800     MOVE 80 TO WS-REASON-SCAN-POS.
025900     PERFORM 951-SCAN-BACK-ONE THRU 951-EXIT
026000         UNTIL WS-REASON-TEXT (WS-REASON-SCAN-POS:1) NOT = SPACE
026100         OR WS-REASON-SCAN-POS = 1.
026200     MOVE WS-REASON-SCAN-POS TO WS-REASON-TEXT-LEN.
026300 950-EXIT.
026400     EXIT.
026500*
026600 951-SCAN-BACK-ONE.
026700     SUBTRACT 1 FROM WS-REASON-SCAN-POS.
026800 951-EXIT.
026900     EXIT.
027000*
027100*    RISK DESK WANTED THE ORDER TIME AND THE RUNNING TOTAL THAT
027200*    TRIPPED THE LIMIT ON THE JOB LOG, NOT JUST THE REJECT
027300*    REASON ON THE TRADE ROW ITSELF
027400 920-TRACE-DAILY-LIMIT.
027500     DISPLAY 'FRAUDCHK - DAILY LIMIT TRIPPED AT ' WS-ORDER-HHMM-ED
027600             ' PROJECTED ' WS-PROJECTED-TOTAL-EDIT.
027700 920-EXIT.
027800     EXIT.
