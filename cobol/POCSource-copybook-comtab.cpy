000100*****************************************************************
000200*   MEMBER NAME  = COMTAB
000300*
000400*   DESCRIPTIVE NAME = COMMON CLIENT+SYMBOL WORKING TABLE
000500*
000600*   FUNCTION = PORTFOLIO-FILE AND TRADE-FILE ARE RELATIVE FILES
000700*              KEYED BY A GENERATED ID, NOT BY CLIENT+SYMBOL, SO
000800*              A PROGRAM THAT NEEDS TO WORK A CLIENT'S POSITIONS
000900*              A SYMBOL AT A TIME LOADS THEM INTO THIS TABLE,
001000*              KEEPS IT IN CLIENT+SYMBOL SEQUENCE AS ROWS ARRIVE
001100*              (SAME BACKWARD-SHIFT INSERT ADSORT HAS USED SINCE
001200*              THE OLD BATCH SORT UTILITY WAS RETIRED), AND THEN
001300*              WORKS IT WITH SEARCH ALL INSTEAD OF RE-READING
001400*              THE FILE.
001500*
001600*   USED BY  = RECONCIL (ONE CLIENT'S SYMBOL POSITIONS PER
001700*              CONTROL BREAK)
001800*
001900*   CHANGE ACTIVITY:
002000*      09/23/93  DGB  ORIGINAL TABLE, TT#9542 - LIFTED THE            9542
002100*                     BACKWARD-SHIFT INSERT OUT OF ADSORT SO          9542
002200*                     RECONCIL COULD KEEP A CLIENT'S POSITIONS        9542
002300*                     SORTED WITHOUT A SORT STEP IN THE JCL           9542
002400*      08/03/01  DGB  RAISED THE OCCURS LIMIT FROM 200 TO 500,        9542
002500*                     TT#10234 - A FEW HOUSE ACCOUNTS OUTGREW IT     10234
002600*****************************************************************
002700 01  COMMON-WORK-TABLE.
002800     05  CWT-ENTRY-COUNT             PIC S9(4) COMP VALUE ZERO.
002900     05  CWT-ENTRY OCCURS 0 TO 500 TIMES
003000             DEPENDING ON CWT-ENTRY-COUNT
003100             ASCENDING KEY IS CWT-CLIENT-ID CWT-SYMBOL
003200             INDEXED BY CWT-NDX.
003300         10  CWT-CLIENT-ID           PIC 9(9).
003400         10  CWT-SYMBOL              PIC X(10).
003500         10  CWT-QUANTITY            PIC S9(9)   COMP-3.
003600         10  CWT-TOTAL-COST          PIC S9(11)V9(2) COMP-3.
003700         10  CWT-AVERAGE-PRICE       PIC S9(8)V9(2)  COMP-3.
003800*  RELATIVE-RECORD NUMBER OF THIS ROW ON PORTFOLIO-FILE, ZERO
003900*  WHEN THE ROW HAS NOT BEEN WRITTEN TO THE FILE YET
004000         10  CWT-PORT-RELKEY         PIC S9(9)   COMP-3.
004100*
004200*  BACKWARD-SHIFT WORK CELLS, SAME NAMES ADSORT USED
004300     05  CWT-INSERT-TO               PIC S9(8) COMP.
004400     05  CWT-MOVE-FROM               PIC S9(8) COMP.
