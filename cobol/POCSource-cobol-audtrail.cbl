000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    AUDTRAIL.
000400 AUTHOR.        R S MILLER.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  04/11/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = AUDTRAIL
001100*
001200*   FUNCTION = SINGLE WRITER FOR AUDIT-LOG-FILE.  EVERY OTHER
001300*              MODULE IN THIS SYSTEM THAT NEEDS TO RECORD A
001400*              BUSINESS EVENT CALLS HERE INSTEAD OF OPENING THE
001500*              AUDIT FILE ITSELF - KEEPS ONE OWNER OF THE FILE
001600*              AND ONE PLACE THAT ASSIGNS THE AUD-ID SEQUENCE.
001700*              THE FILE STAYS OPEN ACROSS CALLS FOR THE LIFE OF
001800*              THE RUN; THE CALLING DRIVER MUST CALL THIS MODULE
001900*              ONE LAST TIME WITH LK-FUNCTION-CODE = 'CLOSE'
002000*              BEFORE IT GOES BACK TO THE OPERATING SYSTEM.
002100*
002200*   CALLED BY = TRDEXEC, LIMSWEEP, RECONCIL, HOLDIMP, ACTVIMP,
002300*              CLNTWIPE
002400*
002500*   CHANGE ACTIVITY:
002600*      04/11/89  RSM  ORIGINAL, TT#8834                               8834
002700*      02/06/91  RSM  ADDED THE CLOSE FUNCTION CODE SO CALLERS        8834
002800*                     COULD FLUSH THE FILE WITHOUT CANCELLING         8834
002900*                     THE LOAD MODULE, TT#9016                        9016
003000*      06/30/94  DGB  RAISED AUD-DETAILS TO 500 BYTES TO HOLD THE     9016
003100*                     FRAUD-CHECK REASON STRING VERBATIM, TT#9641     9641
003200*      01/14/99  RSM  Y2K REVIEW - WS-CURRENT-DATE-TIME SOURCED       9641
003300*                     FROM THE INTRINSIC CLOCK, 4-DIGIT YEAR          9641
003400*                     CONFIRMED, CLOSED NO CHANGE, TT#Y2K-126      Y2K-126
003500*      02/18/03  DGB  200-WRITE-ONE-EVENT NEVER CHECKED THE FILE   Y2K-126
003600*                     STATUS AFTER THE WRITE - A FULL AUDIT DASD   Y2K-126
003700*                     PACK WAS FAILING SILENTLY.  ADDED THE CHECK  Y2K-126
003800*                     AND AN END-OF-RUN TOTALS LINE, TT#10391        10391
003900*****************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT AUDIT-LOG-FILE
005100         ASSIGN TO AUDITLOG
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-AUDIT-FILE-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  AUDIT-LOG-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 670 CHARACTERS.
006000     COPY AUDREC.
006100
006200 WORKING-STORAGE SECTION.
006300*
006400 77  WS-WRITE-ERROR-COUNT               PIC S9(7) COMP VALUE ZERO.
006500*
006600 01  WS-AUDTRAIL-SWITCHES.
006700     05  WS-AUDIT-FILE-STATUS        PIC X(2) VALUE SPACES.
006800         88  WS-AUDIT-FILE-OK        VALUE '00'.
006900     05  WS-FILE-OPEN-SW             PIC X(1) VALUE 'N'.
007000         88  WS-FILE-IS-OPEN         VALUE 'Y'.
007100     05  FILLER                      PIC X(9).
007200*
007300 01  WS-AUDTRAIL-COUNTERS.
007400     05  WS-NEXT-AUD-ID              PIC S9(9) COMP VALUE ZERO.
007500     05  WS-WRITE-COUNT              PIC S9(7) COMP VALUE ZERO.
007600     05  FILLER                      PIC X(12).
007700*
007800*  SECOND REDEFINES ON THIS MODULE - END-OF-RUN TOTALS VIEW OF
007900*  THE COUNTERS, PRINTED BY 900-PRINT-RUN-TOTALS BELOW
008000 01  WS-AUDTRAIL-COUNTERS-EDIT REDEFINES WS-AUDTRAIL-COUNTERS.
008100     05  WS-NEXT-AUD-ID-EDIT         PIC Z(8)9.
008200     05  WS-WRITE-COUNT-EDIT         PIC Z(6)9.
008300     05  FILLER                      PIC X(4).
008400*
008500 01  WS-CURRENT-DATE-TIME.
008600     05  WS-CDT-YEAR                 PIC 9(4).
008700     05  WS-CDT-MONTH                PIC 9(2).
008800     05  WS-CDT-DAY                  PIC 9(2).
008900     05  WS-CDT-HOUR                 PIC 9(2).
009000     05  WS-CDT-MINUTE               PIC 9(2).
009100     05  WS-CDT-SECOND               PIC 9(2).
009200     05  WS-CDT-HUNDREDTH            PIC 9(2).
009300     05  FILLER                      PIC X(9).
009400*
009500*  ALTERNATE VIEW OF WS-CURRENT-DATE-TIME LAID OUT LIKE THE
009600*  AUD-EVENT-TIME STAMP FORMAT SO 100-STAMP-EVENT-TIME CAN MOVE
009700*  IT ACROSS A PIECE AT A TIME - FIRST REDEFINES ON THIS MODULE
009800 01  WS-CURRENT-DATE-TIME-R REDEFINES WS-CURRENT-DATE-TIME.
009900     05  WS-CDT-YEAR-R               PIC X(4).
010000     05  WS-CDT-MONTH-R              PIC X(2).
010100     05  WS-CDT-DAY-R                PIC X(2).
010200     05  WS-CDT-HOUR-R               PIC X(2).
010300     05  WS-CDT-MINUTE-R             PIC X(2).
010400     05  WS-CDT-SECOND-R             PIC X(2).
010500     05  WS-CDT-HUNDREDTH-R          PIC X(2).
010600     05  FILLER                      PIC X(9).
010700*
010800*  THIRD REDEFINES ON THIS MODULE - SINGLE NUMERIC VIEW OF THE
010900*  WHOLE STAMP, STRUNG INTO THE WRITE-ERROR TRACE LINE
011000 01  WS-CURRENT-DATE-TIME-NUM REDEFINES WS-CURRENT-DATE-TIME.
011100     05  WS-CDT-NUMERIC              PIC 9(16).
011200*
011300 01  WS-AUDTRAIL-TRACE-LINE              PIC X(80) VALUE SPACES.
011400
011500 LINKAGE SECTION.
011600 01  LK-FUNCTION-CODE                PIC X(5).
011700     88  LK-FN-LOG                   VALUE 'LOG'.
011800     88  LK-FN-CLOSE                 VALUE 'CLOSE'.
011900 01  LK-ENTITY-TYPE                  PIC X(50).
012000 01  LK-ENTITY-ID                    PIC 9(9).
012100 01  LK-ACTION                       PIC X(20).
012200 01  LK-DETAILS                      PIC X(500).
012300
012400 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-ENTITY-TYPE,
012500         LK-ENTITY-ID, LK-ACTION, LK-DETAILS.
012600*
012700 000-MAIN.
012800     IF LK-FN-CLOSE
012900         PERFORM 800-CLOSE-AUDIT-FILE THRU 800-EXIT
013000         GOBACK
013100     END-IF.
013200     IF NOT WS-FILE-IS-OPEN
013300         PERFORM 100-OPEN-AUDIT-FILE THRU 100-EXIT
013400     END-IF.
013500     PERFORM 200-WRITE-ONE-EVENT THRU 200-EXIT.
013600     GOBACK.
013700*
013800 100-OPEN-AUDIT-FILE.
013900     OPEN OUTPUT AUDIT-LOG-FILE.
014000     SET WS-FILE-IS-OPEN TO TRUE.
014100     MOVE +1 TO WS-NEXT-AUD-ID.
014200 100-EXIT.
014300     EXIT.
014400*
014500 200-WRITE-ONE-EVENT.
014600*    THE SHOP HAS NO INTRINSIC-FUNCTION CLOCK CALL ON THIS
014700*    COMPILER SO THE RUN DATE/TIME COMES OFF THE SYSTEM CLOCK
014800*    THROUGH THE STANDARD FILLER-COMPATIBLE ACCEPT
014900     ACCEPT WS-CDT-YEAR FROM YEAR.
015000     ACCEPT WS-CDT-MONTH FROM MONTH.
015100     ACCEPT WS-CDT-DAY FROM DAY.
015200     ACCEPT WS-CDT-HOUR FROM HOUR.
015300     ACCEPT WS-CDT-MINUTE FROM MINUTE.
015400     ACCEPT WS-CDT-SECOND FROM SECOND.
015500     MOVE ZERO TO WS-CDT-HUNDREDTH.
015600     MOVE SPACES TO AUD-EVENT-TIME.
015700     STRING WS-CDT-YEAR-R  '-' WS-CDT-MONTH-R  '-'
015800            WS-CDT-DAY-R   '-' WS-CDT-HOUR-R    '.'
015900            WS-CDT-MINUTE-R '.' WS-CDT-SECOND-R '.'
016000            '000000' DELIMITED BY SIZE
016100        INTO AUD-EVENT-TIME.
016200     MOVE WS-NEXT-AUD-ID TO AUD-ID.
016300     MOVE LK-ENTITY-TYPE TO AUD-ENTITY-TYPE.
016400     MOVE LK-ENTITY-ID TO AUD-ENTITY-ID.
016500     MOVE LK-ACTION TO AUD-ACTION.
016600     MOVE 'SYSTEM' TO AUD-USER-ID.
016700     MOVE LK-DETAILS TO AUD-DETAILS.
016800     WRITE AUDIT-LOG-RECORD.
016900     IF NOT WS-AUDIT-FILE-OK
017000         PERFORM 900-TRACE-WRITE-ERROR THRU 900-EXIT
017100     END-IF.
017200     ADD +1 TO WS-NEXT-AUD-ID.
017300     ADD +1 TO WS-WRITE-COUNT.
017400 200-EXIT.
017500     EXIT.
017600*
017700 800-CLOSE-AUDIT-FILE.
017800     IF WS-FILE-IS-OPEN
017900         CLOSE AUDIT-LOG-FILE
018000         MOVE 'N' TO WS-FILE-OPEN-SW
018100     END-IF.
018200     PERFORM 900-PRINT-RUN-TOTALS THRU 900-EXIT.
018300 800-EXIT.
018400     EXIT.
018500*
018600*    A FULL AUDIT DASD PACK USED TO FAIL THE WRITE SILENTLY -
018700*    THIS TRACE PUTS THE FAILING STATUS AND TIMESTAMP ON THE
018800*    OPERATOR CONSOLE SO THE RUN GETS FLAGGED RIGHT AWAY
018900 900-TRACE-WRITE-ERROR.
019000     ADD +1 TO WS-WRITE-ERROR-COUNT.
019100     MOVE SPACES TO WS-AUDTRAIL-TRACE-LINE.
019200     STRING 'AUDTRAIL - WRITE FAILED, STATUS '
019300             WS-AUDIT-FILE-STATUS DELIMITED BY SIZE
019400             ' AT ' WS-CDT-NUMERIC DELIMITED BY SIZE
019500         INTO WS-AUDTRAIL-TRACE-LINE.
019600     DISPLAY WS-AUDTRAIL-TRACE-LINE.
019700     GO TO 900-EXIT.
019800*
019900*    END-OF-RUN TOTALS FOR THE OPERATOR CONSOLE
020000 900-PRINT-RUN-TOTALS.
020100     DISPLAY 'AUDTRAIL - EVENTS WRITTEN ' WS-WRITE-COUNT-EDIT
020200             ' WRITE ERRORS ' WS-WRITE-ERROR-COUNT.
020300 900-EXIT.
020400     EXIT.
