000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    RULEGATE.
000400 AUTHOR.        R S MILLER.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  02/06/91.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = RULEGATE
001100*
001200*   FUNCTION = RULE ENGINE GATE.  BEFORE TRDEXEC WILL VALIDATE AN
001300*              ORDER IT MUST CLEAR THIS GATE.  THE GATE ITSELF
001400*              DOES NOT KNOW WHAT ANY GIVEN RULE TESTS - IT ONLY
001500*              CONFIRMS THAT NO ACTIVE APPLICATION-WIDE, CLIENT-
001600*              SPECIFIC OR TRADE-LEVEL RULE IS CURRENTLY SET
001700*              AGAINST THE CLIENT.  THE RISK DESK MAINTAINS
001800*              RULE-FILE ITSELF THROUGH ITS OWN ONLINE TOOL, NOT
001900*              THROUGH THIS RUN.
002000*
002100*   CALLED BY = TRDEXEC (STEP AFTER FRAUD CHECK)
002200*
002300*   CHANGE ACTIVITY:
002400*      02/06/91  RSM  ORIGINAL, TT#9014                               9014
002500*      09/23/93  DGB  ADDED THE CLIENT-LEVEL SCAN - RISK DESK HAD     9014
002600*                     BEEN ASKING FOR PER-CLIENT HOLDS SINCE THE      9014
002700*                     ROLLOUT, TT#9543                                9543
002800*      01/14/99  RSM  Y2K REVIEW - RULE-RECORD CARRIES NO DATES,      9543
002900*                     CLOSED NO CHANGE, TT#Y2K-125                 Y2K-125
003000*      02/18/03  DGB  RULE-LEVEL-TRADE WAS DECLARED ON RULEREC     Y2K-125
003100*                     BUT NEVER EVALUATED - THE GATE WAS LETTING   Y2K-125
003200*                     TRADE-LEVEL HOLDS THROUGH.  ADDED THE THIRD  Y2K-125
003300*                     LEVEL TO 210-EVALUATE-ONE-RULE, TT#10391       10391
003400*      02/18/03  DGB  ADDED THE CONSOLE HOLD TRACE AND END-OF-RUN    10391
003500*                     TOTALS THE RISK DESK ASKED FOR WHEN THIS       10391
003600*                     JOB RUNS ONLINE, TT#10391                      10391
003700*****************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT RULE-FILE
004900         ASSIGN TO RULEFILE
005000         ORGANIZATION IS RELATIVE
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS WS-RULE-FILE-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  RULE-FILE
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 170 CHARACTERS.
005900     COPY RULEREC.
006000
006100 WORKING-STORAGE SECTION.
006200*
006300 77  WS-TRADE-HOLD-COUNT                PIC S9(4) COMP VALUE ZERO.
006400*
006500 01  WS-RULEGATE-SWITCHES.
006600     05  WS-RULE-FILE-STATUS         PIC X(2) VALUE SPACES.
006700         88  WS-RULE-FILE-OK         VALUE '00'.
006800         88  WS-RULE-FILE-EOF        VALUE '10'.
006900     05  WS-RULE-EOF-SW              PIC X(1) VALUE 'N'.
007000         88  WS-RULE-AT-EOF          VALUE 'Y'.
007100     05  FILLER                      PIC X(9).
007200*
007300 01  WS-RULEGATE-COUNTERS.
007400     05  WS-RULES-READ               PIC S9(7) COMP VALUE ZERO.
007500     05  WS-HOLDS-FOUND              PIC S9(4) COMP VALUE ZERO.
007600     05  FILLER                      PIC X(8).
007700*
007800*  ALTERNATE VIEW OF THE COUNTERS AREA - FIRST REDEFINES ON THIS
007900*  MODULE, KEEPS A ZONED MIRROR OF THE HOLDS COUNT FOR A QUICK
008000*  DISPLAY ON THE RISK DESK'S CONSOLE WHEN THE JOB RUNS ONLINE
008100 01  WS-RULEGATE-COUNTERS-EDIT REDEFINES WS-RULEGATE-COUNTERS.
008200     05  FILLER                      PIC X(4).
008300     05  WS-HOLDS-FOUND-EDIT         PIC 9(4).
008400     05  FILLER                      PIC X(8).
008500*
008600*  THIRD REDEFINES ON THIS MODULE - END-OF-RUN TOTALS VIEW OF
008700*  THE SAME COUNTERS, PRINTED BY 900-PRINT-RUN-TOTALS BELOW
008800 01  WS-RULEGATE-COUNTERS-TOTAL REDEFINES WS-RULEGATE-COUNTERS.
008900     05  WS-RULES-READ-EDIT          PIC Z(6)9.
009000     05  WS-HOLDS-FOUND-EDIT2        PIC Z(3)9.
009100     05  FILLER                      PIC X(3).
009200*
009300 01  WS-RULEGATE-WORK.
009400     05  WS-HOLD-RULE-NAME           PIC X(100) VALUE SPACES.
009500     05  FILLER                      PIC X(20).
009600*
009700*  SECOND REDEFINES ON THIS MODULE - SHORT VIEW OF THE HOLD
009800*  RULE NAME FOR THE ONE-LINE CONSOLE TRACE
009900 01  WS-RULEGATE-WORK-SHORT REDEFINES WS-RULEGATE-WORK.
010000     05  WS-HOLD-RULE-NAME-SHORT     PIC X(40).
010100     05  FILLER                      PIC X(80).
010200
010300 LINKAGE SECTION.
010400 01  LK-CLIENT-ID                    PIC 9(9).
010500 01  LK-APPROVED-FLAG                PIC X(1).
010600     88  LK-GATE-APPROVED            VALUE 'Y'.
010700     88  LK-GATE-BLOCKED             VALUE 'N'.
010800 01  LK-REASON                       PIC X(500).
010900
011000 PROCEDURE DIVISION USING LK-CLIENT-ID, LK-APPROVED-FLAG,
011100         LK-REASON.
011200*
011300 000-MAIN.
011400     MOVE ZERO TO WS-HOLDS-FOUND.
011500     MOVE ZERO TO WS-TRADE-HOLD-COUNT.
011600     MOVE SPACES TO LK-REASON.
011700     SET LK-GATE-APPROVED TO TRUE.
011800     MOVE 'N' TO WS-RULE-EOF-SW.
011900     PERFORM 100-OPEN-RULE-FILE THRU 100-EXIT.
012000     PERFORM 200-SCAN-RULES THRU 200-EXIT
012100         UNTIL WS-RULE-AT-EOF.
012200     PERFORM 800-CLOSE-RULE-FILE THRU 800-EXIT.
012300     IF WS-HOLDS-FOUND > ZERO
012400         SET LK-GATE-BLOCKED TO TRUE
012500     END-IF.
012600     GOBACK.
012700*
012800 100-OPEN-RULE-FILE.
012900     OPEN INPUT RULE-FILE.
013000     IF NOT WS-RULE-FILE-OK
013100         MOVE 'RULE FILE HELD BY ANOTHER TASK - GATE FAIL SAFE'
013200             TO LK-REASON
013300         SET LK-GATE-BLOCKED TO TRUE
013400         SET WS-RULE-AT-EOF TO TRUE
013500     END-IF.
013600 100-EXIT.
013700     EXIT.
013800*
013900 200-SCAN-RULES.
014000     READ RULE-FILE
014100         AT END
014200             SET WS-RULE-AT-EOF TO TRUE
014300             GO TO 200-EXIT
014400     END-READ.
014500     ADD +1 TO WS-RULES-READ.
014600     PERFORM 210-EVALUATE-ONE-RULE THRU 210-EXIT.
014700 200-EXIT.
014800     EXIT.
014900*
015000 210-EVALUATE-ONE-RULE.
015100     IF RULE-IS-INACTIVE
015200         GO TO 210-EXIT
015300     END-IF.
015400     IF RULE-LEVEL-APPLICATION
015500         ADD +1 TO WS-HOLDS-FOUND
015600         MOVE RULE-NAME TO WS-HOLD-RULE-NAME
015700         STRING 'APPLICATION HOLD IN EFFECT - '
015800                 WS-HOLD-RULE-NAME DELIMITED BY SIZE
015900             INTO LK-REASON
016000         PERFORM 900-TRACE-HOLD THRU 900-EXIT
016100         GO TO 210-EXIT
016200     END-IF.
016300     IF RULE-LEVEL-TRADE
016400         ADD +1 TO WS-HOLDS-FOUND
016500         ADD +1 TO WS-TRADE-HOLD-COUNT
016600         MOVE RULE-NAME TO WS-HOLD-RULE-NAME
016700         STRING 'TRADE HOLD IN EFFECT - '
016800                 WS-HOLD-RULE-NAME DELIMITED BY SIZE
016900             INTO LK-REASON
017000         PERFORM 900-TRACE-HOLD THRU 900-EXIT
017100         GO TO 210-EXIT
017200     END-IF.
017300     IF RULE-LEVEL-CLIENT
017400         AND RULE-CLIENT-ID = LK-CLIENT-ID
017500         ADD +1 TO WS-HOLDS-FOUND
017600         MOVE RULE-NAME TO WS-HOLD-RULE-NAME
017700         STRING 'CLIENT HOLD IN EFFECT - '
017800                 WS-HOLD-RULE-NAME DELIMITED BY SIZE
017900             INTO LK-REASON
018000         PERFORM 900-TRACE-HOLD THRU 900-EXIT
018100     END-IF.
018200 210-EXIT.
018300     EXIT.
018400*
018500 800-CLOSE-RULE-FILE.
018600     IF WS-RULE-FILE-OK OR WS-RULE-FILE-EOF
018700         CLOSE RULE-FILE
018800     END-IF.
018900     PERFORM 900-PRINT-RUN-TOTALS THRU 900-EXIT.
019000 800-EXIT.
019100     EXIT.
019200*
019300*    ONE-LINE CONSOLE TRACE, RISK DESK WANTED TO SEE A HOLD AS
019400*    SOON AS THE GATE FOUND ONE WITHOUT WAITING FOR TRDEXEC'S
019500*    OWN REPORT
019600 900-TRACE-HOLD.
019700     DISPLAY 'RULEGATE - HOLD - ' WS-HOLD-RULE-NAME-SHORT.
019800     GO TO 900-EXIT.
019900*
020000*    END-OF-RUN TOTALS FOR THE OPERATOR CONSOLE
020100 900-PRINT-RUN-TOTALS.
020200     DISPLAY 'RULEGATE - RULES READ ' WS-RULES-READ-EDIT
020300             ' HOLDS FOUND ' WS-HOLDS-FOUND-EDIT2
020400             ' TRADE HOLDS ' WS-TRADE-HOLD-COUNT.
020500 900-EXIT.
020600     EXIT.
