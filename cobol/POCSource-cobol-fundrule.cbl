000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    FUNDRULE.
000400 AUTHOR.        D G BLANCHARD.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  09/23/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = FUNDRULE
001100*
001200*   FUNCTION = COMMON AVAILABLE-BALANCE ARITHMETIC.  EVERY OTHER
001300*              MODULE THAT NEEDS TO KNOW WHETHER A CLIENT CAN
001400*              COVER AN AMOUNT CALLS HERE INSTEAD OF SUBTRACTING
001500*              RESERVED FROM CASH ITSELF - THAT WAY THE RULE ONLY
001600*              LIVES IN ONE PLACE.
001700*
001800*   CALLED BY = ACCTLEDG (RESERVE-FUNDS, WITHDRAW-FUNDS ENTRIES)
001900*
002000*   CHANGE ACTIVITY:
002100*      09/23/93  DGB  ORIGINAL, TT#9542 - PULLED THE AVAILABLE-       9542
002200*                     BALANCE SUBTRACTION OUT OF ACCTLEDG SO          9542
002300*                     TRDEXEC COULD CALL THE SAME LOGIC WHEN IT       9542
002400*                     PRE-FLIGHTS A LIMIT-BUY BEFORE RESERVING        9542
002500*      11/19/94  DGB  ADDED LK-SUFFICIENT-FLAG SO CALLERS DO NOT      9542
002600*                     HAVE TO RE-TEST THE SIGN THEMSELVES, TT#9701    9701
002700*      01/14/99  RSM  Y2K REVIEW - NO DATE ARITHMETIC IN THIS         9701
002800*                     MODULE, CLOSED NO CHANGE, TT#Y2K-124         Y2K-124
002900*      02/18/03  DGB  900-TRACE HAD BEEN PROMISED IN THE COUNTERS  Y2K-124
003000*                     COMMENT SINCE 1994 BUT NEVER WRITTEN - ADDED Y2K-124
003100*                     IT SO A SHORT CALL LEAVES A TRAIL ON THE     Y2K-124
003200*                     ABEND-ANALYSIS CONSOLE, TT#10391               10391
003300*****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*
004500 77  WS-SHORT-CALL-COUNT                PIC S9(7) COMP VALUE ZERO.
004600*
004700 01  WS-FUNDRULE-SWITCHES.
004800     05  WS-FIRST-CALL-SW            PIC X(1) VALUE 'Y'.
004900         88  WS-FIRST-CALL           VALUE 'Y'.
005000     05  FILLER                      PIC X(11).
005100*
005200 01  WS-WORK-AMOUNTS.
005300     05  WS-CALL-COUNT               PIC S9(7) COMP-3 VALUE ZERO.
005400     05  FILLER                      PIC X(6).
005500*
005600*  ALTERNATE VIEW OF THE CALL-COUNT - FIRST REDEFINES FOR THE
005700*  SHOP'S PROGRAM-CHECK STANDARD - DISPLAYED BY 900-TRACE ON AN
005800*  ABEND-ANALYSIS RUN
005900 01  WS-WORK-AMOUNTS-EDIT REDEFINES WS-WORK-AMOUNTS.
006000     05  WS-CALL-COUNT-EDIT          PIC ZZZ,ZZ9.
006100     05  FILLER                      PIC X(6).
006200*
006300*  HOW SHORT THE LAST DENIED CALL WAS - PACKED FOR THE
006400*  ARITHMETIC IN 900-TRACE BELOW
006500 01  WS-FUNDRULE-SHORTFALL.
006600     05  WS-LAST-SHORTFALL           PIC S9(11)V9(2) VALUE ZERO.
006700     05  FILLER                      PIC X(3).
006800*
006900*  SECOND REDEFINES ON THIS MODULE - EDITED VIEW OF THE
007000*  SHORTFALL FOR THE TRACE LINE
007100 01  WS-FUNDRULE-SHORTFALL-EDIT
007200         REDEFINES WS-FUNDRULE-SHORTFALL.
007300     05  WS-LAST-SHORTFALL-EDIT      PIC Z(9)9.99-.
007400     05  FILLER                      PIC X(2).
007500*
007600*  THIRD REDEFINES ON THIS MODULE - RAW CHARACTER VIEW OF THE
007700*  SHORTFALL, STRUNG INTO THE TRACE LINE
007800 01  WS-FUNDRULE-SHORTFALL-X
007900         REDEFINES WS-FUNDRULE-SHORTFALL.
008000     05  WS-LAST-SHORTFALL-X         PIC X(14).
008100     05  FILLER                      PIC X(2).
008200*
008300 01  WS-FUNDRULE-TRACE-LINE              PIC X(80) VALUE SPACES.
008400
008500 LINKAGE SECTION.
008600 01  LK-CASH-BALANCE                 PIC S9(13)V9(2).
008700 01  LK-RESERVED-BALANCE             PIC S9(13)V9(2).
008800 01  LK-AMOUNT                       PIC S9(13)V9(2).
008900 01  LK-AVAILABLE-BALANCE            PIC S9(13)V9(2).
009000 01  LK-SUFFICIENT-FLAG              PIC X(1).
009100     88  LK-FUNDS-SUFFICIENT         VALUE 'Y'.
009200     88  LK-FUNDS-SHORT              VALUE 'N'.
009300
009400 PROCEDURE DIVISION USING LK-CASH-BALANCE, LK-RESERVED-BALANCE,
009500         LK-AMOUNT, LK-AVAILABLE-BALANCE, LK-SUFFICIENT-FLAG.
009600*
009700 000-MAIN.
009800     ADD +1 TO WS-CALL-COUNT.
009900*
010000*    AVAILABLE BALANCE (BUSINESS RULES) = CASH MINUS RESERVED,
010100*    NEVER STORED ANYWHERE, RECOMPUTED EVERY TIME IT IS NEEDED
010200     COMPUTE LK-AVAILABLE-BALANCE =
010300             LK-CASH-BALANCE - LK-RESERVED-BALANCE.
010400     IF LK-AVAILABLE-BALANCE < LK-AMOUNT
010500         SET LK-FUNDS-SHORT TO TRUE
010600         PERFORM 900-TRACE THRU 900-EXIT
010700     ELSE
010800         SET LK-FUNDS-SUFFICIENT TO TRUE
010900     END-IF.
011000     GOBACK.
011100*
011200*    ABEND-ANALYSIS TRACE FOR A SHORT CALL - PROMISED BY THE
011300*    COUNTERS-EDIT COMMENT ABOVE BUT NEVER WRITTEN UNTIL NOW
011400 900-TRACE.
011500     ADD +1 TO WS-SHORT-CALL-COUNT.
011600     SUBTRACT LK-AVAILABLE-BALANCE FROM LK-AMOUNT
011700         GIVING WS-LAST-SHORTFALL.
011800     MOVE SPACES TO WS-FUNDRULE-TRACE-LINE.
011900     STRING 'FUNDRULE - CALL ' WS-CALL-COUNT-EDIT
012000             ' SHORT BY ' WS-LAST-SHORTFALL-X DELIMITED BY SIZE
012100         INTO WS-FUNDRULE-TRACE-LINE.
012200     DISPLAY WS-FUNDRULE-TRACE-LINE.
012300 900-EXIT.
012400     EXIT.
