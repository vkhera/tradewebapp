000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    ACCTLEDG.
000400 AUTHOR.        R S MILLER.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  04/11/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = ACCTLEDG
001100*
001200*   FUNCTION = THE FIVE CASH-ACCOUNT OPERATIONS - ADD, WITHDRAW,
001300*              RESERVE, RELEASE, DEDUCT.  RECEIVES THE ACCOUNT
001400*              ROW BY REFERENCE, APPLIES THE REQUESTED OPERATION
001500*              IN MEMORY, AND RETURNS.  THIS MODULE DOES NOT OPEN
001600*              ACCOUNT-FILE ITSELF - THE CALLING DRIVER READ THE
001700*              ROW IN AND WILL REWRITE IT WHEN THIS MODULE COMES
001800*              BACK, SO ONE RECORD LOCK COVERS THE WHOLE ORDER.
001900*
002000*   CALLED BY = TRDEXEC, LIMSWEEP, RECONCIL
002100*
002200*   CHANGE ACTIVITY:
002300*      04/11/89  RSM  ORIGINAL - ADD AND WITHDRAW ONLY, TT#8834       8834
002400*      07/02/90  RSM  ADDED RESERVE AND RELEASE FOR LIMIT-BUY         8834
002500*                     EARMARKING, TT#8850                             8850
002600*      09/23/93  DGB  ADDED DEDUCT (RESERVED-TO-CASH-OUT ON A         8850
002700*                     LIMIT-BUY EXECUTION), TT#9544                   9544
002800*      11/19/94  DGB  MOVED THE AVAILABLE-BALANCE TEST INTO           9544
002900*                     FUNDRULE, TT#9701                               9701
003000*      01/14/99  RSM  Y2K REVIEW - NO DATE FIELDS, CLOSED NO          9701
003100*                     CHANGE, TT#Y2K-127                           Y2K-127
003200*      02/18/03  DGB  RELEASE AND DEDUCT WERE FLOORING THE         Y2K-127
003300*                     RESERVED BALANCE AT ZERO - RISK DESK'S       Y2K-127
003400*                     RECONCILIATION COULD NOT SEE A MARKET-BUY    Y2K-127
003500*                     OVERDRAW THE EARMARK ANY MORE.  BOTH         Y2K-127
003600*                     SUBTRACTS NOW RUN UNCONDITIONALLY, TT#10391    10391
003700*      02/18/03  DGB  ADDED THE DENIAL SHORTFALL TRACE SO THE        10391
003800*                     RISK DESK CAN SEE HOW SHORT A DENIED ORDER     10391
003900*                     WAS WITHOUT PULLING THE ACCOUNT FILE,          10391
004000*                     TT#10391                                       10391
004100*****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005300 77  WS-SHORTFALL-PCT                   PIC S9(3)V9(2) COMP-3
005400                                         VALUE ZERO.
005500*
005600 01  WS-ACCTLEDG-SWITCHES.
005700     05  WS-AVAILABLE-BALANCE        PIC S9(13)V9(2) VALUE ZERO.
005800     05  WS-SUFFICIENT-FLAG          PIC X(1) VALUE 'Y'.
005900         88  WS-FUNDS-WERE-SUFFICIENT VALUE 'Y'.
006000     05  FILLER                      PIC X(9).
006100*
006200 01  WS-ACCTLEDG-COUNTERS.
006300     05  WS-OPERATION-COUNT          PIC S9(7) COMP VALUE ZERO.
006400     05  WS-DENIAL-COUNT             PIC S9(7) COMP VALUE ZERO.
006500     05  FILLER                      PIC X(4).
006600*
006700*  ALTERNATE VIEW OF THE COUNTERS - FIRST REDEFINES ON THIS
006800*  MODULE, LETS 999-ABEND-DUMP DISPLAY BOTH COUNTS UNSIGNED
006900 01  WS-ACCTLEDG-COUNTERS-EDIT REDEFINES WS-ACCTLEDG-COUNTERS.
007000     05  WS-OPERATION-COUNT-EDIT     PIC Z,ZZZ,ZZ9.
007100     05  WS-DENIAL-COUNT-EDIT        PIC Z,ZZZ,ZZ9.
007200*
007300*  HOW SHORT A DENIED ORDER WAS - PACKED FOR THE ARITHMETIC IN
007400*  900-LOG-DENIAL BELOW
007500 01  WS-ACCTLEDG-DENIAL-AMOUNT.
007600     05  WS-DENIAL-SHORTFALL         PIC S9(11)V9(2) VALUE ZERO.
007700     05  FILLER                      PIC X(3).
007800*
007900*  SECOND REDEFINES ON THIS MODULE - EDITED VIEW OF THE
008000*  SHORTFALL FOR THE CONSOLE TRACE
008100 01  WS-ACCTLEDG-DENIAL-AMOUNT-EDIT
008200         REDEFINES WS-ACCTLEDG-DENIAL-AMOUNT.
008300     05  WS-DENIAL-SHORTFALL-EDIT    PIC Z(9)9.99-.
008400     05  FILLER                      PIC X(2).
008500*
008600*  THIRD REDEFINES ON THIS MODULE - RAW CHARACTER VIEW USED
008700*  WHEN THE SHORTFALL IS STRUNG INTO THE TRACE LINE
008800 01  WS-ACCTLEDG-DENIAL-AMOUNT-X
008900         REDEFINES WS-ACCTLEDG-DENIAL-AMOUNT.
009000     05  WS-DENIAL-SHORTFALL-X       PIC X(14).
009100     05  FILLER                      PIC X(2).
009200*
009300 01  WS-ACCTLEDG-TRACE-LINE              PIC X(80) VALUE SPACES.
009400
009500 LINKAGE SECTION.
009600 COPY ACCTREC.
009700 01  LK-OPERATION-CODE               PIC X(1).
009800     88  LK-OP-ADD-FUNDS             VALUE 'A'.
009900     88  LK-OP-WITHDRAW-FUNDS        VALUE 'W'.
010000     88  LK-OP-RESERVE-FUNDS         VALUE 'R'.
010100     88  LK-OP-RELEASE-FUNDS         VALUE 'L'.
010200     88  LK-OP-DEDUCT-RESERVED       VALUE 'D'.
010300 01  LK-AMOUNT                       PIC S9(13)V9(2).
010400 01  LK-RETURN-CODE                  PIC 9(2).
010500     88  LK-OPERATION-OK             VALUE 00.
010600     88  LK-FUNDS-DENIED             VALUE 01.
010700
010800 PROCEDURE DIVISION USING ACCOUNT-RECORD, LK-OPERATION-CODE,
010900         LK-AMOUNT, LK-RETURN-CODE.
011000*
011100 000-MAIN.
011200     ADD +1 TO WS-OPERATION-COUNT.
011300     MOVE ZERO TO LK-RETURN-CODE.
011400     EVALUATE TRUE
011500         WHEN LK-OP-ADD-FUNDS
011600             PERFORM 100-ADD-FUNDS THRU 100-EXIT
011700         WHEN LK-OP-WITHDRAW-FUNDS
011800             PERFORM 200-WITHDRAW-FUNDS THRU 200-EXIT
011900         WHEN LK-OP-RESERVE-FUNDS
012000             PERFORM 300-RESERVE-FUNDS THRU 300-EXIT
012100         WHEN LK-OP-RELEASE-FUNDS
012200             PERFORM 400-RELEASE-FUNDS THRU 400-EXIT
012300         WHEN LK-OP-DEDUCT-RESERVED
012400             PERFORM 500-DEDUCT-RESERVED THRU 500-EXIT
012500         WHEN OTHER
012600             SET LK-FUNDS-DENIED TO TRUE
012700     END-EVALUATE.
012800     GOBACK.
012900*
013000*    SELL EXECUTION PROCEEDS - CREDITED STRAIGHT TO CASH
013100 100-ADD-FUNDS.
013200     ADD LK-AMOUNT TO ACCT-CASH-BALANCE.
013300 100-EXIT.
013400     EXIT.
013500*
013600*    MARKET-BUY EXECUTION - DEBITED STRAIGHT FROM CASH, NO
013700*    RESERVATION STEP INVOLVED
013800 200-WITHDRAW-FUNDS.
013900     CALL 'FUNDRULE' USING ACCT-CASH-BALANCE,
014000             ACCT-RESERVED-BALANCE, LK-AMOUNT,
014100             WS-AVAILABLE-BALANCE, WS-SUFFICIENT-FLAG.
014200     IF WS-FUNDS-WERE-SUFFICIENT
014300         SUBTRACT LK-AMOUNT FROM ACCT-CASH-BALANCE
014400     ELSE
014500         SET LK-FUNDS-DENIED TO TRUE
014600         PERFORM 900-LOG-DENIAL THRU 900-EXIT
014700     END-IF.
014800 200-EXIT.
014900     EXIT.
015000*
015100*    LIMIT-BUY ACCEPTANCE - EARMARK THE FULL ORDER AMOUNT
015200 300-RESERVE-FUNDS.
015300     CALL 'FUNDRULE' USING ACCT-CASH-BALANCE,
015400             ACCT-RESERVED-BALANCE, LK-AMOUNT,
015500             WS-AVAILABLE-BALANCE, WS-SUFFICIENT-FLAG.
015600     IF WS-FUNDS-WERE-SUFFICIENT
015700         ADD LK-AMOUNT TO ACCT-RESERVED-BALANCE
015800     ELSE
015900         SET LK-FUNDS-DENIED TO TRUE
016000         PERFORM 900-LOG-DENIAL THRU 900-EXIT
016100     END-IF.
016200 300-EXIT.
016300     EXIT.
016400*
016500*    LIMIT ORDER CANCELLED OR EXPIRED - GIVE THE EARMARK BACK -
016600*    NO FLOOR CHECK HERE, THE CALLER ONLY EVER RELEASES AN
016700*    AMOUNT IT PREVIOUSLY RESERVED
016800 400-RELEASE-FUNDS.
016900     SUBTRACT LK-AMOUNT FROM ACCT-RESERVED-BALANCE.
017000 400-EXIT.
017100     EXIT.
017200*
017300*    LIMIT-BUY EXECUTION - THE RESERVED EARMARK BECOMES A REAL
017400*    CASH OUTFLOW.  A MARKET-BUY CHARGED AGAINST THIS SAME
017500*    ACCOUNT CAN HAVE ALREADY DRIVEN THE RESERVE NEGATIVE - THAT
017600*    IS EXPECTED, LEAVE IT UNCLAMPED
017700 500-DEDUCT-RESERVED.
017800     SUBTRACT LK-AMOUNT FROM ACCT-RESERVED-BALANCE.
017900     SUBTRACT LK-AMOUNT FROM ACCT-CASH-BALANCE.
018000 500-EXIT.
018100     EXIT.
018200*
018300*    BUILD THE SHORTFALL TRACE FOR A DENIED OPERATION - RISK
018400*    DESK ASKED FOR THIS SO THEY CAN SEE HOW SHORT THE ACCOUNT
018500*    WAS WITHOUT PULLING THE ACCOUNT FILE
018600 900-LOG-DENIAL.
018700     ADD +1 TO WS-DENIAL-COUNT.
018800     SUBTRACT WS-AVAILABLE-BALANCE FROM LK-AMOUNT
018900         GIVING WS-DENIAL-SHORTFALL.
019000     MOVE ZERO TO WS-SHORTFALL-PCT.
019100     IF LK-AMOUNT NOT = ZERO
019200         COMPUTE WS-SHORTFALL-PCT ROUNDED =
019300             (WS-DENIAL-SHORTFALL / LK-AMOUNT) * 100
019400     END-IF.
019500     MOVE SPACES TO WS-ACCTLEDG-TRACE-LINE.
019600     STRING 'ACCTLEDG - FUNDS DENIED, SHORT '
019700             WS-DENIAL-SHORTFALL-X DELIMITED BY SIZE
019800         INTO WS-ACCTLEDG-TRACE-LINE.
019900     DISPLAY WS-ACCTLEDG-TRACE-LINE.
020000 900-EXIT.
020100     EXIT.
