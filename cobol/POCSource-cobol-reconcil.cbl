000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    RECONCIL.
000400 AUTHOR.        D G BAXTER.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  09/23/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = RECONCIL
001100*
001200*   FUNCTION = NIGHTLY (OR ON-DEMAND) REBUILD OF EVERY CLIENT'S
001300*              PORTFOLIO POSITIONS AND CASH FIGURES STRAIGHT FROM
001400*              TRADE HISTORY.  RUNS ONE CLIENT AT A TIME - NO
001500*              CONTROL TOTALS PASS BETWEEN CLIENTS, EACH CLIENT
001600*              IS SELF-CONTAINED.
001700*
001800*              FOR EACH CLIENT:
001900*                1. LOAD ANY POSITIONS ALREADY ON PORTFOLIO-FILE
002000*                   INTO THE WORKING TABLE (COPYBOOK COMTAB) SO
002100*                   WE KNOW WHICH ROW TO REWRITE VERSUS INSERT
002200*                2. REPLAY EVERY EXECUTED TRADE FOR THE CLIENT IN
002300*                   FILE ORDER, UPDATING QUANTITY/AVERAGE COST A
002400*                   SYMBOL AT A TIME
002500*                3. REWRITE THE TABLE BACK OUT TO PORTFOLIO-FILE -
002600*                   A ROW THAT ENDS AT ZERO QUANTITY IS DELETED
002700*                4. RECOMPUTE EXPECTED CASH AND RESERVED BALANCE
002800*                   FROM THE SAME TRADE PASS AND CORRECT THE
002900*                   ACCOUNT RECORD IF IT HAS DRIFTED, LOGGING THE
003000*                   CORRECTION
003100*
003200*   CHANGE ACTIVITY:
003300*      09/23/93  DGB  ORIGINAL, TT#9545 - OPS WANTED A WAY TO         9545
003400*                     PROVE THE PORTFOLIO AND CASH FIGURES MATCH      9545
003500*                     THE TRADE BLOTTER AFTER A BAD OVERNIGHT RUN     9545
003600*      11/19/94  DGB  RESERVED-BALANCE NOW RECOMPUTED FROM PENDING    9545
003700*                     LIMIT-BUY ORDERS TOO, NOT JUST EXECUTED         9545
003800*                     TRADES, TT#9702 - EARMARKS WERE DRIFTING        9702
003900*      08/03/01  DGB  PRELOAD THE EXISTING PORTFOLIO ROW BEFORE       9702
004000*                     THE REPLAY SO WE REWRITE IN PLACE INSTEAD       9702
004100*                     OF DELETE-AND-REINSERT EVERY NIGHT, TT#10236   10236
004200*                     - DASD OPS ASKED US TO CUT DOWN THE CHURN      10236
004300*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CLIENT-FILE
005500         ASSIGN TO CLIENFIL
005600         ORGANIZATION IS RELATIVE
005700         ACCESS MODE IS SEQUENTIAL
005800         RELATIVE KEY IS WS-CLIENT-RELKEY
005900         FILE STATUS IS WS-CLIENT-FILE-STATUS.
006000     SELECT TRADE-FILE
006100         ASSIGN TO TRADEFIL
006200         ORGANIZATION IS RELATIVE
006300         ACCESS MODE IS DYNAMIC
006400         RELATIVE KEY IS WS-TRADE-RELKEY
006500         FILE STATUS IS WS-TRADE-FILE-STATUS.
006600     SELECT ACCOUNT-FILE
006700         ASSIGN TO ACCTFILE
006800         ORGANIZATION IS RELATIVE
006900         ACCESS MODE IS RANDOM
007000         RELATIVE KEY IS WS-ACCT-RELKEY
007100         FILE STATUS IS WS-ACCT-FILE-STATUS.
007200     SELECT PORTFOLIO-FILE
007300         ASSIGN TO PORTFILE
007400         ORGANIZATION IS RELATIVE
007500         ACCESS MODE IS DYNAMIC
007600         RELATIVE KEY IS WS-PORT-RELKEY
007700         FILE STATUS IS WS-PORT-FILE-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  CLIENT-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 350 CHARACTERS.
008400     COPY CLIREC.
008500*
008600 FD  TRADE-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 650 CHARACTERS.
008900     COPY TRDREC.
009000*
009100 FD  ACCOUNT-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 60 CHARACTERS.
009400     COPY ACCTREC.
009500*
009600 FD  PORTFOLIO-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 60 CHARACTERS.
009900     COPY PORTREC.
010000
010100 WORKING-STORAGE SECTION.
010200 77  WS-POSITION-LOOKUP-COUNT        PIC S9(7) COMP VALUE ZERO.
010300*
010400 01  WS-RECONCIL-RELKEYS.
010500     05  WS-CLIENT-RELKEY            PIC S9(9) COMP VALUE ZERO.
010600     05  WS-TRADE-RELKEY             PIC S9(9) COMP VALUE ZERO.
010700     05  WS-ACCT-RELKEY              PIC S9(9) COMP VALUE ZERO.
010800     05  WS-PORT-RELKEY              PIC S9(9) COMP VALUE ZERO.
010900     05  FILLER                      PIC X(6).
011000*
011100*  ALTERNATE VIEW OF THE RELKEYS - SECOND REDEFINES ON THIS
011200*  MODULE, LETS 999-TRACE-LINE DISPLAY THE CURRENT KEYS UNSIGNED
011300 01  WS-RECONCIL-RELKEYS-EDIT REDEFINES WS-RECONCIL-RELKEYS.
011400     05  WS-CLIENT-RELKEY-EDIT       PIC Z(8)9.
011500     05  FILLER                      PIC X(30).
011600*
011700 01  WS-RECONCIL-SWITCHES.
011800     05  WS-CLIENT-FILE-STATUS       PIC X(2) VALUE SPACES.
011900     05  WS-TRADE-FILE-STATUS        PIC X(2) VALUE SPACES.
012000     05  WS-ACCT-FILE-STATUS         PIC X(2) VALUE SPACES.
012100     05  WS-PORT-FILE-STATUS         PIC X(2) VALUE SPACES.
012200     05  WS-CLIENT-EOF-SW            PIC X(1) VALUE 'N'.
012300         88  WS-CLIENT-AT-EOF        VALUE 'Y'.
012400     05  WS-TRADE-EOF-SW             PIC X(1) VALUE 'N'.
012500         88  WS-TRADE-AT-EOF         VALUE 'Y'.
012600     05  WS-PORT-SCAN-SW             PIC X(1) VALUE 'N'.
012700         88  WS-PORT-ROW-FOUND       VALUE 'Y'.
012800     05  WS-PORT-EOF-SW              PIC X(1) VALUE 'N'.
012900         88  WS-PORT-AT-EOF          VALUE 'Y'.
013000     05  WS-CWT-FOUND-SW             PIC X(1) VALUE 'N'.
013100         88  WS-CWT-WAS-FOUND        VALUE 'Y'.
013200*
013300 01  WS-RECONCIL-COUNTERS.
013400     05  WS-CLIENTS-READ             PIC S9(7) COMP VALUE ZERO.
013500     05  WS-CLIENTS-RECONCILED       PIC S9(7) COMP VALUE ZERO.
013600     05  WS-PORT-ROWS-WRITTEN        PIC S9(7) COMP VALUE ZERO.
013700     05  WS-PORT-ROWS-DELETED        PIC S9(7) COMP VALUE ZERO.
013800     05  WS-CASH-CORRECTIONS         PIC S9(7) COMP VALUE ZERO.
013900     05  WS-RESERVED-CORRECTIONS     PIC S9(7) COMP VALUE ZERO.
014000     05  WS-NEXT-PORT-RELKEY         PIC S9(9) COMP VALUE ZERO.
014100*
014200*  ALTERNATE VIEW OF THE COUNTERS - THIRD REDEFINES ON THIS
014300*  MODULE, USED BY 900-PRINT-RUN-TOTALS FOR THE OPERATOR LOG
014400 01  WS-RECONCIL-COUNTERS-EDIT REDEFINES WS-RECONCIL-COUNTERS.
014500     05  WS-CLIENTS-READ-EDIT        PIC ZZZ,ZZ9.
014600     05  WS-CLIENTS-RECON-EDIT       PIC ZZZ,ZZ9.
014700     05  WS-PORT-WRITTEN-EDIT        PIC ZZZ,ZZ9.
014800     05  WS-PORT-DELETED-EDIT        PIC ZZZ,ZZ9.
014900     05  WS-CASH-CORR-EDIT           PIC ZZZ,ZZ9.
015000     05  WS-RESV-CORR-EDIT           PIC ZZZ,ZZ9.
015100     05  FILLER                      PIC S9(9) COMP.
015200*
015300*  SHARED CLIENT+SYMBOL WORKING TABLE - REBUILT FRESH FOR EACH
015400*  CLIENT.  CWT-PORT-RELKEY CARRIES THE EXISTING PORTFOLIO ROW'S
015500*  RELATIVE-RECORD NUMBER WHEN ONE WAS FOUND, ZERO OTHERWISE.
015600     COPY COMTAB.
015700*
015800*  COMPOSITE-KEY WORK AREA - RECEIVES PORT-KEY-CLIENT-SYMBOL IN
015900*  ONE MOVE (SEE PORTREC'S PORT-COMPOSITE-KEY REDEFINES) SO
016000*  720-BUILD-COMPOSITE-KEY DOESN'T HAVE TO MOVE CLIENT-ID AND
016100*  SYMBOL SEPARATELY
016200 01  WS-COMPOSITE-KEY-AREA.
016300     05  WS-COMPOSITE-CLIENT-ID      PIC 9(9).
016400     05  WS-COMPOSITE-SYMBOL         PIC X(10).
016500*
016600 01  WS-RECONCIL-AMOUNTS.
016700     05  WS-TOTAL-BUY-AMOUNT         PIC S9(17)V9(2) COMP-3
016800                                          VALUE ZERO.
016900     05  WS-TOTAL-SELL-AMOUNT        PIC S9(17)V9(2) COMP-3
017000                                          VALUE ZERO.
017100     05  WS-RESERVED-AMOUNT          PIC S9(17)V9(2) COMP-3
017200                                          VALUE ZERO.
017300     05  WS-EXPECTED-CASH            PIC S9(17)V9(2) COMP-3
017400                                          VALUE ZERO.
017500     05  WS-TRADE-NOTIONAL           PIC S9(17)V9(2) COMP-3
017600                                          VALUE ZERO.
017700     05  WS-OLD-AMOUNT-EDIT          PIC -(16)9.99.
017800     05  WS-NEW-AMOUNT-EDIT          PIC -(16)9.99.
017900*
018000 01  WS-RECONCIL-WORK.
018100     05  WS-AUDIT-FUNCTION           PIC X(5) VALUE 'LOG'.
018200     05  WS-CORRECTION-REASON        PIC X(500) VALUE SPACES.
018300
018400 PROCEDURE DIVISION.
018500*
018600 000-MAIN.
018700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
018800     PERFORM 100-PROCESS-ALL-CLIENTS THRU 100-EXIT
018900         UNTIL WS-CLIENT-AT-EOF.
019000     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
019100     PERFORM 900-PRINT-RUN-TOTALS THRU 900-EXIT.
019200     GOBACK.
019300*
019400 100-PROCESS-ALL-CLIENTS.
019500     READ CLIENT-FILE NEXT RECORD
019600         AT END
019700             SET WS-CLIENT-AT-EOF TO TRUE
019800             GO TO 100-EXIT
019900     END-READ.
020000     ADD +1 TO WS-CLIENTS-READ.
020100     PERFORM 110-RECONCILE-ONE-CLIENT THRU 110-EXIT.
020200     ADD +1 TO WS-CLIENTS-RECONCILED.
020300 100-EXIT.
020400     EXIT.
020500*
020600 110-RECONCILE-ONE-CLIENT.
020700     MOVE ZERO TO CWT-ENTRY-COUNT.
020800     MOVE ZERO TO WS-TOTAL-BUY-AMOUNT.
020900     MOVE ZERO TO WS-TOTAL-SELL-AMOUNT.
021000     MOVE ZERO TO WS-RESERVED-AMOUNT.
021100     PERFORM 120-LOAD-EXISTING-POSITIONS THRU 120-EXIT.
021200     PERFORM 130-REPLAY-TRADE-HISTORY THRU 130-EXIT.
021300     PERFORM 160-REWRITE-PORTFOLIO-ROWS THRU 160-EXIT
021400         VARYING CWT-NDX FROM 1 BY 1
021500         UNTIL CWT-NDX > CWT-ENTRY-COUNT.
021600     PERFORM 170-RECONCILE-CASH-BALANCE THRU 170-EXIT.
021700 110-EXIT.
021800     EXIT.
021900*
022000*    PRELOAD WHATEVER IS ALREADY ON PORTFOLIO-FILE FOR THIS
022100*    CLIENT SO THE REPLAY BELOW KNOWS WHICH ROW TO REWRITE
022200 120-LOAD-EXISTING-POSITIONS.
022300     MOVE 'N' TO WS-PORT-EOF-SW.
022400     MOVE 1 TO WS-PORT-RELKEY.
022500     START PORTFOLIO-FILE KEY IS NOT LESS THAN WS-PORT-RELKEY
022600         INVALID KEY
022700             SET WS-PORT-AT-EOF TO TRUE
022800     END-START.
022900     PERFORM 121-SCAN-ONE-EXISTING-POSITION THRU 121-EXIT
023000         UNTIL WS-PORT-AT-EOF.
023100 120-EXIT.
023200     EXIT.
023300*
023400 121-SCAN-ONE-EXISTING-POSITION.
023500     READ PORTFOLIO-FILE NEXT RECORD
023600         AT END
023700             SET WS-PORT-AT-EOF TO TRUE
023800             GO TO 121-EXIT
023900     END-READ.
024000     IF PORT-CLIENT-ID = CLIENT-ID
024100         PERFORM 720-BUILD-COMPOSITE-KEY THRU 720-EXIT
024200         ADD +1 TO CWT-ENTRY-COUNT
024300         MOVE WS-COMPOSITE-CLIENT-ID TO
024400                 CWT-CLIENT-ID (CWT-ENTRY-COUNT)
024500         MOVE WS-COMPOSITE-SYMBOL TO
024600                 CWT-SYMBOL (CWT-ENTRY-COUNT)
024700         MOVE ZERO TO CWT-QUANTITY (CWT-ENTRY-COUNT)
024800         MOVE ZERO TO CWT-TOTAL-COST (CWT-ENTRY-COUNT)
024900         MOVE ZERO TO CWT-AVERAGE-PRICE (CWT-ENTRY-COUNT)
025000         MOVE WS-PORT-RELKEY TO
025100                 CWT-PORT-RELKEY (CWT-ENTRY-COUNT)
025200     END-IF.
025300 121-EXIT.
025400     EXIT.
025500*
025600 130-REPLAY-TRADE-HISTORY.
025700     MOVE 'N' TO WS-TRADE-EOF-SW.
025800     MOVE 1 TO WS-TRADE-RELKEY.
025900     START TRADE-FILE KEY IS NOT LESS THAN WS-TRADE-RELKEY
026000         INVALID KEY
026100             SET WS-TRADE-AT-EOF TO TRUE
026200     END-START.
026300     PERFORM 131-SCAN-ONE-TRADE THRU 131-EXIT
026400         UNTIL WS-TRADE-AT-EOF.
026500 130-EXIT.
026600     EXIT.
026700*
026800 131-SCAN-ONE-TRADE.
026900     READ TRADE-FILE NEXT RECORD
027000         AT END
027100             SET WS-TRADE-AT-EOF TO TRUE
027200             GO TO 131-EXIT
027300     END-READ.
027400     IF TRD-CLIENT-ID NOT = CLIENT-ID
027500         GO TO 131-EXIT
027600     END-IF.
027700     IF TRD-STAT-EXECUTED
027800         PERFORM 132-FIND-OR-INSERT-POSITION THRU 132-EXIT
027900         COMPUTE WS-TRADE-NOTIONAL ROUNDED =
028000                 TRD-QUANTITY * TRD-PRICE
028100         IF TRD-IS-BUY
028200             PERFORM 133-APPLY-BUY-TO-POSITION THRU 133-EXIT
028300             ADD WS-TRADE-NOTIONAL TO WS-TOTAL-BUY-AMOUNT
028400         ELSE
028500             PERFORM 134-APPLY-SELL-TO-POSITION THRU 134-EXIT
028600             ADD WS-TRADE-NOTIONAL TO WS-TOTAL-SELL-AMOUNT
028700         END-IF
028800     END-IF.
028900     IF TRD-STAT-PENDING AND TRD-IS-BUY
029000         COMPUTE WS-TRADE-NOTIONAL ROUNDED =
029100                 TRD-QUANTITY * TRD-PRICE
029200         ADD WS-TRADE-NOTIONAL TO WS-RESERVED-AMOUNT
029300     END-IF.
029400 131-EXIT.
029500     EXIT.
029600*
029700 132-FIND-OR-INSERT-POSITION.
029800     MOVE 'N' TO WS-CWT-FOUND-SW.
029900     ADD +1 TO WS-POSITION-LOOKUP-COUNT.
030000     IF CWT-ENTRY-COUNT > ZERO
030100         SEARCH ALL CWT-ENTRY
030200             WHEN CWT-CLIENT-ID (CWT-NDX) = TRD-CLIENT-ID
030300                 AND CWT-SYMBOL (CWT-NDX) = TRD-SYMBOL
030400                 SET WS-CWT-WAS-FOUND TO TRUE
030500         END-SEARCH
030600     END-IF.
030700     IF NOT WS-CWT-WAS-FOUND
030800         PERFORM 135-INSERT-POSITION-ENTRY THRU 135-EXIT
030900     END-IF.
031000 132-EXIT.
031100     EXIT.
031200*
031300 133-APPLY-BUY-TO-POSITION.
031400     ADD TRD-QUANTITY TO CWT-QUANTITY (CWT-NDX).
031500     COMPUTE CWT-TOTAL-COST (CWT-NDX) =
031600             CWT-TOTAL-COST (CWT-NDX) +
031700             (TRD-PRICE * TRD-QUANTITY).
031800     IF CWT-QUANTITY (CWT-NDX) > ZERO
031900         COMPUTE CWT-AVERAGE-PRICE (CWT-NDX) ROUNDED =
032000                 CWT-TOTAL-COST (CWT-NDX) /
032100                 CWT-QUANTITY (CWT-NDX)
032200     END-IF.
032300 133-EXIT.
032400     EXIT.
032500*
032600 134-APPLY-SELL-TO-POSITION.
032700     SUBTRACT TRD-QUANTITY FROM CWT-QUANTITY (CWT-NDX).
032800     IF CWT-QUANTITY (CWT-NDX) > ZERO
032900         COMPUTE CWT-TOTAL-COST (CWT-NDX) ROUNDED =
033000                 CWT-AVERAGE-PRICE (CWT-NDX) *
033100                 CWT-QUANTITY (CWT-NDX)
033200     ELSE
033300         MOVE ZERO TO CWT-QUANTITY (CWT-NDX)
033400         MOVE ZERO TO CWT-TOTAL-COST (CWT-NDX)
033500         MOVE ZERO TO CWT-AVERAGE-PRICE (CWT-NDX)
033600     END-IF.
033700 134-EXIT.
033800     EXIT.
033900*
034000*    BACKWARD-SHIFT INSERT, SAME SHAPE ADSORT HAS ALWAYS USED
034100 135-INSERT-POSITION-ENTRY.
034200     ADD +1 TO CWT-ENTRY-COUNT.
034300     PERFORM 136-SHIFT-ONE-SLOT THRU 136-EXIT
034400         VARYING CWT-INSERT-TO FROM CWT-ENTRY-COUNT BY -1
034500         UNTIL CWT-INSERT-TO = 1
034600             OR CWT-CLIENT-ID (CWT-INSERT-TO - 1) < TRD-CLIENT-ID
034700             OR (CWT-CLIENT-ID (CWT-INSERT-TO - 1) = TRD-CLIENT-ID
034800                 AND CWT-SYMBOL (CWT-INSERT-TO - 1) < TRD-SYMBOL).
034900     MOVE TRD-CLIENT-ID TO CWT-CLIENT-ID (CWT-INSERT-TO).
035000     MOVE TRD-SYMBOL TO CWT-SYMBOL (CWT-INSERT-TO).
035100     MOVE ZERO TO CWT-QUANTITY (CWT-INSERT-TO).
035200     MOVE ZERO TO CWT-TOTAL-COST (CWT-INSERT-TO).
035300     MOVE ZERO TO CWT-AVERAGE-PRICE (CWT-INSERT-TO).
035400     MOVE ZERO TO CWT-PORT-RELKEY (CWT-INSERT-TO).
035500     SET CWT-NDX TO CWT-INSERT-TO.
035600 135-EXIT.
035700     EXIT.
035800*
035900 136-SHIFT-ONE-SLOT.
036000     COMPUTE CWT-MOVE-FROM = CWT-INSERT-TO - 1.
036100     MOVE CWT-ENTRY (CWT-MOVE-FROM) TO CWT-ENTRY (CWT-INSERT-TO).
036200 136-EXIT.
036300     EXIT.
036400*
036500*    A ROW THAT ENDED THE REPLAY AT ZERO QUANTITY DOES NOT
036600*    BELONG ON PORTFOLIO-FILE - AN EXISTING ROW IS DELETED, A
036700*    ROW THAT NEVER EXISTED IS SIMPLY NEVER WRITTEN
036800 160-REWRITE-PORTFOLIO-ROWS.
036900     IF CWT-QUANTITY (CWT-NDX) > ZERO
037000         IF CWT-PORT-RELKEY (CWT-NDX) = ZERO
037100             ADD +1 TO WS-NEXT-PORT-RELKEY
037200             MOVE WS-NEXT-PORT-RELKEY TO PORT-ID
037300             MOVE WS-NEXT-PORT-RELKEY TO WS-PORT-RELKEY
037400             MOVE CWT-CLIENT-ID (CWT-NDX) TO PORT-CLIENT-ID
037500             MOVE CWT-SYMBOL (CWT-NDX) TO PORT-SYMBOL
037600             MOVE CWT-QUANTITY (CWT-NDX) TO PORT-QUANTITY
037700             MOVE CWT-AVERAGE-PRICE (CWT-NDX) TO
037800                     PORT-AVERAGE-PRICE
037900             WRITE PORTFOLIO-RECORD
038000             ADD +1 TO WS-PORT-ROWS-WRITTEN
038100         ELSE
038200             MOVE CWT-PORT-RELKEY (CWT-NDX) TO WS-PORT-RELKEY
038300             READ PORTFOLIO-FILE
038400                 INVALID KEY
038500                     GO TO 160-EXIT
038600             END-READ
038700             MOVE CWT-QUANTITY (CWT-NDX) TO PORT-QUANTITY
038800             MOVE CWT-AVERAGE-PRICE (CWT-NDX) TO
038900                     PORT-AVERAGE-PRICE
039000             REWRITE PORTFOLIO-RECORD
039100             ADD +1 TO WS-PORT-ROWS-WRITTEN
039200         END-IF
039300     ELSE
039400         IF CWT-PORT-RELKEY (CWT-NDX) NOT = ZERO
039500             MOVE CWT-PORT-RELKEY (CWT-NDX) TO WS-PORT-RELKEY
039600             READ PORTFOLIO-FILE
039700                 INVALID KEY
039800                     GO TO 160-EXIT
039900             END-READ
040000             DELETE PORTFOLIO-FILE RECORD
040100             ADD +1 TO WS-PORT-ROWS-DELETED
040200         END-IF
040300     END-IF.
040400 160-EXIT.
040500     EXIT.
040600*
040700 170-RECONCILE-CASH-BALANCE.
040800     MOVE CLIENT-ID TO WS-ACCT-RELKEY.
040900     READ ACCOUNT-FILE
041000         INVALID KEY
041100             GO TO 170-EXIT
041200     END-READ.
041300     COMPUTE WS-EXPECTED-CASH =
041400             CLIENT-ACCOUNT-BALANCE + WS-TOTAL-SELL-AMOUNT
041500             - WS-TOTAL-BUY-AMOUNT.
041600     IF ACCT-CASH-BALANCE NOT = WS-EXPECTED-CASH
041700         MOVE ACCT-CASH-BALANCE TO WS-OLD-AMOUNT-EDIT
041800         MOVE WS-EXPECTED-CASH TO WS-NEW-AMOUNT-EDIT
041900         STRING 'CASH BALANCE WAS ' WS-OLD-AMOUNT-EDIT
042000                ' CORRECTED TO ' WS-NEW-AMOUNT-EDIT
042100                DELIMITED BY SIZE INTO WS-CORRECTION-REASON
042200         MOVE WS-EXPECTED-CASH TO ACCT-CASH-BALANCE
042300         ADD +1 TO WS-CASH-CORRECTIONS
042400         PERFORM 180-LOG-CASH-CORRECTION THRU 180-EXIT
042500     END-IF.
042600     IF ACCT-RESERVED-BALANCE NOT = WS-RESERVED-AMOUNT
042700         MOVE ACCT-RESERVED-BALANCE TO WS-OLD-AMOUNT-EDIT
042800         MOVE WS-RESERVED-AMOUNT TO WS-NEW-AMOUNT-EDIT
042900         STRING 'RESERVED BALANCE WAS ' WS-OLD-AMOUNT-EDIT
043000                ' CORRECTED TO ' WS-NEW-AMOUNT-EDIT
043100                DELIMITED BY SIZE INTO WS-CORRECTION-REASON
043200         MOVE WS-RESERVED-AMOUNT TO ACCT-RESERVED-BALANCE
043300         ADD +1 TO WS-RESERVED-CORRECTIONS
043400         PERFORM 180-LOG-CASH-CORRECTION THRU 180-EXIT
043500     END-IF.
043600     REWRITE ACCOUNT-RECORD.
043700 170-EXIT.
043800     EXIT.
043900*
044000 180-LOG-CASH-CORRECTION.
044100     MOVE 'LOG' TO WS-AUDIT-FUNCTION.
044200     CALL 'AUDTRAIL' USING WS-AUDIT-FUNCTION, 'ACCOUNT', ACCT-ID,
044300             'CORRECT', WS-CORRECTION-REASON.
044400 180-EXIT.
044500     EXIT.
044600*
044700*    MOVES PORT-KEY-CLIENT-SYMBOL (PORTREC'S COMPOSITE-KEY
044800*    REDEFINES) IN ONE SHOT INSTEAD OF TWO SEPARATE FIELD MOVES
044900 720-BUILD-COMPOSITE-KEY.
045000     MOVE PORT-KEY-CLIENT-SYMBOL TO WS-COMPOSITE-KEY-AREA.
045100 720-EXIT.
045200     EXIT.
045300*
045400 700-OPEN-FILES.
045500     OPEN INPUT CLIENT-FILE.
045600     OPEN INPUT TRADE-FILE.
045700     OPEN I-O ACCOUNT-FILE.
045800     OPEN I-O PORTFOLIO-FILE.
045900     PERFORM 702-FIND-HIGH-PORT-ID THRU 702-EXIT.
046000 700-EXIT.
046100     EXIT.
046200*
046300 702-FIND-HIGH-PORT-ID.
046400     MOVE ZERO TO WS-NEXT-PORT-RELKEY.
046500     MOVE 1 TO WS-PORT-RELKEY.
046600     MOVE 'N' TO WS-PORT-EOF-SW.
046700     START PORTFOLIO-FILE KEY IS NOT LESS THAN WS-PORT-RELKEY
046800         INVALID KEY
046900             SET WS-PORT-AT-EOF TO TRUE
047000     END-START.
047100     PERFORM 703-SCAN-ONE-FOR-HIGH-ID THRU 703-EXIT
047200         UNTIL WS-PORT-AT-EOF.
047300     MOVE 'N' TO WS-PORT-EOF-SW.
047400 702-EXIT.
047500     EXIT.
047600*
047700 703-SCAN-ONE-FOR-HIGH-ID.
047800     READ PORTFOLIO-FILE NEXT RECORD
047900         AT END
048000             SET WS-PORT-AT-EOF TO TRUE
048100             GO TO 703-EXIT
048200     END-READ.
048300     IF PORT-ID > WS-NEXT-PORT-RELKEY
048400         MOVE PORT-ID TO WS-NEXT-PORT-RELKEY
048500     END-IF.
048600 703-EXIT.
048700     EXIT.
048800*
048900 800-CLOSE-FILES.
049000     CLOSE CLIENT-FILE, TRADE-FILE, ACCOUNT-FILE, PORTFOLIO-FILE.
049100 800-EXIT.
049200     EXIT.
049300*
049400 900-PRINT-RUN-TOTALS.
049500     DISPLAY 'RECONCIL - CLIENTS READ        '
049600             WS-CLIENTS-READ-EDIT.
049700     DISPLAY 'RECONCIL - CLIENTS RECONCILED   '
049800             WS-CLIENTS-RECON-EDIT.
049900     DISPLAY 'RECONCIL - PORTFOLIO ROWS KEPT  '
050000             WS-PORT-WRITTEN-EDIT.
050100     DISPLAY 'RECONCIL - PORTFOLIO ROWS DELETED'
050200             WS-PORT-DELETED-EDIT.
050300     DISPLAY 'RECONCIL - CASH CORRECTIONS     '
050400             WS-CASH-CORR-EDIT.
050500     DISPLAY 'RECONCIL - RESERVED CORRECTIONS '
050600             WS-RESV-CORR-EDIT.
050700     DISPLAY 'RECONCIL - POSITION LOOKUPS     '
050800             WS-POSITION-LOOKUP-COUNT.
050900 900-EXIT.
051000     EXIT.
