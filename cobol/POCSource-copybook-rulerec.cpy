000100*****************************************************************
000200*   MEMBER NAME  = RULEREC
000300*
000400*   DESCRIPTIVE NAME = BUSINESS RULE RECORD LAYOUT (STRUCTURAL)
000500*
000600*   FUNCTION = ONE ROW PER CONFIGURED BUSINESS RULE.  RULEGATE
000700*              ONLY LOOKS AT WHETHER ANY MATCHING ROW EXISTS AND
000800*              IS ACTIVE - THE RULE'S CONTENT (WHAT IT WOULD
000900*              ACTUALLY TEST) IS MAINTAINED BY THE RISK DESK'S
001000*              OWN TOOL AND IS NOT INTERPRETED BY THIS SYSTEM.
001100*
001200*   USED BY  = RULEGATE (READ ONLY)
001300*
001400*   CHANGE ACTIVITY:
001500*      02/06/91  RSM  ORIGINAL LAYOUT, TT#9014 - RISK DESK ASKED      9014
001600*                     FOR A WAY TO TURN TRADE-LEVEL CHECKS ON         9014
001700*                     AND OFF WITHOUT A CODE CHANGE                   9014
001800*      01/14/99  RSM  Y2K REVIEW - NO DATE FIELDS, CLOSED NO          9014
001900*                     CHANGE, TT#Y2K-122                           Y2K-122
002000*****************************************************************
002100 01  RULE-RECORD.
002200     05  RULE-ID                     PIC 9(9).
002300     05  RULE-NAME                   PIC X(100).
002400     05  RULE-TYPE                   PIC X(20).
002500         88  RULE-TYPE-FRAUD         VALUE 'FRAUD_CHECK'.
002600         88  RULE-TYPE-RISK-LIMIT    VALUE 'RISK_LIMIT'.
002700         88  RULE-TYPE-TRADE-HOURS   VALUE 'TRADING_HOURS'.
002800         88  RULE-TYPE-POSITION      VALUE 'POSITION_LIMIT'.
002900         88  RULE-TYPE-PRICE         VALUE 'PRICE_VALIDATION'.
003000     05  RULE-LEVEL                  PIC X(20).
003100         88  RULE-LEVEL-APPLICATION  VALUE 'APPLICATION'.
003200         88  RULE-LEVEL-CLIENT       VALUE 'CLIENT'.
003300         88  RULE-LEVEL-TRADE        VALUE 'TRADE'.
003400*  POPULATED ONLY WHEN RULE-LEVEL = CLIENT
003500     05  RULE-CLIENT-ID              PIC 9(9).
003600     05  RULE-ACTIVE                 PIC X(1).
003700         88  RULE-IS-ACTIVE          VALUE 'Y'.
003800         88  RULE-IS-INACTIVE        VALUE 'N'.
003900*  EVALUATION ORDER, LOWER RUNS FIRST
004000     05  RULE-PRIORITY               PIC 9(4).
004100     05  FILLER                      PIC X(7).
