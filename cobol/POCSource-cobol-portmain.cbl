000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    PORTMAIN.
000400 AUTHOR.        D G BLANCHARD.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  04/11/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = PORTMAIN
001100*
001200*   FUNCTION = MAINTAINS ONE POSITION ROW'S WEIGHTED-AVERAGE COST
001300*              AFTER AN EXECUTED TRADE (LK-FUNCTION-CODE 'UPDATE')
001400*              AND PRICES A POSITION AGAINST A SUPPLIED MARKET
001500*              PRICE (LK-FUNCTION-CODE 'VALUE').  THE ROUNDING
001600*              RULE THROUGHOUT IS HALF-UP AT THE DECIMAL PLACES
001700*              CARRIED BY THE FIELD - THIS COMPILER'S ROUNDED
001800*              PHRASE ALREADY ROUNDS HALF-UP, NOTHING SPECIAL
001900*              IS NEEDED TO GET THAT BEHAVIOR.
002000*
002100*              THIS MODULE OWNS NO FILE - THE CALLING DRIVER
002200*              READ THE POSITION ROW (OR BUILT A ZERO-QUANTITY
002300*              ONE FOR A NEW SYMBOL) AND WILL WRITE OR REWRITE
002400*              IT, OR DELETE IT WHEN LK-POSITION-CLOSED-FLAG
002500*              COMES BACK 'Y'.
002600*
002700*   CALLED BY = TRDEXEC, LIMSWEEP (UPDATE), RECONCIL (VALUE)
002800*
002900*   CHANGE ACTIVITY:
003000*      04/11/89  RSM  ORIGINAL - WEIGHTED AVERAGE COST ONLY,
003100*                     TT#8834                                         8834
003200*      11/19/92  DGB  WIDENED THE AVERAGE PRICE ACCUMULATOR TO        8834
003300*                     MATCH THE PORTREC WIDENING, TT#9310             9310
003400*      09/23/93  DGB  ADDED THE VALUE FUNCTION FOR RECONCIL'S         9310
003500*                     END-OF-RUN CLIENT SUMMARY, TT#9545              9545
003600*      01/14/99  RSM  Y2K REVIEW - NO DATE FIELDS, CLOSED NO          9545
003700*                     CHANGE, TT#Y2K-128                           Y2K-128
003800*      02/18/03  DGB  ADDED A COUNT AND CONSOLE TRACE OF POSITIONS Y2K-128
003900*                     CLOSED OUT BY A FULL SELL-DOWN - RECONCIL    Y2K-128
004000*                     COULD NOT TELL A CLOSED POSITION FROM A      Y2K-128
004100*                     ROW THAT WAS NEVER OPENED, TT#10391            10391
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005400 77  WS-POSITIONS-CLOSED-COUNT      PIC S9(7) COMP VALUE ZERO.
005500*
005600 01  WS-PORTMAIN-SWITCHES.
005700     05  WS-CALL-COUNT               PIC S9(7) COMP VALUE ZERO.
005800     05  FILLER                      PIC X(10).
005900*
006000 01  WS-PORTMAIN-WORK.
006100     05  WS-OLD-TOTAL-COST           PIC S9(11)V9(4) COMP-3
006200                                      VALUE ZERO.
006300     05  WS-NEW-TOTAL-COST           PIC S9(11)V9(4) COMP-3
006400                                      VALUE ZERO.
006500     05  WS-TRADE-TOTAL-COST         PIC S9(11)V9(4) COMP-3
006600                                      VALUE ZERO.
006700     05  WS-NEW-QUANTITY             PIC S9(9) COMP-3 VALUE ZERO.
006800     05  FILLER                      PIC X(6).
006900*
007000 01  WS-VALUATION-WORK.
007100     05  WS-TOTAL-VALUE              PIC S9(11)V9(2) COMP-3
007200                                      VALUE ZERO.
007300     05  WS-INVESTED-VALUE           PIC S9(11)V9(2) COMP-3
007400                                      VALUE ZERO.
007500     05  FILLER                      PIC X(8).
007600*
007700*  ALTERNATE VIEW OF THE VALUATION WORK AREA, ZONED FOR THE
007800*  DISPLAY LINE RECONCIL BUILDS FROM THIS MODULE'S ANSWER -
007900*  SECOND REDEFINES ON THIS MODULE
008000 01  WS-VALUATION-WORK-EDIT REDEFINES WS-VALUATION-WORK.
008100     05  WS-TOTAL-VALUE-EDIT         PIC -(9)9.99.
008200     05  WS-INVESTED-VALUE-EDIT      PIC -(9)9.99.
008300*
008400*  THIRD REDEFINES ON THIS MODULE - RAW BYTE VIEW OF THE SAME
008500*  WORK AREA FOR THE ABEND-ANALYSIS TRACE ON A POSITION CLOSE
008600 01  WS-VALUATION-WORK-X REDEFINES WS-VALUATION-WORK.
008700     05  WS-VALUATION-WORK-RAW       PIC X(14).
008800
008900 LINKAGE SECTION.
009000 COPY PORTREC.
009100 01  LK-FUNCTION-CODE                PIC X(6).
009200     88  LK-FN-UPDATE                VALUE 'UPDATE'.
009300     88  LK-FN-VALUE                 VALUE 'VALUE'.
009400 01  LK-TRADE-TYPE                   PIC X(4).
009500     88  LK-TRADE-IS-BUY             VALUE 'BUY'.
009600     88  LK-TRADE-IS-SELL            VALUE 'SELL'.
009700 01  LK-TRADE-QUANTITY               PIC S9(9).
009800 01  LK-TRADE-PRICE                  PIC S9(15)V9(4).
009900 01  LK-MARKET-PRICE                 PIC S9(8)V9(4).
010000 01  LK-POSITION-CLOSED-FLAG         PIC X(1).
010100     88  LK-POSITION-IS-CLOSED       VALUE 'Y'.
010200     88  LK-POSITION-STILL-OPEN      VALUE 'N'.
010300 01  LK-TOTAL-VALUE                  PIC S9(11)V9(2).
010400 01  LK-INVESTED-VALUE               PIC S9(11)V9(2).
010500 01  LK-PROFIT-LOSS                  PIC S9(11)V9(2).
010600 01  LK-PROFIT-LOSS-PCT              PIC S9(5)V9(2).
010700
010800 PROCEDURE DIVISION USING PORTFOLIO-RECORD, LK-FUNCTION-CODE,
010900         LK-TRADE-TYPE, LK-TRADE-QUANTITY, LK-TRADE-PRICE,
011000         LK-MARKET-PRICE, LK-POSITION-CLOSED-FLAG,
011100         LK-TOTAL-VALUE, LK-INVESTED-VALUE, LK-PROFIT-LOSS,
011200         LK-PROFIT-LOSS-PCT.
011300*
011400 000-MAIN.
011500     ADD +1 TO WS-CALL-COUNT.
011600     SET LK-POSITION-STILL-OPEN TO TRUE.
011700     EVALUATE TRUE
011800         WHEN LK-FN-UPDATE
011900             PERFORM 100-UPDATE-POSITION THRU 100-EXIT
012000         WHEN LK-FN-VALUE
012100             PERFORM 200-VALUE-POSITION THRU 200-EXIT
012200     END-EVALUATE.
012300     GOBACK.
012400*
012500*    WEIGHTED-AVERAGE-COST UPDATE AFTER AN EXECUTED TRADE
012600 100-UPDATE-POSITION.
012700     IF LK-TRADE-IS-BUY
012800         PERFORM 110-APPLY-BUY THRU 110-EXIT
012900     ELSE
013000         PERFORM 120-APPLY-SELL THRU 120-EXIT
013100     END-IF.
013200 100-EXIT.
013300     EXIT.
013400*
013500*    NEW AVERAGE = (OLD QTY * OLD AVG + TRADE QTY * TRADE PRICE)
013600*                  / NEW QTY, ROUNDED HALF-UP TO 2 DECIMALS
013700 110-APPLY-BUY.
013800     COMPUTE WS-OLD-TOTAL-COST ROUNDED =
013900             PORT-QUANTITY * PORT-AVERAGE-PRICE.
014000     COMPUTE WS-TRADE-TOTAL-COST ROUNDED =
014100             LK-TRADE-QUANTITY * LK-TRADE-PRICE.
014200     COMPUTE WS-NEW-TOTAL-COST ROUNDED =
014300             WS-OLD-TOTAL-COST + WS-TRADE-TOTAL-COST.
014400     COMPUTE WS-NEW-QUANTITY =
014500             PORT-QUANTITY + LK-TRADE-QUANTITY.
014600     MOVE WS-NEW-QUANTITY TO PORT-QUANTITY.
014700     IF WS-NEW-QUANTITY = ZERO
014800         MOVE ZERO TO PORT-AVERAGE-PRICE
014900     ELSE
015000         COMPUTE PORT-AVERAGE-PRICE ROUNDED =
015100                 WS-NEW-TOTAL-COST / WS-NEW-QUANTITY
015200     END-IF.
015300 110-EXIT.
015400     EXIT.
015500*
015600*    SELL DOES NOT MOVE THE AVERAGE COST - ONLY THE QUANTITY.
015700*    A FULL SELL-DOWN CLOSES THE POSITION, THE CALLER DELETES
015800*    THE ROW INSTEAD OF REWRITING IT.
015900 120-APPLY-SELL.
016000     COMPUTE WS-NEW-QUANTITY =
016100             PORT-QUANTITY - LK-TRADE-QUANTITY.
016200     IF WS-NEW-QUANTITY <= ZERO
016300         MOVE ZERO TO PORT-QUANTITY
016400         SET LK-POSITION-IS-CLOSED TO TRUE
016500         PERFORM 900-TRACE-CLOSE THRU 900-EXIT
016600     ELSE
016700         MOVE WS-NEW-QUANTITY TO PORT-QUANTITY
016800     END-IF.
016900 120-EXIT.
017000     EXIT.
017100*
017200*    PORTFOLIO VALUATION AND UNREALIZED PROFIT/LOSS AGAINST A
017300*    SUPPLIED MARKET PRICE
017400 200-VALUE-POSITION.
017500     COMPUTE WS-TOTAL-VALUE ROUNDED =
017600             PORT-QUANTITY * LK-MARKET-PRICE.
017700     COMPUTE WS-INVESTED-VALUE ROUNDED =
017800             PORT-QUANTITY * PORT-AVERAGE-PRICE.
017900     MOVE WS-TOTAL-VALUE TO LK-TOTAL-VALUE.
018000     MOVE WS-INVESTED-VALUE TO LK-INVESTED-VALUE.
018100     COMPUTE LK-PROFIT-LOSS ROUNDED =
018200             WS-TOTAL-VALUE - WS-INVESTED-VALUE.
018300     IF WS-INVESTED-VALUE = ZERO
018400         MOVE ZERO TO LK-PROFIT-LOSS-PCT
018500     ELSE
018600         COMPUTE LK-PROFIT-LOSS-PCT ROUNDED =
018700             (LK-PROFIT-LOSS / WS-INVESTED-VALUE) * 100
018800     END-IF.
018900 200-EXIT.
019000     EXIT.
019100*
019200*    A FULL SELL-DOWN CLOSES THE ROW - RECONCIL COULD NOT TELL
019300*    A CLOSED POSITION FROM ONE THAT WAS NEVER OPENED, SO THIS
019400*    LEAVES A COUNT AND A CONSOLE TRACE BEHIND
019500 900-TRACE-CLOSE.
019600     ADD +1 TO WS-POSITIONS-CLOSED-COUNT.
019700     DISPLAY 'PORTMAIN - POSITION CLOSED, TOTAL CLOSED '
019800             WS-POSITIONS-CLOSED-COUNT ' RAW '
019900             WS-VALUATION-WORK-RAW.
020000 900-EXIT.
020100     EXIT.
