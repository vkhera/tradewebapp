000100*****************************************************************
000200*   MEMBER NAME  = TRDREC
000300*
000400*   DESCRIPTIVE NAME = TRADE ORDER / EXECUTION RECORD LAYOUT
000500*
000600*   FUNCTION = ONE ROW PER ORDER, FROM ACCEPTANCE THROUGH FINAL
000700*              DISPOSITION (EXECUTED, REJECTED, CANCELLED,
000800*              FAILED, OR EXPIRED).  APPEND-ONLY WITH IN-PLACE
000900*              STATUS REWRITES - TRDEXEC AND LIMSWEEP REWRITE
001000*              THE SAME ROW AS ITS STATUS PROGRESSES, THEY NEVER
001100*              WRITE A SECOND ROW FOR THE SAME ORDER.
001200*
001300*   USED BY  = TRDEXEC, LIMSWEEP, ACTVIMP (WRITE), FRAUDCHK,
001400*              RECONCIL (READ), CLNTWIPE (DELETE)
001500*
001600*   CHANGE ACTIVITY:
001700*      04/11/89  RSM  ORIGINAL LAYOUT PER BROKERAGE OPS REQUEST
001800*                     TT#8834                                         8834
001900*      02/06/91  RSM  ADDED TRD-EXPIRY-TIME FOR LIMIT ORDERS,         8834
002000*                     TT#9013                                         9013
002100*      06/30/94  DGB  ADDED TRD-FRAUD-CHECK-PASSED AND                9013
002200*                     TRD-FRAUD-CHECK-REASON, TT#9640 - COMPLIANCE    9640
002300*                     WANTED THE REASON STRING KEPT ON THE ORDER      9640
002400*                     RATHER THAN ONLY ON THE AUDIT LOG               9640
002500*      01/14/99  RSM  Y2K - TRD-TRADE-TIME AND TRD-EXPIRY-TIME        9640
002600*                     ALREADY CARRY A 4-DIGIT YEAR (SEE REDEFINES     9640
002700*                     BELOW), CLOSED NO CHANGE, TT#Y2K-121         Y2K-121
002800*      08/03/01  DGB  WIDENED TRD-PRICE TO S9(15)V9(4) FOR THE     Y2K-121
002900*                     FRACTIONAL-PENNY PRICING PILOT, TT#10233       10233
003000*****************************************************************
003100 01  TRADE-RECORD.
003200     05  TRD-ID                      PIC 9(9).
003300*  FOREIGN KEY TO CLIENT-RECORD
003400     05  TRD-CLIENT-ID               PIC 9(9).
003500     05  TRD-SYMBOL                  PIC X(10).
003600*  SHARES - ALWAYS POSITIVE, SIDE CARRIED IN TRD-TYPE
003700     05  TRD-QUANTITY                PIC S9(9).
003800*  ORDER/EXECUTION PRICE PER SHARE - THE LIMIT PRICE FOR A LIMIT
003900*  ORDER, NEVER THE MARKET PRICE AT EXECUTION TIME
004000     05  TRD-PRICE                   PIC S9(15)V9(4).
004100     05  TRD-TYPE                    PIC X(4).
004200         88  TRD-IS-BUY              VALUE 'BUY'.
004300         88  TRD-IS-SELL             VALUE 'SELL'.
004400     05  TRD-ORDER-TYPE              PIC X(10).
004500         88  TRD-IS-MARKET           VALUE 'MARKET'.
004600         88  TRD-IS-LIMIT            VALUE 'LIMIT'.
004700     05  TRD-STATUS                  PIC X(20).
004800         88  TRD-STAT-PENDING        VALUE 'PENDING'.
004900         88  TRD-STAT-VALIDATED      VALUE 'VALIDATED'.
005000         88  TRD-STAT-EXECUTED       VALUE 'EXECUTED'.
005100         88  TRD-STAT-REJECTED       VALUE 'REJECTED'.
005200         88  TRD-STAT-CANCELLED      VALUE 'CANCELLED'.
005300         88  TRD-STAT-FAILED         VALUE 'FAILED'.
005400         88  TRD-STAT-EXPIRED        VALUE 'EXPIRED'.
005500*  ORDER/EXECUTION TIMESTAMP, YYYY-MM-DD-HH.MM.SS.NNNNNN
005600     05  TRD-TRADE-TIME              PIC X(26).
005700*  END-OF-DAY EXPIRY FOR A LIMIT ORDER, BLANK FOR MARKET
005800     05  TRD-EXPIRY-TIME             PIC X(26).
005900     05  TRD-FRAUD-CHECK-PASSED      PIC X(1).
006000         88  TRD-FRAUD-PASSED        VALUE 'Y'.
006100         88  TRD-FRAUD-FAILED        VALUE 'N'.
006200     05  TRD-FRAUD-CHECK-REASON      PIC X(500).
006300     05  FILLER                      PIC X(7).
006400*
006500*  ALTERNATE VIEW OF TRD-TRADE-TIME BROKEN INTO ITS COMPONENT
006600*  PARTS - 200-CHECK-TRADING-HOURS IN FRAUDCHK NEEDS JUST THE
006700*  HH.MM.SS PORTION AND 300-CHECK-DAILY-LIMIT NEEDS JUST THE
006800*  YYYY-MM-DD PORTION, WITHOUT UNSTRINGing THE STAMP EVERY TIME.
006900 01  TRD-TIME-BREAKOUT REDEFINES TRADE-RECORD.
007000     05  FILLER                      PIC X(90).
007100     05  TRD-TIME-YEAR               PIC X(4).
007200     05  FILLER                      PIC X(1).
007300     05  TRD-TIME-MONTH              PIC X(2).
007400     05  FILLER                      PIC X(1).
007500     05  TRD-TIME-DAY                PIC X(2).
007600     05  FILLER                      PIC X(1).
007700     05  TRD-TIME-HOUR               PIC X(2).
007800     05  FILLER                      PIC X(1).
007900     05  TRD-TIME-MINUTE             PIC X(2).
008000     05  FILLER                      PIC X(1).
008100     05  TRD-TIME-SECOND             PIC X(2).
008200     05  FILLER                      PIC X(541).
