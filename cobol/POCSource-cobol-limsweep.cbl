000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    LIMSWEEP.
000400 AUTHOR.        R S MILLER.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  07/02/90.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = LIMSWEEP
001100*
001200*   FUNCTION = PERIODIC SWEEP OF EVERY PARKED LIMIT ORDER.  A
001300*              LIMIT ORDER SITS AT TRD-STAT-PENDING UNTIL EITHER
001400*              THE MARKET TOUCHES ITS LIMIT PRICE OR ITS END-OF-
001500*              DAY EXPIRY PASSES.  RUN THIS JOB AS OFTEN AS THE
001600*              OPERATOR SCHEDULES IT - EACH RUN IS A CLEAN PASS
001700*              OVER WHATEVER IS STILL PENDING.
001800*
001900*              MARKET-PRICE-FILE IS LOADED WHOLESALE INTO A
002000*              TABLE AT START-UP AND SEARCHED BY SYMBOL - THE
002100*              SWEEP DOES NOT CALL OUT TO A LIVE QUOTE SERVICE.
002200*              A SYMBOL MISSING FROM THE PRICE FILE, OR PRICED
002300*              AT ZERO, LEAVES THAT ORDER PARKED FOR THE NEXT
002400*              RUN.
002500*
002600*                1. EXPIRE ANY ORDER PAST ITS END-OF-DAY EXPIRY
002700*                2. OTHERWISE COMPARE TODAY'S PRICE AGAINST THE
002800*                   ORDER'S LIMIT PRICE - A BUY FIRES AT OR BELOW
002900*                   ITS LIMIT, A SELL FIRES AT OR ABOVE IT
003000*                3. AN ORDER THAT FIRES POSTS AT ITS OWN LIMIT
003100*                   PRICE, NEVER AT THE CURRENT MARKET PRICE
003200*
003300*   CHANGE ACTIVITY:
003400*      07/02/90  RSM  ORIGINAL, TT#8850                               8850
003500*      09/23/93  DGB  ADDED THE PORTFOLIO/ACCOUNT UPDATE ON           8850
003600*                     EXECUTION - EARLIER DRAFT ONLY FLIPPED THE      8850
003700*                     STATUS, TT#9547                                 9547
003800*      01/14/99  RSM  Y2K - EXPIRY COMPARE IS A STRAIGHT              9547
003900*                     ALPHANUMERIC TEST AGAINST THE 4-DIGIT-YEAR      9547
004000*                     TIMESTAMP FORMAT, NO CENTURY EXPOSURE,          9547
004100*                     CLOSED NO CHANGE, TT#Y2K-132                 Y2K-132
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRADE-FILE
005400         ASSIGN TO TRADEFIL
005500         ORGANIZATION IS RELATIVE
005600         ACCESS MODE IS DYNAMIC
005700         RELATIVE KEY IS WS-TRADE-RELKEY
005800         FILE STATUS IS WS-TRADE-FILE-STATUS.
005900     SELECT ACCOUNT-FILE
006000         ASSIGN TO ACCTFILE
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS RANDOM
006300         RELATIVE KEY IS WS-ACCT-RELKEY
006400         FILE STATUS IS WS-ACCT-FILE-STATUS.
006500     SELECT PORTFOLIO-FILE
006600         ASSIGN TO PORTFILE
006700         ORGANIZATION IS RELATIVE
006800         ACCESS MODE IS DYNAMIC
006900         RELATIVE KEY IS WS-PORT-RELKEY
007000         FILE STATUS IS WS-PORT-FILE-STATUS.
007100     SELECT MARKET-PRICE-FILE
007200         ASSIGN TO PRICEFIL
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-PRICE-FILE-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  TRADE-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 650 CHARACTERS.
008100     COPY TRDREC.
008200*
008300 FD  ACCOUNT-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 60 CHARACTERS.
008600     COPY ACCTREC.
008700*
008800 FD  PORTFOLIO-FILE
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 60 CHARACTERS.
009100     COPY PORTREC.
009200*
009300 FD  MARKET-PRICE-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 40 CHARACTERS.
009600     COPY PRICEREC.
009700
009800 WORKING-STORAGE SECTION.
009900 77  WS-PRICE-LOOKUP-COUNT           PIC S9(7) COMP VALUE ZERO.
010000*
010100 01  WS-LIMSWEEP-RELKEYS.
010200     05  WS-TRADE-RELKEY             PIC S9(9) COMP VALUE ZERO.
010300     05  WS-ACCT-RELKEY              PIC S9(9) COMP VALUE ZERO.
010400     05  WS-PORT-RELKEY              PIC S9(9) COMP VALUE ZERO.
010500     05  FILLER                      PIC X(6).
010600*
010700 01  WS-LIMSWEEP-SWITCHES.
010800     05  WS-TRADE-FILE-STATUS        PIC X(2) VALUE SPACES.
010900     05  WS-ACCT-FILE-STATUS         PIC X(2) VALUE SPACES.
011000         88  WS-ACCT-FILE-OK         VALUE '00'.
011100     05  WS-PORT-FILE-STATUS         PIC X(2) VALUE SPACES.
011200     05  WS-PRICE-FILE-STATUS        PIC X(2) VALUE SPACES.
011300     05  WS-TRADE-EOF-SW             PIC X(1) VALUE 'N'.
011400         88  WS-TRADE-AT-EOF         VALUE 'Y'.
011500     05  WS-PRICE-EOF-SW             PIC X(1) VALUE 'N'.
011600         88  WS-PRICE-AT-EOF         VALUE 'Y'.
011700     05  WS-PORT-SCAN-SW             PIC X(1) VALUE 'N'.
011800         88  WS-PORT-ROW-FOUND       VALUE 'Y'.
011900     05  WS-PORT-EOF-SW              PIC X(1) VALUE 'N'.
012000         88  WS-PORT-AT-EOF          VALUE 'Y'.
012100     05  WS-PRICE-FOUND-SW           PIC X(1) VALUE 'N'.
012200         88  WS-PRICE-WAS-FOUND      VALUE 'Y'.
012300*
012400 01  WS-LIMSWEEP-COUNTERS.
012500     05  WS-ORDERS-READ              PIC S9(7) COMP VALUE ZERO.
012600     05  WS-LIMIT-ORDERS-SEEN        PIC S9(7) COMP VALUE ZERO.
012700     05  WS-ORDERS-EXECUTED          PIC S9(7) COMP VALUE ZERO.
012800     05  WS-ORDERS-EXPIRED           PIC S9(7) COMP VALUE ZERO.
012900     05  WS-ORDERS-STILL-PENDING     PIC S9(7) COMP VALUE ZERO.
013000     05  WS-NEXT-PORT-RELKEY         PIC S9(9) COMP VALUE ZERO.
013100*
013200*  MARKET-PRICE-FILE LOADED WHOLESALE, KEPT IN SYMBOL SEQUENCE
013300*  BY THE SAME BACKWARD-SHIFT INSERT ADSORT HAS ALWAYS USED
013400 01  WS-PRICE-TABLE.
013500     05  WS-PRICE-COUNT              PIC S9(4) COMP VALUE ZERO.
013600     05  WS-PRICE-ENTRY OCCURS 0 TO 2000 TIMES
013700             DEPENDING ON WS-PRICE-COUNT
013800             ASCENDING KEY IS WS-PRICE-SYMBOL
013900             INDEXED BY WS-PRICE-NDX.
014000         10  WS-PRICE-SYMBOL         PIC X(10).
014100         10  WS-PRICE-AMOUNT         PIC S9(8)V9(4).
014200     05  WS-PRICE-INSERT-TO          PIC S9(8) COMP.
014300     05  WS-PRICE-MOVE-FROM          PIC S9(8) COMP.
014400*
014500 01  WS-CURRENT-DATE-TIME.
014600     05  WS-CDT-YEAR                 PIC 9(4).
014700     05  WS-CDT-MONTH                PIC 9(2).
014800     05  WS-CDT-DAY                  PIC 9(2).
014900     05  WS-CDT-HOUR                 PIC 9(2).
015000     05  WS-CDT-MINUTE               PIC 9(2).
015100     05  WS-CDT-SECOND               PIC 9(2).
015200     05  FILLER                      PIC X(9).
015300*
015400*  ALTERNATE VIEW OF THE CLOCK PIECES SO THE "NOW" TIMESTAMP CAN
015500*  BE STRUNG TOGETHER IN THE SAME FORMAT AS TRD-TRADE-TIME -
015600*  THIRD REDEFINES ON THIS MODULE
015700 01  WS-CURRENT-DATE-TIME-R REDEFINES WS-CURRENT-DATE-TIME.
015800     05  WS-CDT-YEAR-R               PIC X(4).
015900     05  WS-CDT-MONTH-R              PIC X(2).
016000     05  WS-CDT-DAY-R                PIC X(2).
016100     05  WS-CDT-HOUR-R               PIC X(2).
016200     05  WS-CDT-MINUTE-R             PIC X(2).
016300     05  WS-CDT-SECOND-R             PIC X(2).
016400     05  FILLER                      PIC X(9).
016500*
016600 01  WS-LIMSWEEP-WORK.
016700     05  WS-NOW-TIMESTAMP            PIC X(26) VALUE SPACES.
016800     05  WS-TRADE-AMOUNT-ARG         PIC S9(13)V9(2) VALUE ZERO.
016900     05  WS-ACCTLEDG-RETURN-CODE     PIC 9(2) VALUE ZERO.
017000     05  WS-POSITION-CLOSED-FLAG     PIC X(1) VALUE 'N'.
017100     05  WS-AUDIT-FUNCTION           PIC X(5) VALUE 'LOG'.
017200     05  WS-AUDIT-ACTION             PIC X(20) VALUE SPACES.
017300     05  WS-PORT-FUNCTION            PIC X(6) VALUE SPACES.
017400     05  WS-ZERO-PRICE               PIC S9(8)V9(4) VALUE ZERO.
017500     05  WS-ZERO-AMOUNT              PIC S9(11)V9(2) VALUE ZERO.
017600     05  WS-ZERO-PCT                 PIC S9(5)V9(2) VALUE ZERO.
017700*
017800*  ALTERNATE VIEW OF THE COUNTERS - THIRD REDEFINES ON THIS
017900*  MODULE, USED BY 900-PRINT-RUN-TOTALS FOR THE OPERATOR LOG
018000 01  WS-LIMSWEEP-COUNTERS-EDIT REDEFINES WS-LIMSWEEP-COUNTERS.
018100     05  WS-ORDERS-READ-EDIT         PIC ZZZ,ZZ9.
018200     05  WS-LIMIT-ORDERS-SEEN-EDIT   PIC ZZZ,ZZ9.
018300     05  WS-ORDERS-EXECUTED-EDIT     PIC ZZZ,ZZ9.
018400     05  WS-ORDERS-EXPIRED-EDIT      PIC ZZZ,ZZ9.
018500     05  WS-ORDERS-PENDING-EDIT      PIC ZZZ,ZZ9.
018600     05  FILLER                      PIC X(9).
018700
018800 PROCEDURE DIVISION.
018900*
019000 000-MAIN.
019100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
019200     PERFORM 705-GET-NOW-TIMESTAMP THRU 705-EXIT.
019300     PERFORM 200-SWEEP-ORDERS THRU 200-EXIT
019400         UNTIL WS-TRADE-AT-EOF.
019500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
019600     COMPUTE WS-ORDERS-STILL-PENDING =
019700             WS-LIMIT-ORDERS-SEEN - WS-ORDERS-EXECUTED
019800             - WS-ORDERS-EXPIRED.
019900     PERFORM 900-PRINT-RUN-TOTALS THRU 900-EXIT.
020000     GOBACK.
020100*
020200 200-SWEEP-ORDERS.
020300     READ TRADE-FILE NEXT RECORD
020400         AT END
020500             SET WS-TRADE-AT-EOF TO TRUE
020600             GO TO 200-EXIT
020700     END-READ.
020800     ADD +1 TO WS-ORDERS-READ.
020900     IF TRD-STAT-PENDING AND TRD-IS-LIMIT
021000         ADD +1 TO WS-LIMIT-ORDERS-SEEN
021100         PERFORM 210-PROCESS-ONE-LIMIT-ORDER THRU 210-EXIT
021200     END-IF.
021300 200-EXIT.
021400     EXIT.
021500*
021600 210-PROCESS-ONE-LIMIT-ORDER.
021700     IF TRD-EXPIRY-TIME NOT = SPACES
021800             AND TRD-EXPIRY-TIME < WS-NOW-TIMESTAMP
021900         PERFORM 220-EXPIRE-ORDER THRU 220-EXIT
022000         GO TO 210-EXIT
022100     END-IF.
022200     PERFORM 230-LOOKUP-MARKET-PRICE THRU 230-EXIT.
022300     IF NOT WS-PRICE-WAS-FOUND
022400         GO TO 210-EXIT
022500     END-IF.
022600     IF WS-PRICE-AMOUNT (WS-PRICE-NDX) = ZERO
022700         GO TO 210-EXIT
022800     END-IF.
022900     IF TRD-IS-BUY
023000             AND WS-PRICE-AMOUNT (WS-PRICE-NDX) NOT > TRD-PRICE
023100         PERFORM 240-EXECUTE-ORDER THRU 240-EXIT
023200     END-IF.
023300     IF TRD-IS-SELL
023400             AND WS-PRICE-AMOUNT (WS-PRICE-NDX) NOT < TRD-PRICE
023500         PERFORM 240-EXECUTE-ORDER THRU 240-EXIT
023600     END-IF.
023700 210-EXIT.
023800     EXIT.
023900*
024000 220-EXPIRE-ORDER.
024100     SET TRD-STAT-EXPIRED TO TRUE.
024200     ADD +1 TO WS-ORDERS-EXPIRED.
024300     MOVE 'EXPIRE' TO WS-AUDIT-ACTION.
024400     REWRITE TRADE-RECORD.
024500     PERFORM 280-WRITE-AUDIT-ENTRY THRU 280-EXIT.
024600 220-EXIT.
024700     EXIT.
024800*
024900 230-LOOKUP-MARKET-PRICE.
025000     MOVE 'N' TO WS-PRICE-FOUND-SW.
025100     ADD +1 TO WS-PRICE-LOOKUP-COUNT.
025200     IF WS-PRICE-COUNT > ZERO
025300         SEARCH ALL WS-PRICE-ENTRY
025400             WHEN WS-PRICE-SYMBOL (WS-PRICE-NDX) = TRD-SYMBOL
025500                 SET WS-PRICE-WAS-FOUND TO TRUE
025600         END-SEARCH
025700     END-IF.
025800 230-EXIT.
025900     EXIT.
026000*
026100*    AN ORDER FIRES AT ITS OWN LIMIT PRICE, NEVER AT THE MARKET
026200*    PRICE THAT TRIGGERED IT
026300 240-EXECUTE-ORDER.
026400     SET TRD-STAT-EXECUTED TO TRUE.
026500     MOVE WS-NOW-TIMESTAMP TO TRD-TRADE-TIME.
026600     COMPUTE WS-TRADE-AMOUNT-ARG ROUNDED =
026700             TRD-QUANTITY * TRD-PRICE.
026800     MOVE TRD-CLIENT-ID TO WS-ACCT-RELKEY.
026900     READ ACCOUNT-FILE
027000         INVALID KEY
027100             GO TO 240-EXIT
027200     END-READ.
027300     IF TRD-IS-BUY
027400         CALL 'ACCTLEDG' USING ACCOUNT-RECORD, 'D',
027500                 WS-TRADE-AMOUNT-ARG, WS-ACCTLEDG-RETURN-CODE
027600     ELSE
027700         CALL 'ACCTLEDG' USING ACCOUNT-RECORD, 'A',
027800                 WS-TRADE-AMOUNT-ARG, WS-ACCTLEDG-RETURN-CODE
027900     END-IF.
028000     REWRITE ACCOUNT-RECORD.
028100     PERFORM 270-UPDATE-PORTFOLIO THRU 270-EXIT.
028200     ADD +1 TO WS-ORDERS-EXECUTED.
028300     MOVE 'EXECUTE' TO WS-AUDIT-ACTION.
028400     REWRITE TRADE-RECORD.
028500     PERFORM 280-WRITE-AUDIT-ENTRY THRU 280-EXIT.
028600 240-EXIT.
028700     EXIT.
028800*
028900 270-UPDATE-PORTFOLIO.
029000     PERFORM 271-FIND-PORTFOLIO-ROW THRU 271-EXIT.
029100     MOVE 'UPDATE' TO WS-PORT-FUNCTION.
029200     MOVE 'N' TO WS-POSITION-CLOSED-FLAG.
029300     CALL 'PORTMAIN' USING PORTFOLIO-RECORD, WS-PORT-FUNCTION,
029400             TRD-TYPE, TRD-QUANTITY, TRD-PRICE, WS-ZERO-PRICE,
029500             WS-POSITION-CLOSED-FLAG, WS-ZERO-AMOUNT,
029600             WS-ZERO-AMOUNT, WS-ZERO-AMOUNT, WS-ZERO-PCT.
029700     IF WS-POSITION-CLOSED-FLAG = 'Y'
029800         IF WS-PORT-RELKEY NOT = ZERO
029900             DELETE PORTFOLIO-FILE RECORD
030000         END-IF
030100     ELSE
030200         IF WS-PORT-RELKEY = ZERO
030300             ADD +1 TO WS-NEXT-PORT-RELKEY
030400             MOVE WS-NEXT-PORT-RELKEY TO WS-PORT-RELKEY
030500             MOVE WS-PORT-RELKEY TO PORT-ID
030600             WRITE PORTFOLIO-RECORD
030700         ELSE
030800             REWRITE PORTFOLIO-RECORD
030900         END-IF
031000     END-IF.
031100 270-EXIT.
031200     EXIT.
031300*
031400 271-FIND-PORTFOLIO-ROW.
031500     MOVE 'N' TO WS-PORT-SCAN-SW.
031600     MOVE 'N' TO WS-PORT-EOF-SW.
031700     MOVE 1 TO WS-PORT-RELKEY.
031800     START PORTFOLIO-FILE KEY IS NOT LESS THAN WS-PORT-RELKEY
031900         INVALID KEY
032000             SET WS-PORT-AT-EOF TO TRUE
032100     END-START.
032200     PERFORM 272-SCAN-PORTFOLIO-FOR-MATCH THRU 272-EXIT
032300         UNTIL WS-PORT-ROW-FOUND OR WS-PORT-AT-EOF.
032400     IF NOT WS-PORT-ROW-FOUND
032500         MOVE ZERO TO WS-PORT-RELKEY
032600         MOVE ZERO TO PORT-ID
032700         MOVE TRD-CLIENT-ID TO PORT-CLIENT-ID
032800         MOVE TRD-SYMBOL TO PORT-SYMBOL
032900         MOVE ZERO TO PORT-QUANTITY
033000         MOVE ZERO TO PORT-AVERAGE-PRICE
033100     END-IF.
033200 271-EXIT.
033300     EXIT.
033400*
033500 272-SCAN-PORTFOLIO-FOR-MATCH.
033600     READ PORTFOLIO-FILE NEXT RECORD
033700         AT END
033800             SET WS-PORT-AT-EOF TO TRUE
033900             GO TO 272-EXIT
034000     END-READ.
034100     IF PORT-CLIENT-ID = TRD-CLIENT-ID
034200             AND PORT-SYMBOL = TRD-SYMBOL
034300         SET WS-PORT-ROW-FOUND TO TRUE
034400     END-IF.
034500 272-EXIT.
034600     EXIT.
034700*
034800 280-WRITE-AUDIT-ENTRY.
034900     MOVE 'LOG' TO WS-AUDIT-FUNCTION.
035000     CALL 'AUDTRAIL' USING WS-AUDIT-FUNCTION, 'TRADE', TRD-ID,
035100             WS-AUDIT-ACTION, SPACES.
035200 280-EXIT.
035300     EXIT.
035400*
035500 700-OPEN-FILES.
035600     OPEN I-O TRADE-FILE.
035700     OPEN I-O ACCOUNT-FILE.
035800     OPEN I-O PORTFOLIO-FILE.
035900     PERFORM 702-FIND-HIGH-PORT-ID THRU 702-EXIT.
036000     PERFORM 710-LOAD-PRICE-TABLE THRU 710-EXIT.
036100 700-EXIT.
036200     EXIT.
036300*
036400 702-FIND-HIGH-PORT-ID.
036500     MOVE ZERO TO WS-NEXT-PORT-RELKEY.
036600     MOVE 1 TO WS-PORT-RELKEY.
036700     MOVE 'N' TO WS-PORT-EOF-SW.
036800     START PORTFOLIO-FILE KEY IS NOT LESS THAN WS-PORT-RELKEY
036900         INVALID KEY
037000             SET WS-PORT-AT-EOF TO TRUE
037100     END-START.
037200     PERFORM 703-SCAN-ONE-FOR-HIGH-ID THRU 703-EXIT
037300         UNTIL WS-PORT-AT-EOF.
037400     MOVE 'N' TO WS-PORT-EOF-SW.
037500 702-EXIT.
037600     EXIT.
037700*
037800 703-SCAN-ONE-FOR-HIGH-ID.
037900     READ PORTFOLIO-FILE NEXT RECORD
038000         AT END
038100             SET WS-PORT-AT-EOF TO TRUE
038200             GO TO 703-EXIT
038300     END-READ.
038400     IF PORT-ID > WS-NEXT-PORT-RELKEY
038500         MOVE PORT-ID TO WS-NEXT-PORT-RELKEY
038600     END-IF.
038700 703-EXIT.
038800     EXIT.
038900*
039000 705-GET-NOW-TIMESTAMP.
039100     ACCEPT WS-CDT-YEAR FROM YEAR.
039200     ACCEPT WS-CDT-MONTH FROM MONTH.
039300     ACCEPT WS-CDT-DAY FROM DAY.
039400     ACCEPT WS-CDT-HOUR FROM HOUR.
039500     ACCEPT WS-CDT-MINUTE FROM MINUTE.
039600     ACCEPT WS-CDT-SECOND FROM SECOND.
039700     MOVE SPACES TO WS-NOW-TIMESTAMP.
039800*    NOTE - THIS COMPILER'S ACCEPT FROM YEAR RETURNS ONLY A
039900*    2-DIGIT YEAR, BUT LIMSWEEP RUNS ONLY IN THE CURRENT YEAR,
040000*    SO THE CENTURY IS HARD 20 - SAME WINDOW TRDEXEC USES
040100     STRING '20' WS-CDT-YEAR-R (3:2) '-' WS-CDT-MONTH-R '-'
040200            WS-CDT-DAY-R   '-' WS-CDT-HOUR-R    '.'
040300            WS-CDT-MINUTE-R '.' WS-CDT-SECOND-R '.'
040400            '000000' DELIMITED BY SIZE
040500        INTO WS-NOW-TIMESTAMP.
040600 705-EXIT.
040700     EXIT.
040800*
040900 710-LOAD-PRICE-TABLE.
041000     MOVE ZERO TO WS-PRICE-COUNT.
041100     OPEN INPUT MARKET-PRICE-FILE.
041200     PERFORM 711-LOAD-ONE-PRICE THRU 711-EXIT
041300         UNTIL WS-PRICE-AT-EOF.
041400     CLOSE MARKET-PRICE-FILE.
041500 710-EXIT.
041600     EXIT.
041700*
041800 711-LOAD-ONE-PRICE.
041900     READ MARKET-PRICE-FILE
042000         AT END
042100             SET WS-PRICE-AT-EOF TO TRUE
042200             GO TO 711-EXIT
042300     END-READ.
042400     PERFORM 712-INSERT-PRICE-ENTRY THRU 712-EXIT.
042500 711-EXIT.
042600     EXIT.
042700*
042800*    BACKWARD-SHIFT INSERT, SAME SHAPE ADSORT HAS ALWAYS USED
042900 712-INSERT-PRICE-ENTRY.
043000     ADD +1 TO WS-PRICE-COUNT.
043100     PERFORM 713-SHIFT-ONE-SLOT THRU 713-EXIT
043200         VARYING WS-PRICE-INSERT-TO FROM WS-PRICE-COUNT BY -1
043300         UNTIL WS-PRICE-INSERT-TO = 1
043400             OR WS-PRICE-SYMBOL (WS-PRICE-INSERT-TO - 1)
043500                     < PRC-SYMBOL.
043600     MOVE PRC-SYMBOL TO WS-PRICE-SYMBOL (WS-PRICE-INSERT-TO).
043700     MOVE PRC-PRICE TO WS-PRICE-AMOUNT (WS-PRICE-INSERT-TO).
043800 712-EXIT.
043900     EXIT.
044000*
044100 713-SHIFT-ONE-SLOT.
044200     COMPUTE WS-PRICE-MOVE-FROM = WS-PRICE-INSERT-TO - 1.
044300     MOVE WS-PRICE-SYMBOL (WS-PRICE-MOVE-FROM) TO
044400             WS-PRICE-SYMBOL (WS-PRICE-INSERT-TO).
044500     MOVE WS-PRICE-AMOUNT (WS-PRICE-MOVE-FROM) TO
044600             WS-PRICE-AMOUNT (WS-PRICE-INSERT-TO).
044700 713-EXIT.
044800     EXIT.
044900*
045000 800-CLOSE-FILES.
045100     MOVE 'CLOSE' TO WS-AUDIT-FUNCTION.
045200     CALL 'AUDTRAIL' USING WS-AUDIT-FUNCTION, SPACES, ZERO,
045300             SPACES, SPACES.
045400     CLOSE TRADE-FILE, ACCOUNT-FILE, PORTFOLIO-FILE.
045500 800-EXIT.
045600     EXIT.
045700*
045800 900-PRINT-RUN-TOTALS.
045900     DISPLAY 'LIMSWEEP - LIMIT ORDERS SEEN   '
046000             WS-LIMIT-ORDERS-SEEN-EDIT.
046100     DISPLAY 'LIMSWEEP - ORDERS EXECUTED     '
046200             WS-ORDERS-EXECUTED-EDIT.
046300     DISPLAY 'LIMSWEEP - ORDERS EXPIRED      '
046400             WS-ORDERS-EXPIRED-EDIT.
046500     DISPLAY 'LIMSWEEP - ORDERS STILL PENDING'
046600             WS-ORDERS-PENDING-EDIT.
046700     DISPLAY 'LIMSWEEP - PRICE LOOKUPS       '
046800             WS-PRICE-LOOKUP-COUNT.
046900 900-EXIT.
047000     EXIT.
