000100*****************************************************************
000200*   MEMBER NAME  = CLIREC
000300*
000400*   DESCRIPTIVE NAME = CLIENT MASTER RECORD LAYOUT
000500*
000600*   FUNCTION = ONE ROW PER BROKERAGE CLIENT.  CARRIES THE
000700*               CLIENT'S STANDING DATA AND THE TWO GATING VALUES
000800*               (ACCOUNT-BALANCE, DAILY-TRADE-LIMIT) THAT THE
000900*               FRAUD-CHECK SUBROUTINE READS BEFORE A TRADE IS
001000*               ALLOWED TO GO TO MARKET.  THE RUNNING CASH AND
001100*               RESERVED BALANCES LIVE ON THE ACCOUNT RECORD
001200*               (COPYBOOK ACCTREC), NOT HERE - THIS RECORD HOLDS
001300*               THE OPENING/REFERENCE BALANCE ONLY.
001400*
001500*   USED BY  = TRDEXEC, FRAUDCHK, RULEGATE, RECONCIL, HOLDIMP,
001600*              ACTVIMP
001700*
001800*   CHANGE ACTIVITY:
001900*      04/11/89  RSM  ORIGINAL LAYOUT PER BROKERAGE OPS REQUEST
002000*                     TT#8834                                         8834
002100*      02/06/91  RSM  ADDED CLIENT-RISK-LEVEL, TT#9012 - RISK         9012
002200*                     DESK WANTED LOW/MED/HIGH FLAGGED ON MASTER      9012
002300*                     RATHER THAN LOOKED UP EVERY RUN                 9012
002400*      09/23/93  DGB  ADDED CLIENT-DAILY-TRADE-LIMIT, TT#9541         9541
002500*      01/14/99  RSM  Y2K - NO DATE FIELDS ON THIS RECORD,            9541
002600*                     REVIEWED AND CLOSED WITH NO CHANGE,             9541
002700*                     TT#Y2K-118                                   Y2K-118
002800*****************************************************************
002900 01  CLIENT-RECORD.
003000*  SURROGATE KEY ASSIGNED WHEN THE CLIENT WAS ONBOARDED
003100     05  CLIENT-ID                   PIC 9(9).
003200*  EXTERNAL BROKERAGE ACCOUNT CODE - UNIQUE, CUSTOMER FACING
003300     05  CLIENT-CODE                 PIC X(50).
003400     05  CLIENT-NAME                 PIC X(100).
003500*  UNIQUE EMAIL - USED BY STATEMENT/CONFIRM MAILERS, NOT BY
003600*  THIS SYSTEM
003700     05  CLIENT-EMAIL                PIC X(100).
003800     05  CLIENT-PHONE                PIC X(20).
003900*  OPENING/REFERENCE BALANCE - NOT THE RUNNING CASH BALANCE.
004000*  RECONCIL USES THIS AS THE STARTING POINT WHEN IT REBUILDS
004100*  THE EXPECTED CASH BALANCE FROM TRADE HISTORY.
004200     05  CLIENT-ACCOUNT-BALANCE      PIC S9(17)V9(2).
004300     05  CLIENT-STATUS               PIC X(10).
004400         88  CLIENT-STAT-ACTIVE      VALUE 'ACTIVE'.
004500         88  CLIENT-STAT-INACTIVE    VALUE 'INACTIVE'.
004600         88  CLIENT-STAT-SUSPENDED   VALUE 'SUSPENDED'.
004700         88  CLIENT-STAT-BLOCKED     VALUE 'BLOCKED'.
004800     05  CLIENT-RISK-LEVEL           PIC X(10).
004900         88  CLIENT-RISK-LOW         VALUE 'LOW'.
005000         88  CLIENT-RISK-MEDIUM      VALUE 'MEDIUM'.
005100         88  CLIENT-RISK-HIGH        VALUE 'HIGH'.
005200*  MAX NOTIONAL TRADED PER DAY.  ZERO MEANS NO LIMIT IS SET FOR
005300*  THIS CLIENT - FRAUDCHK MUST NOT TREAT ZERO AS "LIMIT OF ZERO".
005400     05  CLIENT-DAILY-TRADE-LIMIT    PIC S9(17)V9(2).
005500         88  CLIENT-NO-DAILY-LIMIT   VALUE ZERO.
005600*  ROOM FOR THE NEXT REQUEST WITHOUT AN RDBAAA - SEE ACCTREC
005700*  FOR THE SAME PRACTICE ON THAT RECORD
005800     05  FILLER                      PIC X(13).
