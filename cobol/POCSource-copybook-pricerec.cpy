000100*****************************************************************
000200*   MEMBER NAME  = PRICEREC
000300*
000400*   DESCRIPTIVE NAME = MARKET PRICE REFERENCE LINE
000500*
000600*   FUNCTION = ONE LINE PER TICKER SYMBOL, REFRESHED EACH MORNING
000700*              FROM THE EXCHANGE FEED EXTRACT BEFORE LIMSWEEP
000800*              RUNS.  THIS SHOP DOES NOT CALL OUT TO A LIVE QUOTE
000900*              SERVICE - THE SWEEP WORKS OFF WHATEVER PRICE WAS
001000*              ON THIS FILE AT THE START OF THE RUN, SO A RERUN
001100*              ON THE SAME FILE ALWAYS BEHAVES THE SAME WAY.
001200*
001300*   USED BY  = LIMSWEEP (LOADS THE WHOLE FILE INTO A TABLE AT
001400*              START-UP, SEARCHES IT BY SYMBOL FOR EACH PARKED
001500*              ORDER)
001600*
001700*   CHANGE ACTIVITY:
001800*      07/02/90  RSM  ORIGINAL, TT#8850 - RISK DESK ASKED FOR A       8850
001900*                     SUPPLIED PRICE FILE RATHER THAN A LIVE FEED     8850
002000*                     SO THE SWEEP RUN STAYS REPEATABLE               8850
002100*      01/14/99  RSM  Y2K REVIEW - NO DATE FIELDS, CLOSED NO          8850
002200*                     CHANGE, TT#Y2K-131                           Y2K-131
002300*****************************************************************
002400 01  PRICE-RECORD.
002500     05  PRC-SYMBOL                  PIC X(10).
002600     05  PRC-PRICE                   PIC S9(8)V9(4).
002700     05  FILLER                      PIC X(20).
