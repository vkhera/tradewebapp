000100*****************************************************************
000200*   MEMBER NAME  = PORTREC
000300*
000400*   DESCRIPTIVE NAME = PORTFOLIO POSITION RECORD LAYOUT
000500*
000600*   FUNCTION = ZERO-OR-MORE ROWS PER CLIENT, ONE ROW PER SYMBOL
000700*              CURRENTLY HELD.  A ROW ONLY EXISTS WHILE THE
000800*              QUANTITY IS GREATER THAN ZERO - PORTMAIN DELETES
000900*              THE ROW THE MOMENT A POSITION IS FULLY SOLD DOWN.
001000*
001100*   USED BY  = PORTMAIN (MAINTAINS), RECONCIL (REBUILDS WHOLESALE
001200*              PER CLIENT), HOLDIMP (UPSERTS FROM STATEMENT),
001300*              CLNTWIPE (DELETES ALL ROWS FOR A CLIENT)
001400*
001500*   CHANGE ACTIVITY:
001600*      04/11/89  RSM  ORIGINAL LAYOUT PER BROKERAGE OPS REQUEST
001700*                     TT#8834                                         8834
001800*      11/19/92  DGB  CHANGED PORT-AVERAGE-PRICE FROM 9(6)V99 TO      8834
001900*                     9(8)V99 - THIN-MARKET NAMES BLEW THE OLD        8834
002000*                     PICTURE ON THE OVERNIGHT RUN, TT#9310           9310
002100*      01/14/99  RSM  Y2K REVIEW - NO DATE FIELDS, CLOSED NO          9310
002200*                     CHANGE, TT#Y2K-120                           Y2K-120
002300*****************************************************************
002400 01  PORTFOLIO-RECORD.
002500     05  PORT-ID                     PIC 9(9).
002600*  FOREIGN KEY TO CLIENT-RECORD
002700     05  PORT-CLIENT-ID              PIC 9(9).
002800     05  PORT-SYMBOL                 PIC X(10).
002900*  SHARES HELD - ALWAYS POSITIVE WHILE THE ROW EXISTS
003000     05  PORT-QUANTITY               PIC S9(9).
003100*  WEIGHTED AVERAGE COST PER SHARE, 2 DECIMALS, HALF-UP
003200     05  PORT-AVERAGE-PRICE          PIC S9(8)V9(2).
003300     05  FILLER                      PIC X(13).
003400*
003500*  ALTERNATE VIEW USED BY 720-BUILD-COMPOSITE-KEY IN RECONCIL WHEN
003600*  IT PRELOADS AN EXISTING ROW INTO THE SHARED CLIENT+SYMBOL
003700*  WORKING TABLE (COPYBOOK COMTAB) - LETS THE PRELOAD MOVE
003800*  CLIENT-ID AND SYMBOL TOGETHER IN ONE MOVE INSTEAD OF TWO.
003900 01  PORT-COMPOSITE-KEY REDEFINES PORTFOLIO-RECORD.
004000     05  FILLER                      PIC X(9).
004100     05  PORT-KEY-CLIENT-SYMBOL.
004200         10  PORT-KEY-CLIENT-ID      PIC 9(9).
004300         10  PORT-KEY-SYMBOL         PIC X(10).
004400     05  FILLER                      PIC X(32).
