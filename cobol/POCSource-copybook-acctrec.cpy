000100*****************************************************************
000200*   MEMBER NAME  = ACCTREC
000300*
000400*   DESCRIPTIVE NAME = CASH ACCOUNT RECORD LAYOUT
000500*
000600*   FUNCTION = ONE ROW PER CLIENT (ONE-TO-ONE WITH CLIENT-RECORD,
000700*              KEYED BY ACCT-CLIENT-ID).  CARRIES THE RUNNING
000800*              CASH BALANCE AND THE PORTION OF CASH EARMARKED
000900*              (RESERVED) AGAINST OPEN LIMIT-BUY ORDERS.
001000*
001100*              AVAILABLE BALANCE IS NEVER STORED - IT IS ALWAYS
001200*              ACCT-CASH-BALANCE MINUS ACCT-RESERVED-BALANCE,
001300*              COMPUTED ON THE FLY BY FUNDRULE.
001400*
001500*   USED BY  = ACCTLEDG (MAINTAINS), TRDEXEC, LIMSWEEP, RECONCIL,
001600*              HOLDIMP, ACTVIMP (READ/REWRITE)
001700*
001800*   CHANGE ACTIVITY:
001900*      04/11/89  RSM  ORIGINAL LAYOUT PER BROKERAGE OPS REQUEST
002000*                     TT#8834                                         8834
002100*      07/02/90  RSM  SPLIT RESERVED-BALANCE OUT OF WHAT USED TO      8834
002200*                     BE A SINGLE CASH-BALANCE FIELD SO LIMIT-BUY     8834
002300*                     ORDERS COULD EARMARK FUNDS, TT#8850             8850
002400*      01/14/99  RSM  Y2K REVIEW - NO DATE FIELDS, CLOSED NO          8850
002500*                     CHANGE, TT#Y2K-119                           Y2K-119
002600*****************************************************************
002700 01  ACCOUNT-RECORD.
002800     05  ACCT-ID                     PIC 9(9).
002900*  FOREIGN KEY TO CLIENT-RECORD, ONE ROW PER CLIENT
003000     05  ACCT-CLIENT-ID              PIC 9(9).
003100*  SPENDABLE CASH - GOES UP ON A SELL EXECUTION, DOWN ON A
003200*  BUY EXECUTION OR A WITHDRAWAL
003300     05  ACCT-CASH-BALANCE           PIC S9(13)V9(2).
003400*  CASH EARMARKED FOR PENDING LIMIT-BUY ORDERS.  RELEASED WHEN
003500*  THE ORDER EXECUTES OR EXPIRES.
003600     05  ACCT-RESERVED-BALANCE       PIC S9(13)V9(2).
003700     05  FILLER                      PIC X(12).
