000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    ACTVIMP.
000400 AUTHOR.        D G BAXTER.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  03/14/96.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = ACTVIMP
001100*
001200*   FUNCTION = LOADS A CLIENT'S TRADE HISTORY OUT OF THE
001300*              CUSTODIAN'S ACTIVITY STATEMENT (A COMMA-DELIMITED
001400*              DOWNLOAD) AND APPENDS ONE TRADE-RECORD PER
001500*              ACTIVITY LINE, ALREADY MARKED EXECUTED - THIS
001600*              MODULE BACKFILLS HISTORY, IT DOES NOT RUN THE
001700*              ORDER THROUGH FRAUDCHK OR RULEGATE.
001800*
001900*              THE STATEMENT CARRIES A HEADER BAND FOLLOWED BY
002000*              ONE LINE PER FILL - THIS MODULE SKIPS DOWN TO
002100*              THE "TRADE DATE" HEADING BEFORE IT TRUSTS ANY
002200*              LINE.  A NEGATIVE SHARE COUNT ON THE STATEMENT
002300*              MEANS A SALE - THE SIGN IS CONSUMED HERE AND
002400*              TRD-TYPE CARRIES THE SIDE FROM THAT POINT ON.
002500*
002600*              A FILL LINE SOMETIMES CARRIES A SETTLEMENT
002700*              AMOUNT BUT NO UNIT PRICE - THE PRICE IS BACKED
002800*              OUT OF THE AMOUNT AND SHARE COUNT WHEN THAT
002900*              HAPPENS.
003000*
003100*   INVOKE BY = CALL ACTVIMP PARM(client-id)
003200*
003300*   CALLS    = NONE
003400*
003500*   CHANGE ACTIVITY:
003600*      03/14/96  DGB  ORIGINAL, TT#9822 - COMPANION TO HOLDIMP        9822
003700*                     FOR BACKFILLING A NEW CLIENT'S HISTORY          9822
003800*      11/02/97  DGB  BACK INTO THE PRICE FROM THE SETTLEMENT         9822
003900*                     AMOUNT WHEN THE STATEMENT LEAVES THE UNIT       9822
004000*                     PRICE COLUMN BLANK, TT#9902                     9902
004100*      01/14/99  RSM  Y2K - TRD-TRADE-TIME BUILT WITH A 4-DIGIT       9902
004200*                     YEAR TAKEN STRAIGHT FROM THE STATEMENT          9902
004300*                     DATE COLUMN, CLOSED NO CHANGE, TT#Y2K-134    Y2K-134
004400*      06/09/04  DGB  300-PARSE-ACTIVITY-LINE WAS OFF BY ONE       Y2K-134
004500*                     COLUMN ON SYMBOL, QUANTITY AND PRICE, AND    Y2K-134
004600*                     NEVER READ THE SETTLEMENT AMOUNT COLUMN AT   Y2K-134
004700*                     ALL - CORRECTED TO COLUMNS (5) THRU (8),     Y2K-134
004800*                     TT#10617                                       10617
004900*****************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ACTIVITY-IMPORT-FILE
006100         ASSIGN TO ACTVCSV
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-CSV-FILE-STATUS.
006400     SELECT CLIENT-FILE
006500         ASSIGN TO CLIENTFL
006600         ORGANIZATION IS RELATIVE
006700         ACCESS MODE IS RANDOM
006800         RELATIVE KEY IS WS-CLIENT-RELKEY
006900         FILE STATUS IS WS-CLIENT-FILE-STATUS.
007000     SELECT ACCOUNT-FILE
007100         ASSIGN TO ACCTFILE
007200         ORGANIZATION IS RELATIVE
007300         ACCESS MODE IS RANDOM
007400         RELATIVE KEY IS WS-ACCT-RELKEY
007500         FILE STATUS IS WS-ACCT-FILE-STATUS.
007600     SELECT TRADE-FILE
007700         ASSIGN TO TRADEFIL
007800         ORGANIZATION IS RELATIVE
007900         ACCESS MODE IS DYNAMIC
008000         RELATIVE KEY IS WS-TRADE-RELKEY
008100         FILE STATUS IS WS-TRADE-FILE-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  ACTIVITY-IMPORT-FILE
008600     LABEL RECORDS ARE OMITTED
008700     RECORD CONTAINS 200 CHARACTERS.
008800 01  ACTIVITY-IMPORT-LINE             PIC X(200).
008900*
009000 FD  CLIENT-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 350 CHARACTERS.
009300     COPY CLIREC.
009400*
009500 FD  ACCOUNT-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 60 CHARACTERS.
009800     COPY ACCTREC.
009900*
010000 FD  TRADE-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 650 CHARACTERS.
010300     COPY TRDREC.
010400
010500 WORKING-STORAGE SECTION.
010600 77  WS-CSV-COLUMN-COUNT         PIC S9(4) COMP VALUE ZERO.
010700 77  WS-BUILT-TIMESTAMP          PIC X(26) VALUE SPACES.
010800*
010900 01  WS-ACTVIMP-RELKEYS.
011000     05  WS-CLIENT-RELKEY            PIC S9(9) COMP VALUE ZERO.
011100     05  WS-ACCT-RELKEY              PIC S9(9) COMP VALUE ZERO.
011200     05  WS-TRADE-RELKEY             PIC S9(9) COMP VALUE ZERO.
011300     05  WS-NEXT-TRADE-RELKEY        PIC S9(9) COMP VALUE ZERO.
011400*
011500*  ZONED VIEW OF THE RELATIVE KEYS FOR THE ABORT MESSAGE IN
011600*  710-LOOKUP-CLIENT-AND-ACCOUNT - SECOND REDEFINES ON THIS
011700*  MODULE (TRD-TIME-BREAKOUT IN THE TRDREC COPYBOOK IS THE
011800*  FIRST)
011900 01  WS-ACTVIMP-RELKEYS-EDIT REDEFINES WS-ACTVIMP-RELKEYS.
012000     05  WS-CLIENT-RELKEY-EDIT       PIC ZZZZZZZZ9.
012100     05  WS-ACCT-RELKEY-EDIT         PIC ZZZZZZZZ9.
012200     05  WS-TRADE-RELKEY-EDIT        PIC ZZZZZZZZ9.
012300     05  WS-NEXT-TRADE-RELKEY-EDIT   PIC ZZZZZZZZ9.
012400*
012500 01  WS-ACTVIMP-SWITCHES.
012600     05  WS-CSV-FILE-STATUS          PIC X(2) VALUE SPACES.
012700         88  WS-CSV-FILE-OK          VALUE '00'.
012800     05  WS-CLIENT-FILE-STATUS       PIC X(2) VALUE SPACES.
012900         88  WS-CLIENT-FILE-OK       VALUE '00'.
013000     05  WS-ACCT-FILE-STATUS         PIC X(2) VALUE SPACES.
013100         88  WS-ACCT-FILE-OK         VALUE '00'.
013200     05  WS-TRADE-FILE-STATUS        PIC X(2) VALUE SPACES.
013300         88  WS-TRADE-FILE-OK        VALUE '00'.
013400     05  WS-CSV-EOF-SW               PIC X(1) VALUE 'N'.
013500         88  WS-CSV-AT-EOF           VALUE 'Y'.
013600     05  WS-HEADER-SEEN-SW           PIC X(1) VALUE 'N'.
013700         88  WS-HEADER-WAS-SEEN      VALUE 'Y'.
013800     05  WS-TRADE-EOF-SW             PIC X(1) VALUE 'N'.
013900         88  WS-TRADE-AT-EOF         VALUE 'Y'.
014000*
014100 01  WS-ACTVIMP-COUNTERS.
014200     05  WS-LINES-PROCESSED          PIC S9(7) COMP VALUE ZERO.
014300     05  WS-LINES-IMPORTED           PIC S9(7) COMP VALUE ZERO.
014400     05  WS-LINES-SKIPPED            PIC S9(7) COMP VALUE ZERO.
014500*
014600*  ALTERNATE VIEW OF THE COUNTERS AREA, ZONED FOR THE OPERATOR
014700*  LOG - THIRD REDEFINES ON THIS MODULE
014800 01  WS-ACTVIMP-COUNTERS-EDIT REDEFINES WS-ACTVIMP-COUNTERS.
014900     05  WS-LINES-PROCESSED-EDIT     PIC ZZZ,ZZ9.
015000     05  WS-LINES-IMPORTED-EDIT      PIC ZZZ,ZZ9.
015100     05  WS-LINES-SKIPPED-EDIT       PIC ZZZ,ZZ9.
015200*
015300*  RAW CSV LINE BROKEN INTO ITS 8 CUSTODIAN COLUMNS
015400 01  WS-CSV-COLUMNS.
015500     05  WS-CSV-COLUMN OCCURS 8 TIMES PIC X(60).
015600*
015700 01  WS-ACTVIMP-WORK.
015800     05  WS-TRADE-DATE-TEXT          PIC X(60) VALUE SPACES.
015900     05  WS-SYMBOL-DESC              PIC X(60) VALUE SPACES.
016000     05  WS-SYMBOL                   PIC X(10) VALUE SPACES.
016100     05  WS-QUANTITY-TEXT            PIC X(30) VALUE SPACES.
016200     05  WS-PRICE-TEXT               PIC X(30) VALUE SPACES.
016300     05  WS-AMOUNT-TEXT              PIC X(30) VALUE SPACES.
016400     05  WS-SCRUBBED-NUMBER          PIC X(30) VALUE SPACES.
016500     05  WS-SCRUB-SOURCE-TEXT        PIC X(30) VALUE SPACES.
016600     05  WS-IMPORT-QUANTITY          PIC S9(9)V9(4) VALUE ZERO.
016700     05  WS-IMPORT-PRICE             PIC S9(15)V9(4) VALUE ZERO.
016800     05  WS-IMPORT-AMOUNT            PIC S9(15)V9(4) VALUE ZERO.
016900     05  WS-IS-SELL-SW               PIC X(1) VALUE 'N'.
017000         88  WS-IS-SELL              VALUE 'Y'.
017100     05  WS-SPACE-POSITION           PIC S9(4) COMP VALUE ZERO.
017200     05  WS-TOTAL-TALLY              PIC S9(4) COMP VALUE ZERO.
017300     05  WS-SCRUB-FROM               PIC S9(4) COMP VALUE ZERO.
017400     05  WS-SCRUB-TO                 PIC S9(4) COMP VALUE ZERO.
017500     05  WS-ERROR-LINE               PIC X(200) VALUE SPACES.
017600     05  WS-SYMBOL-DESC-SHIFTED      PIC X(60) VALUE SPACES.
017700     05  WS-DATE-VALID-SW            PIC X(1) VALUE 'N'.
017800         88  WS-DATE-IS-VALID        VALUE 'Y'.
017900*
018000*  TRADE-DATE COLUMN BROKEN INTO ITS MM/DD/YYYY PIECES
018100 01  WS-DATE-PARTS.
018200     05  WS-DATE-MM                  PIC X(2) VALUE SPACES.
018300     05  WS-DATE-DD                  PIC X(2) VALUE SPACES.
018400     05  WS-DATE-YYYY                PIC X(4) VALUE SPACES.
018500*
018600 01  WS-NOW-TIMESTAMP-AREA.
018700     05  WS-NOW-YEAR                 PIC 9(4).
018800     05  WS-NOW-MONTH                PIC 9(2).
018900     05  WS-NOW-DAY                  PIC 9(2).
019000     05  WS-NOW-CENTURY              PIC 9(2).
019100     05  WS-NOW-YEAR-2               PIC 9(2).
019200     05  FILLER                      PIC X(4).
019300
019400 LINKAGE SECTION.
019500 01  LK-CLIENT-ID                    PIC 9(9).
019600
019700 PROCEDURE DIVISION USING LK-CLIENT-ID.
019800*
019900 000-MAIN.
020000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
020100     PERFORM 710-LOOKUP-CLIENT-AND-ACCOUNT THRU 710-EXIT.
020200     PERFORM 200-READ-CSV-LINE THRU 200-EXIT.
020300     PERFORM 210-FIND-HEADER-BAND THRU 210-EXIT
020400         UNTIL WS-HEADER-WAS-SEEN OR WS-CSV-AT-EOF.
020500     PERFORM 220-PROCESS-ONE-LINE THRU 220-EXIT
020600         UNTIL WS-CSV-AT-EOF.
020700     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
020800     PERFORM 900-PRINT-RUN-TOTALS THRU 900-EXIT.
020900     GOBACK.
021000*
021100 200-READ-CSV-LINE.
021200     READ ACTIVITY-IMPORT-FILE
021300         AT END
021400             SET WS-CSV-AT-EOF TO TRUE
021500     END-READ.
021600 200-EXIT.
021700     EXIT.
021800*
021900*    THE STATEMENT OPENS WITH A LETTERHEAD BAND OF UNKNOWN
022000*    LENGTH - NOTHING BEFORE THE COLUMN HEADING LINE IS A FILL
022100 210-FIND-HEADER-BAND.
022200     IF ACTIVITY-IMPORT-LINE NOT = SPACES
022300         MOVE ACTIVITY-IMPORT-LINE TO WS-ERROR-LINE
022400         INSPECT WS-ERROR-LINE CONVERTING
022500             'abcdefghijklmnopqrstuvwxyz' TO
022600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022700         MOVE ZERO TO WS-TOTAL-TALLY
022800         INSPECT WS-ERROR-LINE TALLYING WS-TOTAL-TALLY
022900             FOR ALL 'TRADE DATE'
023000         IF WS-TOTAL-TALLY > ZERO
023100             SET WS-HEADER-WAS-SEEN TO TRUE
023200             GO TO 210-EXIT
023300         END-IF
023400     END-IF.
023500     PERFORM 200-READ-CSV-LINE THRU 200-EXIT.
023600 210-EXIT.
023700     EXIT.
023800*
023900 220-PROCESS-ONE-LINE.
024000     PERFORM 200-READ-CSV-LINE THRU 200-EXIT.
024100     IF WS-CSV-AT-EOF
024200         GO TO 220-EXIT
024300     END-IF.
024400     IF ACTIVITY-IMPORT-LINE = SPACES
024500         GO TO 220-EXIT
024600     END-IF.
024700     ADD +1 TO WS-LINES-PROCESSED.
024800     PERFORM 250-SPLIT-CSV-FIELDS THRU 250-EXIT.
024900     IF WS-CSV-COLUMN-COUNT < 8
025000         ADD +1 TO WS-LINES-SKIPPED
025100         MOVE ACTIVITY-IMPORT-LINE TO WS-ERROR-LINE
025200         DISPLAY 'ACTVIMP - SKIPPED, TOO FEW COLUMNS - '
025300                 WS-ERROR-LINE
025400         GO TO 220-EXIT
025500     END-IF.
025600     PERFORM 300-PARSE-ACTIVITY-LINE THRU 300-EXIT.
025700 220-EXIT.
025800     EXIT.
025900*
026000*    THE DESCRIPTION COLUMN COMES OFF THE STATEMENT QUOTE-
026100*    WRAPPED BUT NEVER CARRIES AN EMBEDDED COMMA ON THIS
026200*    STATEMENT FORMAT, SO A PLAIN UNSTRING SPLITS IT CLEANLY -
026300*    THE SURROUNDING QUOTES ARE STRIPPED OFF AFTERWARD
026400 250-SPLIT-CSV-FIELDS.
026500     MOVE ZERO TO WS-CSV-COLUMN-COUNT.
026600     MOVE SPACES TO WS-CSV-COLUMNS.
026700     UNSTRING ACTIVITY-IMPORT-LINE DELIMITED BY ','
026800         INTO WS-CSV-COLUMN (1)
026900              WS-CSV-COLUMN (2)
027000              WS-CSV-COLUMN (3)
027100              WS-CSV-COLUMN (4)
027200              WS-CSV-COLUMN (5)
027300              WS-CSV-COLUMN (6)
027400              WS-CSV-COLUMN (7)
027500              WS-CSV-COLUMN (8)
027600         TALLYING IN WS-CSV-COLUMN-COUNT
027700     END-UNSTRING.
027800 250-EXIT.
027900     EXIT.
028000*
028100*    COLUMN 0 = TRADE DATE, COLUMN 4 = SYMBOL DESCRIPTION,
028200*    COLUMN 5 = QUANTITY, COLUMN 6 = UNIT PRICE (OFTEN BLANK),
028300*    COLUMN 7 = SETTLEMENT AMOUNT (STATEMENT COLUMNS ARE
028400*    0-BASED - WS-CSV-COLUMN IS THE SAME COLUMN NUMBER PLUS 1)
028500 300-PARSE-ACTIVITY-LINE.
028600     MOVE WS-CSV-COLUMN (1) TO WS-TRADE-DATE-TEXT.
028700     MOVE WS-CSV-COLUMN (5) TO WS-SYMBOL-DESC.
028800     IF WS-SYMBOL-DESC (1:1) = '"'
028900         MOVE SPACES TO WS-SYMBOL-DESC-SHIFTED
029000         MOVE WS-SYMBOL-DESC (2:59) TO WS-SYMBOL-DESC-SHIFTED
029100         MOVE WS-SYMBOL-DESC-SHIFTED TO WS-SYMBOL-DESC
029200     END-IF.
029300     INSPECT WS-SYMBOL-DESC REPLACING ALL '"' BY SPACE.
029400     MOVE WS-CSV-COLUMN (6) TO WS-QUANTITY-TEXT.
029500     MOVE WS-CSV-COLUMN (7) TO WS-PRICE-TEXT.
029600     MOVE WS-CSV-COLUMN (8) TO WS-AMOUNT-TEXT.
029700     IF WS-TRADE-DATE-TEXT = SPACES
029800             OR WS-SYMBOL-DESC = SPACES
029900             OR WS-QUANTITY-TEXT = SPACES
030000         ADD +1 TO WS-LINES-SKIPPED
030100         GO TO 300-EXIT
030200     END-IF.
030300     PERFORM 310-EXTRACT-SYMBOL THRU 310-EXIT.
030400     IF WS-SYMBOL = 'IIAXX'
030500         ADD +1 TO WS-LINES-SKIPPED
030600         GO TO 300-EXIT
030700     END-IF.
030800     PERFORM 320-SCRUB-QUANTITY THRU 320-EXIT.
030900     MOVE 'N' TO WS-IS-SELL-SW.
031000     IF WS-IMPORT-QUANTITY < ZERO
031100         SET WS-IS-SELL TO TRUE
031200         COMPUTE WS-IMPORT-QUANTITY = WS-IMPORT-QUANTITY * -1
031300     END-IF.
031400     PERFORM 330-DERIVE-PRICE THRU 330-EXIT.
031500     PERFORM 400-INSERT-TRADE THRU 400-EXIT.
031600     ADD +1 TO WS-LINES-IMPORTED.
031700 300-EXIT.
031800     EXIT.
031900*
032000 310-EXTRACT-SYMBOL.
032100     MOVE SPACES TO WS-SYMBOL.
032200     INSPECT WS-SYMBOL-DESC TALLYING WS-SPACE-POSITION
032300         FOR CHARACTERS BEFORE INITIAL ' '.
032400     IF WS-SPACE-POSITION > ZERO AND WS-SPACE-POSITION <= 10
032500         MOVE WS-SYMBOL-DESC (1:WS-SPACE-POSITION) TO WS-SYMBOL
032600     ELSE
032700         IF WS-SPACE-POSITION = ZERO
032800             MOVE WS-SYMBOL-DESC (1:10) TO WS-SYMBOL
032900         END-IF
033000     END-IF.
033100 310-EXIT.
033200     EXIT.
033300*
033400 320-SCRUB-QUANTITY.
033500     MOVE WS-QUANTITY-TEXT TO WS-SCRUB-SOURCE-TEXT.
033600     MOVE ZERO TO WS-SCRUB-TO.
033700     MOVE SPACES TO WS-SCRUBBED-NUMBER.
033800     PERFORM 340-SCRUB-ONE-NUMBER THRU 340-EXIT
033900         VARYING WS-SCRUB-FROM FROM 1 BY 1
034000         UNTIL WS-SCRUB-FROM > 30.
034100     MOVE WS-SCRUBBED-NUMBER TO WS-IMPORT-QUANTITY.
034200 320-EXIT.
034300     EXIT.
034400*
034500*    UNIT PRICE COMES STRAIGHT OFF THE STATEMENT WHEN THE
034600*    COLUMN IS FILLED IN - OTHERWISE IT IS BACKED OUT OF THE
034700*    SETTLEMENT AMOUNT, ROUNDED HALF-UP TO 2 DECIMALS
034800 330-DERIVE-PRICE.
034900     IF WS-PRICE-TEXT NOT = SPACES
035000         MOVE WS-PRICE-TEXT TO WS-SCRUB-SOURCE-TEXT
035100         MOVE ZERO TO WS-SCRUB-TO
035200         MOVE SPACES TO WS-SCRUBBED-NUMBER
035300         PERFORM 340-SCRUB-ONE-NUMBER THRU 340-EXIT
035400             VARYING WS-SCRUB-FROM FROM 1 BY 1
035500             UNTIL WS-SCRUB-FROM > 30
035600         MOVE WS-SCRUBBED-NUMBER TO WS-IMPORT-PRICE
035700     ELSE
035800         IF WS-AMOUNT-TEXT NOT = SPACES AND
035900                 WS-IMPORT-QUANTITY > ZERO
036000             MOVE WS-AMOUNT-TEXT TO WS-SCRUB-SOURCE-TEXT
036100             MOVE ZERO TO WS-SCRUB-TO
036200             MOVE SPACES TO WS-SCRUBBED-NUMBER
036300             PERFORM 340-SCRUB-ONE-NUMBER THRU 340-EXIT
036400                 VARYING WS-SCRUB-FROM FROM 1 BY 1
036500                 UNTIL WS-SCRUB-FROM > 30
036600             MOVE WS-SCRUBBED-NUMBER TO WS-IMPORT-AMOUNT
036700             IF WS-IMPORT-AMOUNT < ZERO
036800                 COMPUTE WS-IMPORT-AMOUNT =
036900                         WS-IMPORT-AMOUNT * -1
037000             END-IF
037100             COMPUTE WS-IMPORT-PRICE ROUNDED =
037200                     WS-IMPORT-AMOUNT / WS-IMPORT-QUANTITY
037300         ELSE
037400             MOVE ZERO TO WS-IMPORT-PRICE
037500         END-IF
037600     END-IF.
037700 330-EXIT.
037800     EXIT.
037900*
038000*    STRIPS DOLLAR SIGNS AND COMMA THOUSANDS SEPARATORS - THE
038100*    SIGN CARRIES THROUGH SO A NEGATIVE QUANTITY OR AMOUNT
038200*    STAYS NEGATIVE ON THE SCRUBBED FIELD
038300 340-SCRUB-ONE-NUMBER.
038400     IF WS-SCRUB-SOURCE-TEXT (WS-SCRUB-FROM:1) IS NUMERIC
038500             OR WS-SCRUB-SOURCE-TEXT (WS-SCRUB-FROM:1) = '.'
038600             OR WS-SCRUB-SOURCE-TEXT (WS-SCRUB-FROM:1) = '-'
038700         ADD +1 TO WS-SCRUB-TO
038800         MOVE WS-SCRUB-SOURCE-TEXT (WS-SCRUB-FROM:1) TO
038900                 WS-SCRUBBED-NUMBER (WS-SCRUB-TO:1)
039000     END-IF.
039100 340-EXIT.
039200     EXIT.
039300*
039400 400-INSERT-TRADE.
039500     ADD +1 TO WS-NEXT-TRADE-RELKEY.
039600     MOVE WS-NEXT-TRADE-RELKEY TO WS-TRADE-RELKEY.
039700     MOVE SPACES TO TRADE-RECORD.
039800     MOVE WS-TRADE-RELKEY TO TRD-ID.
039900     MOVE LK-CLIENT-ID TO TRD-CLIENT-ID.
040000     MOVE WS-SYMBOL TO TRD-SYMBOL.
040100     MOVE WS-IMPORT-QUANTITY TO TRD-QUANTITY.
040200     MOVE WS-IMPORT-PRICE TO TRD-PRICE.
040300     IF WS-IS-SELL
040400         SET TRD-IS-SELL TO TRUE
040500     ELSE
040600         SET TRD-IS-BUY TO TRUE
040700     END-IF.
040800     SET TRD-IS-MARKET TO TRUE.
040900     SET TRD-STAT-EXECUTED TO TRUE.
041000     SET TRD-FRAUD-PASSED TO TRUE.
041100     MOVE SPACES TO TRD-FRAUD-CHECK-REASON.
041200     MOVE SPACES TO TRD-EXPIRY-TIME.
041300     PERFORM 410-BUILD-TRADE-TIME THRU 410-EXIT.
041400     WRITE TRADE-RECORD.
041500 400-EXIT.
041600     EXIT.
041700*
041800*    BUILDS THE TRADE TIMESTAMP FROM THE STATEMENT'S OWN DATE
041900*    COLUMN AT MIDNIGHT - A HISTORICAL FILL HAS NO TIME OF DAY
042000*    ON THIS STATEMENT.  A DATE THAT WILL NOT PARSE FALLS BACK
042100*    TO THE JOB'S OWN CLOCK RATHER THAN LOSING THE FILL.
042200 410-BUILD-TRADE-TIME.
042300     PERFORM 420-PARSE-TRADE-DATE THRU 420-EXIT.
042400     IF WS-DATE-IS-VALID
042500         STRING WS-DATE-YYYY '-' WS-DATE-MM '-' WS-DATE-DD
042600                 '-00.00.00.000000' INTO WS-BUILT-TIMESTAMP
042700     ELSE
042800         PERFORM 430-GET-NOW-TIMESTAMP THRU 430-EXIT
042900     END-IF.
043000     MOVE WS-BUILT-TIMESTAMP TO TRD-TRADE-TIME.
043100 410-EXIT.
043200     EXIT.
043300*
043400*    STATEMENT DATE COLUMN IS MM/DD/YYYY - UNSTRING ON THE
043500*    SLASH AND CONFIRM EACH PIECE IS NUMERIC BEFORE TRUSTING IT
043600 420-PARSE-TRADE-DATE.
043700     MOVE 'N' TO WS-DATE-VALID-SW.
043800     MOVE SPACES TO WS-DATE-MM WS-DATE-DD WS-DATE-YYYY.
043900     UNSTRING WS-TRADE-DATE-TEXT DELIMITED BY '/'
044000         INTO WS-DATE-MM WS-DATE-DD WS-DATE-YYYY
044100     END-UNSTRING.
044200     IF WS-DATE-MM IS NUMERIC AND WS-DATE-DD IS NUMERIC
044300             AND WS-DATE-YYYY IS NUMERIC
044400         SET WS-DATE-IS-VALID TO TRUE
044500     END-IF.
044600 420-EXIT.
044700     EXIT.
044800*
044900*    Y2K WINDOW - A YEAR LESS THAN 50 IS 20XX, OTHERWISE 19XX.
045000*    THIS COMPILER'S ACCEPT FROM YEAR STILL RETURNS 2 DIGITS.
045100 430-GET-NOW-TIMESTAMP.
045200     ACCEPT WS-NOW-YEAR-2 FROM YEAR.
045300     ACCEPT WS-NOW-MONTH FROM MONTH.
045400     ACCEPT WS-NOW-DAY FROM DAY.
045500     IF WS-NOW-YEAR-2 < 50
045600         MOVE 20 TO WS-NOW-CENTURY
045700     ELSE
045800         MOVE 19 TO WS-NOW-CENTURY
045900     END-IF.
046000     COMPUTE WS-NOW-YEAR = (WS-NOW-CENTURY * 100) +
046100             WS-NOW-YEAR-2.
046200     MOVE WS-NOW-YEAR TO WS-DATE-YYYY.
046300     MOVE WS-NOW-MONTH TO WS-DATE-MM.
046400     MOVE WS-NOW-DAY TO WS-DATE-DD.
046500     STRING WS-DATE-YYYY '-' WS-DATE-MM '-' WS-DATE-DD
046600             '-00.00.00.000000' INTO WS-BUILT-TIMESTAMP.
046700 430-EXIT.
046800     EXIT.
046900*
047000 700-OPEN-FILES.
047100     OPEN INPUT ACTIVITY-IMPORT-FILE.
047200     OPEN INPUT CLIENT-FILE.
047300     OPEN I-O ACCOUNT-FILE.
047400     OPEN I-O TRADE-FILE.
047500     PERFORM 702-FIND-HIGH-TRADE-ID THRU 702-EXIT.
047600 700-EXIT.
047700     EXIT.
047800*
047900*    A NEW TRADE ROW NEEDS A RELATIVE KEY THIS RUN HAS NEVER
048000*    USED - SCAN ONCE AT STARTUP FOR THE HIGHEST TRD-ID ON FILE
048100 702-FIND-HIGH-TRADE-ID.
048200     MOVE ZERO TO WS-NEXT-TRADE-RELKEY.
048300     MOVE 1 TO WS-TRADE-RELKEY.
048400     MOVE 'N' TO WS-TRADE-EOF-SW.
048500     START TRADE-FILE KEY IS NOT LESS THAN WS-TRADE-RELKEY
048600         INVALID KEY
048700             SET WS-TRADE-AT-EOF TO TRUE
048800     END-START.
048900     PERFORM 703-SCAN-ONE-FOR-HIGH-ID THRU 703-EXIT
049000         UNTIL WS-TRADE-AT-EOF.
049100     MOVE 'N' TO WS-TRADE-EOF-SW.
049200 702-EXIT.
049300     EXIT.
049400*
049500 703-SCAN-ONE-FOR-HIGH-ID.
049600     READ TRADE-FILE NEXT RECORD
049700         AT END
049800             SET WS-TRADE-AT-EOF TO TRUE
049900             GO TO 703-EXIT
050000     END-READ.
050100     IF TRD-ID > WS-NEXT-TRADE-RELKEY
050200         MOVE TRD-ID TO WS-NEXT-TRADE-RELKEY
050300     END-IF.
050400 703-EXIT.
050500     EXIT.
050600*
050700*    THE WHOLE RUN FAILS IF EITHER THE CLIENT OR THE CASH
050800*    ACCOUNT IS MISSING - THERE IS NOTHING SENSIBLE TO IMPORT
050900*    HISTORY AGAINST OTHERWISE
051000 710-LOOKUP-CLIENT-AND-ACCOUNT.
051100     MOVE LK-CLIENT-ID TO WS-CLIENT-RELKEY.
051200     READ CLIENT-FILE
051300         INVALID KEY
051400             DISPLAY 'ACTVIMP - CLIENT NOT ON FILE, RUN ABORTED '
051500                     WS-CLIENT-RELKEY-EDIT
051600             PERFORM 800-CLOSE-FILES THRU 800-EXIT
051700             GOBACK
051800     END-READ.
051900     MOVE LK-CLIENT-ID TO WS-ACCT-RELKEY.
052000     READ ACCOUNT-FILE
052100         INVALID KEY
052200             DISPLAY 'ACTVIMP - NO CASH ACCOUNT, RUN ABORTED '
052300                     WS-ACCT-RELKEY-EDIT
052400             PERFORM 800-CLOSE-FILES THRU 800-EXIT
052500             GOBACK
052600     END-READ.
052700 710-EXIT.
052800     EXIT.
052900*
053000 800-CLOSE-FILES.
053100     CLOSE ACTIVITY-IMPORT-FILE, CLIENT-FILE, ACCOUNT-FILE,
053200             TRADE-FILE.
053300 800-EXIT.
053400     EXIT.
053500*
053600 900-PRINT-RUN-TOTALS.
053700     DISPLAY 'ACTVIMP - LINES PROCESSED   '
053800             WS-LINES-PROCESSED-EDIT.
053900     DISPLAY 'ACTVIMP - LINES IMPORTED    '
054000             WS-LINES-IMPORTED-EDIT.
054100     DISPLAY 'ACTVIMP - LINES SKIPPED     '
054200             WS-LINES-SKIPPED-EDIT.
054300 900-EXIT.
054400     EXIT.
