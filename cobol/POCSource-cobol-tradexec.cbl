000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    TRDEXEC.
000400 AUTHOR.        R S MILLER.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  04/11/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = TRDEXEC
001100*
001200*   FUNCTION = TRADE EXECUTION DRIVER.  SCANS TRADE-FILE FOR
001300*              ROWS STILL SITTING AT TRD-STAT-PENDING (ORDER
001400*              CAPTURE DROPS THEM THERE DURING THE DAY) AND
001500*              CARRIES EACH ONE THROUGH TO A TERMINAL STATUS:
001600*
001700*                1. LOOK UP THE CLIENT, REJECT IF NOT ACTIVE
001800*                2. RUN THE FIVE FRAUDCHK CHECKS
001900*                3. RUN THE RULEGATE HOLD CHECK
002000*                4. A MARKET ORDER SETTLES CASH IMMEDIATELY AND
002100*                   EXECUTES; A LIMIT ORDER RESERVES CASH (BUY)
002200*                   OR SIMPLY VALIDATES (SELL) AND WAITS FOR
002300*                   LIMSWEEP TO TRIGGER IT
002400*                5. PORTMAIN MAINTAINS THE WEIGHTED-AVERAGE-COST
002500*                   POSITION FOR ANY ORDER THAT EXECUTES HERE
002600*                6. AUDTRAIL RECORDS EVERY DISPOSITION
002700*                7. THE ROW IS REWRITTEN WITH ITS NEW STATUS
002800*
002900*              A CONTROL PRE-PASS OVER TRADE-FILE BUILDS TODAY'S
003000*              EXECUTED-NOTIONAL TOTAL PER CLIENT SO FRAUDCHK'S
003100*              DAILY-LIMIT TEST DOES NOT HAVE TO RE-SCAN THE
003200*              WHOLE FILE FOR EVERY ORDER.
003300*
003400*   CHANGE ACTIVITY:
003500*      04/11/89  RSM  ORIGINAL, TT#8834                               8834
003600*      07/02/90  RSM  ADDED THE LIMIT-ORDER RESERVE PATH ONCE         8834
003700*                     ACCTLEDG COULD EARMARK FUNDS, TT#8850           8850
003800*      09/23/93  DGB  ADDED THE DAILY-TOTAL PRE-PASS TABLE SO         8850
003900*                     FRAUDCHK STOPPED SCANNING TRADE-FILE ONE        8850
004000*                     ORDER AT A TIME, TT#9546                        9546
004100*      06/30/94  DGB  WIRED IN THE FRAUDCHK REASON STRING ONTO        9546
004200*                     THE TRADE ROW ITSELF, TT#9640                   9640
004300*      01/14/99  RSM  Y2K - ADDED THE CENTURY WINDOW ON THE RUN       9640
004400*                     DATE (ACCEPT FROM DATE STILL RETURNS A          9640
004500*                     2-DIGIT YEAR ON THIS COMPILER), TT#Y2K-130   Y2K-130
004600*      08/03/01  DGB  CARRIED THE TRD-PRICE WIDENING THROUGH THE   Y2K-130
004700*                     TRADE-AMOUNT ARITHMETIC, TT#10233              10233
004800*      03/11/04  RSM  MARKET BUY WAS CALLING THE WITHDRAW            10233
004900*                     OPERATION ON THE LEDGER - SWITCHED TO THE      10233
005000*                     DEDUCT OPERATION SO A MARKET BUY KNOCKS THE    10233
005100*                     RESERVE DOWN WITH THE CASH THE SAME WAY A      10233
005200*                     LIMIT BUY DOES AT SWEEP TIME, TT#10504         10504
005300*      06/09/04  DGB  260-VALIDATE-LIMIT-ORDER WAS SETTING THE       10504
005400*                     ROW TO VALIDATED - LIMSWEEP NEVER SAW A        10504
005500*                     PENDING LIMIT ORDER TO ACT ON AND RECONCIL     10504
005600*                     COULD NOT SEE THE CASH RESERVE EITHER.  ROW    10504
005700*                     NOW STAYS PENDING, AUDIT ENTRY LOGGED AS A     10504
005800*                     CREATE INSTEAD OF UPDATE, TT#10617             10617
005900*      07/21/04  DGB  711-SCAN-FOR-TOTALS WAS MATCHING ON YEAR       10617
006000*                     ALONE - A CLIENT'S WHOLE YEAR OF EXECUTED      10617
006100*                     NOTIONAL WAS FEEDING FRAUDCHK'S DAILY LIMIT    10617
006200*                     TEST.  NOW MATCHES YEAR, MONTH AND DAY.        10617
006300*                     280-WRITE-AUDIT-ENTRY ALSO ZEROED THE          10617
006400*                     ENTITY ID ON EXECUTE/CREATE ENTRIES PER        10617
006500*                     THE AUDIT STANDARD, TT#10711                   10711
006600*****************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT TRADE-FILE
007800         ASSIGN TO TRADEFIL
007900         ORGANIZATION IS RELATIVE
008000         ACCESS MODE IS DYNAMIC
008100         RELATIVE KEY IS WS-TRADE-RELKEY
008200         FILE STATUS IS WS-TRADE-FILE-STATUS.
008300     SELECT CLIENT-FILE
008400         ASSIGN TO CLIENTFL
008500         ORGANIZATION IS RELATIVE
008600         ACCESS MODE IS RANDOM
008700         RELATIVE KEY IS WS-CLIENT-RELKEY
008800         FILE STATUS IS WS-CLIENT-FILE-STATUS.
008900     SELECT ACCOUNT-FILE
009000         ASSIGN TO ACCTFILE
009100         ORGANIZATION IS RELATIVE
009200         ACCESS MODE IS RANDOM
009300         RELATIVE KEY IS WS-ACCT-RELKEY
009400         FILE STATUS IS WS-ACCT-FILE-STATUS.
009500     SELECT PORTFOLIO-FILE
009600         ASSIGN TO PORTFILE
009700         ORGANIZATION IS RELATIVE
009800         ACCESS MODE IS DYNAMIC
009900         RELATIVE KEY IS WS-PORT-RELKEY
010000         FILE STATUS IS WS-PORT-FILE-STATUS.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  TRADE-FILE
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 650 CHARACTERS.
010700     COPY TRDREC.
010800*
010900 FD  CLIENT-FILE
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 350 CHARACTERS.
011200     COPY CLIREC.
011300*
011400 FD  ACCOUNT-FILE
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 60 CHARACTERS.
011700     COPY ACCTREC.
011800*
011900 FD  PORTFOLIO-FILE
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 60 CHARACTERS.
012200     COPY PORTREC.
012300
012400 WORKING-STORAGE SECTION.
012500 77  WS-DAILY-TOTAL-LOOKUP-COUNT     PIC S9(7) COMP VALUE ZERO.
012600*
012700 01  WS-TRDEXEC-RELKEYS.
012800     05  WS-TRADE-RELKEY             PIC S9(9) COMP VALUE ZERO.
012900     05  WS-CLIENT-RELKEY            PIC S9(9) COMP VALUE ZERO.
013000     05  WS-ACCT-RELKEY              PIC S9(9) COMP VALUE ZERO.
013100     05  WS-PORT-RELKEY              PIC S9(9) COMP VALUE ZERO.
013200     05  FILLER                      PIC X(4).
013300*
013400 01  WS-TRDEXEC-SWITCHES.
013500     05  WS-TRADE-FILE-STATUS        PIC X(2) VALUE SPACES.
013600         88  WS-TRADE-FILE-OK        VALUE '00'.
013700     05  WS-CLIENT-FILE-STATUS       PIC X(2) VALUE SPACES.
013800         88  WS-CLIENT-FILE-OK       VALUE '00'.
013900     05  WS-ACCT-FILE-STATUS         PIC X(2) VALUE SPACES.
014000         88  WS-ACCT-FILE-OK         VALUE '00'.
014100     05  WS-PORT-FILE-STATUS         PIC X(2) VALUE SPACES.
014200         88  WS-PORT-FILE-OK         VALUE '00'.
014300     05  WS-TRADE-EOF-SW             PIC X(1) VALUE 'N'.
014400         88  WS-TRADE-AT-EOF         VALUE 'Y'.
014500     05  WS-PORT-SCAN-SW             PIC X(1) VALUE 'N'.
014600         88  WS-PORT-ROW-FOUND       VALUE 'Y'.
014700     05  WS-PORT-EOF-SW              PIC X(1) VALUE 'N'.
014800         88  WS-PORT-AT-EOF          VALUE 'Y'.
014900*
015000 01  WS-TRDEXEC-COUNTERS.
015100     05  WS-ORDERS-READ              PIC S9(7) COMP VALUE ZERO.
015200     05  WS-ORDERS-EXECUTED          PIC S9(7) COMP VALUE ZERO.
015300     05  WS-ORDERS-VALIDATED         PIC S9(7) COMP VALUE ZERO.
015400     05  WS-ORDERS-REJECTED          PIC S9(7) COMP VALUE ZERO.
015500     05  WS-NEXT-PORT-RELKEY         PIC S9(9) COMP VALUE ZERO.
015600*
015700 01  WS-RUN-DATE-AREA.
015800     05  WS-RUN-DATE-YY              PIC 9(2).
015900     05  WS-RUN-DATE-MM              PIC 9(2).
016000     05  WS-RUN-DATE-DD              PIC 9(2).
016100     05  WS-RUN-CENTURY              PIC 9(2).
016200     05  WS-RUN-DATE-YYYY            PIC 9(4).
016300     05  WS-RUN-DATE-YYYY-X          PIC X(4).
016400     05  WS-RUN-DATE-MM-X            PIC X(2).
016500     05  WS-RUN-DATE-DD-X            PIC X(2).
016600     05  FILLER                      PIC X(2).
016700*
016800 01  WS-TRDEXEC-WORK.
016900     05  WS-TRADE-AMOUNT             PIC S9(17)V9(2) COMP-3
017000                                      VALUE ZERO.
017100*  DISPLAY-FORMAT MIRRORS OF THE ABOVE FOR CALL ARGUMENTS -
017200*  FRAUDCHK AND ACCTLEDG TAKE THEIR AMOUNTS UNPACKED, THIS
017300*  MODULE KEEPS ITS OWN ACCUMULATORS PACKED
017400     05  WS-DTT-TOTAL-ARG            PIC S9(17)V9(2) VALUE ZERO.
017500     05  WS-TRADE-AMOUNT-ARG         PIC S9(13)V9(2) VALUE ZERO.
017600     05  WS-FRAUD-PASSED-FLAG        PIC X(1) VALUE 'Y'.
017700         88  WS-FRAUD-OK             VALUE 'Y'.
017800     05  WS-GATE-APPROVED-FLAG       PIC X(1) VALUE 'Y'.
017900         88  WS-GATE-OK              VALUE 'Y'.
018000     05  WS-ACCTLEDG-RETURN-CODE     PIC 9(2) VALUE ZERO.
018100         88  WS-ACCTLEDG-OK          VALUE 00.
018200     05  WS-POSITION-CLOSED-FLAG     PIC X(1) VALUE 'N'.
018300         88  WS-POSITION-WAS-CLOSED  VALUE 'Y'.
018400     05  WS-CHECK-REASON             PIC X(500) VALUE SPACES.
018500     05  WS-AUDIT-FUNCTION           PIC X(5) VALUE 'LOG'.
018600     05  WS-AUDIT-ACTION             PIC X(20) VALUE SPACES.
018700     05  WS-AUDIT-ENTITY-ID          PIC 9(9) VALUE ZERO.
018800     05  WS-PORT-FUNCTION            PIC X(6) VALUE SPACES.
018900     05  WS-ZERO-PRICE               PIC S9(8)V9(4) VALUE ZERO.
019000     05  WS-ZERO-AMOUNT              PIC S9(11)V9(2) VALUE ZERO.
019100     05  WS-ZERO-PCT                 PIC S9(5)V9(2) VALUE ZERO.
019200*
019300*  DAILY-LIMIT PRE-PASS TABLE, ONE ENTRY PER CLIENT WHO TRADED
019400*  TODAY.  SAME BACKWARD-SHIFT INSERT AS COMTAB/ADSORT.
019500 01  WS-DAILY-TOTAL-TABLE.
019600     05  WS-DTT-COUNT                PIC S9(4) COMP VALUE ZERO.
019700     05  WS-DTT-ENTRY OCCURS 0 TO 500 TIMES
019800             DEPENDING ON WS-DTT-COUNT
019900             ASCENDING KEY IS WS-DTT-CLIENT-ID
020000             INDEXED BY WS-DTT-NDX.
020100         10  WS-DTT-CLIENT-ID        PIC 9(9).
020200         10  WS-DTT-TOTAL            PIC S9(17)V9(2) COMP-3.
020300     05  WS-DTT-INSERT-TO            PIC S9(8) COMP.
020400     05  WS-DTT-MOVE-FROM            PIC S9(8) COMP.
020500     05  WS-DTT-FOUND-SW             PIC X(1) VALUE 'N'.
020600         88  WS-DTT-WAS-FOUND        VALUE 'Y'.
020700*
020800*  ALTERNATE VIEW OF THE COUNTERS AREA - THIRD REDEFINES ON THIS
020900*  MODULE, USED BY 900-PRINT-RUN-TOTALS FOR THE OPERATOR LOG
021000 01  WS-TRDEXEC-COUNTERS-EDIT REDEFINES WS-TRDEXEC-COUNTERS.
021100     05  WS-ORDERS-READ-EDIT         PIC ZZZ,ZZ9.
021200     05  WS-ORDERS-EXECUTED-EDIT     PIC ZZZ,ZZ9.
021300     05  WS-ORDERS-VALIDATED-EDIT    PIC ZZZ,ZZ9.
021400     05  WS-ORDERS-REJECTED-EDIT     PIC ZZZ,ZZ9.
021500     05  FILLER                      PIC X(4).
021600
021700 PROCEDURE DIVISION.
021800*
021900 000-MAIN.
022000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
022100     PERFORM 705-GET-RUN-DATE THRU 705-EXIT.
022200     PERFORM 710-BUILD-DAILY-TOTALS THRU 710-EXIT.
022300     PERFORM 715-REPOSITION-TRADE-FILE THRU 715-EXIT.
022400     PERFORM 200-PROCESS-ORDERS THRU 200-EXIT
022500         UNTIL WS-TRADE-AT-EOF.
022600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
022700     PERFORM 900-PRINT-RUN-TOTALS THRU 900-EXIT.
022800     GOBACK.
022900*
023000 200-PROCESS-ORDERS.
023100     READ TRADE-FILE NEXT RECORD
023200         AT END
023300             SET WS-TRADE-AT-EOF TO TRUE
023400             GO TO 200-EXIT
023500     END-READ.
023600     ADD +1 TO WS-ORDERS-READ.
023700     IF TRD-STAT-PENDING
023800         PERFORM 210-EXECUTE-ONE-ORDER THRU 210-EXIT
023900     END-IF.
024000 200-EXIT.
024100     EXIT.
024200*
024300 210-EXECUTE-ONE-ORDER.
024400     MOVE TRD-CLIENT-ID TO WS-CLIENT-RELKEY.
024500     READ CLIENT-FILE
024600         INVALID KEY
024700             MOVE 'CLIENT NOT FOUND ON CLIENT-FILE'
024800                 TO WS-CHECK-REASON
024900             PERFORM 290-SET-REJECTED THRU 290-EXIT
025000             GO TO 210-EXIT
025100     END-READ.
025200     IF NOT CLIENT-STAT-ACTIVE
025300         MOVE 'CLIENT IS NOT ACTIVE' TO WS-CHECK-REASON
025400         PERFORM 290-SET-REJECTED THRU 290-EXIT
025500         GO TO 210-EXIT
025600     END-IF.
025700     PERFORM 230-RUN-FRAUD-CHECK THRU 230-EXIT.
025800     IF NOT WS-FRAUD-OK
025900         PERFORM 290-SET-REJECTED THRU 290-EXIT
026000         GO TO 210-EXIT
026100     END-IF.
026200     PERFORM 240-RUN-RULE-GATE THRU 240-EXIT.
026300     IF NOT WS-GATE-OK
026400         PERFORM 290-SET-REJECTED THRU 290-EXIT
026500         GO TO 210-EXIT
026600     END-IF.
026700     MOVE TRD-CLIENT-ID TO WS-ACCT-RELKEY.
026800     READ ACCOUNT-FILE
026900         INVALID KEY
027000             MOVE 'NO CASH ACCOUNT ON FILE FOR CLIENT'
027100                 TO WS-CHECK-REASON
027200             PERFORM 290-SET-REJECTED THRU 290-EXIT
027300             GO TO 210-EXIT
027400     END-READ.
027500     COMPUTE WS-TRADE-AMOUNT ROUNDED =
027600             TRD-QUANTITY * TRD-PRICE.
027700     IF TRD-IS-MARKET
027800         PERFORM 250-EXECUTE-MARKET-ORDER THRU 250-EXIT
027900     ELSE
028000         PERFORM 260-VALIDATE-LIMIT-ORDER THRU 260-EXIT
028100     END-IF.
028200 210-EXIT.
028300     EXIT.
028400*
028500 230-RUN-FRAUD-CHECK.
028600     PERFORM 235-LOOKUP-DAILY-TOTAL THRU 235-EXIT.
028700     CALL 'FRAUDCHK' USING CLIENT-RECORD, TRADE-RECORD,
028800             WS-DTT-TOTAL-ARG, WS-FRAUD-PASSED-FLAG,
028900             TRD-FRAUD-CHECK-REASON.
029000     IF WS-FRAUD-OK
029100         MOVE 'Y' TO TRD-FRAUD-CHECK-PASSED
029200     ELSE
029300         MOVE 'N' TO TRD-FRAUD-CHECK-PASSED
029400         MOVE TRD-FRAUD-CHECK-REASON TO WS-CHECK-REASON
029500     END-IF.
029600 230-EXIT.
029700     EXIT.
029800*
029900*    FINDS THIS CLIENT'S RUNNING SLOT IN THE DAILY-TOTAL TABLE,
030000*    OR PARKS THE INDEX ON SLOT 1 WITH A ZERO TOTAL WHEN THE
030100*    CLIENT HAS NOT TRADED TODAY - CALLERS MUST NOT TRUST THE
030200*    TOTAL WHEN WS-DTT-WAS-FOUND COMES BACK 'N'
030300 235-LOOKUP-DAILY-TOTAL.
030400     MOVE 'N' TO WS-DTT-FOUND-SW.
030500     ADD +1 TO WS-DAILY-TOTAL-LOOKUP-COUNT.
030600     IF WS-DTT-COUNT > ZERO
030700         SEARCH ALL WS-DTT-ENTRY
030800             WHEN WS-DTT-CLIENT-ID (WS-DTT-NDX) = TRD-CLIENT-ID
030900                 SET WS-DTT-WAS-FOUND TO TRUE
031000         END-SEARCH
031100     END-IF.
031200     IF WS-DTT-WAS-FOUND
031300         MOVE WS-DTT-TOTAL (WS-DTT-NDX) TO WS-DTT-TOTAL-ARG
031400     ELSE
031500         SET WS-DTT-NDX TO 1
031600         MOVE ZERO TO WS-DTT-TOTAL-ARG
031700     END-IF.
031800 235-EXIT.
031900     EXIT.
032000*
032100 240-RUN-RULE-GATE.
032200     CALL 'RULEGATE' USING TRD-CLIENT-ID, WS-GATE-APPROVED-FLAG,
032300             WS-CHECK-REASON.
032400 240-EXIT.
032500     EXIT.
032600*
032700*    MARKET ORDER SETTLES AND EXECUTES IN THE SAME PASS.  A
032800*    MARKET BUY WAS NEVER EARMARKED, BUT THIS SHOP'S LEDGER
032900*    STILL RUNS IT THROUGH THE SAME DEDUCT OPERATION A LIMIT-BUY
033000*    EXECUTION USES - THAT KNOCKS THE AMOUNT OFF RESERVED TOO,
033100*    WHICH CAN CARRY RESERVED NEGATIVE ON A MARKET BUY.  THIS IS
033200*    THE SHOP'S OWN LONGSTANDING BEHAVIOR - FRAUDCHK ALREADY
033300*    TURNED AWAY A BUY THE CLIENT COULD NOT AFFORD, SO DEDUCT
033400*    NEVER NEEDS TO REJECT AT THIS STEP.
033500 250-EXECUTE-MARKET-ORDER.
033600     MOVE WS-TRADE-AMOUNT TO WS-TRADE-AMOUNT-ARG.
033700     IF TRD-IS-BUY
033800         CALL 'ACCTLEDG' USING ACCOUNT-RECORD, 'D',
033900                 WS-TRADE-AMOUNT-ARG, WS-ACCTLEDG-RETURN-CODE
034000     ELSE
034100         CALL 'ACCTLEDG' USING ACCOUNT-RECORD, 'A',
034200                 WS-TRADE-AMOUNT-ARG, WS-ACCTLEDG-RETURN-CODE
034300     END-IF.
034400     REWRITE ACCOUNT-RECORD.
034500     PERFORM 270-UPDATE-PORTFOLIO THRU 270-EXIT.
034600     SET TRD-STAT-EXECUTED TO TRUE.
034700     IF WS-DTT-WAS-FOUND
034800         ADD WS-TRADE-AMOUNT TO WS-DTT-TOTAL (WS-DTT-NDX)
034900     ELSE
035000         PERFORM 712-INSERT-DAILY-TOTAL THRU 712-EXIT
035100     END-IF.
035200     ADD +1 TO WS-ORDERS-EXECUTED.
035300     MOVE 'EXECUTE' TO WS-AUDIT-ACTION.
035400     MOVE 'ORDER EXECUTED AT MARKET' TO WS-CHECK-REASON.
035500     PERFORM 280-WRITE-AUDIT-ENTRY THRU 280-EXIT.
035600 250-EXIT.
035700     EXIT.
035800*
035900*    LIMIT-BUY RESERVES CASH AND WAITS FOR LIMSWEEP; LIMIT-SELL
036000*    ONLY NEEDS TO BE VALIDATED, THE SHARES ARE ALREADY HELD
036100 260-VALIDATE-LIMIT-ORDER.
036200     IF TRD-IS-BUY
036300         MOVE WS-TRADE-AMOUNT TO WS-TRADE-AMOUNT-ARG
036400         CALL 'ACCTLEDG' USING ACCOUNT-RECORD, 'R',
036500                 WS-TRADE-AMOUNT-ARG, WS-ACCTLEDG-RETURN-CODE
036600         IF NOT WS-ACCTLEDG-OK
036700             MOVE 'INSUFFICIENT FUNDS TO RESERVE LIMIT BUY' TO
036800                     WS-CHECK-REASON
036900             PERFORM 290-SET-REJECTED THRU 290-EXIT
037000             GO TO 260-EXIT
037100         END-IF
037200         REWRITE ACCOUNT-RECORD
037300     END-IF.
037400     ADD +1 TO WS-ORDERS-VALIDATED.
037500     MOVE 'CREATE' TO WS-AUDIT-ACTION.
037600     MOVE 'ORDER VALIDATED, AWAITING TRIGGER PRICE' TO
037700             WS-CHECK-REASON.
037800     PERFORM 280-WRITE-AUDIT-ENTRY THRU 280-EXIT.
037900 260-EXIT.
038000     EXIT.
038100*
038200*    LOAD OR CREATE THE POSITION FOR THIS CLIENT+SYMBOL AND HAND
038300*    IT TO PORTMAIN FOR THE WEIGHTED-AVERAGE-COST UPDATE
038400 270-UPDATE-PORTFOLIO.
038500     PERFORM 271-FIND-PORTFOLIO-ROW THRU 271-EXIT.
038600     MOVE 'UPDATE' TO WS-PORT-FUNCTION.
038700     MOVE 'N' TO WS-POSITION-CLOSED-FLAG.
038800     CALL 'PORTMAIN' USING PORTFOLIO-RECORD, WS-PORT-FUNCTION,
038900             TRD-TYPE, TRD-QUANTITY, TRD-PRICE, WS-ZERO-PRICE,
039000             WS-POSITION-CLOSED-FLAG, WS-ZERO-AMOUNT,
039100             WS-ZERO-AMOUNT, WS-ZERO-AMOUNT, WS-ZERO-PCT.
039200     IF WS-POSITION-WAS-CLOSED
039300         IF WS-PORT-RELKEY NOT = ZERO
039400             DELETE PORTFOLIO-FILE RECORD
039500         END-IF
039600     ELSE
039700         IF WS-PORT-RELKEY = ZERO
039800             ADD +1 TO WS-NEXT-PORT-RELKEY
039900             MOVE WS-NEXT-PORT-RELKEY TO WS-PORT-RELKEY
040000             MOVE WS-PORT-RELKEY TO PORT-ID
040100             WRITE PORTFOLIO-RECORD
040200         ELSE
040300             REWRITE PORTFOLIO-RECORD
040400         END-IF
040500     END-IF.
040600 270-EXIT.
040700     EXIT.
040800*
040900*    RELATIVE FILES ARE KEYED BY THE GENERATED ID, NOT BY
041000*    CLIENT+SYMBOL, SO A SEQUENTIAL RESTART FROM SLOT 1 IS THE
041100*    ONLY WAY TO FIND THIS CLIENT'S ROW FOR THIS SYMBOL
041200 271-FIND-PORTFOLIO-ROW.
041300     MOVE 'N' TO WS-PORT-SCAN-SW.
041400     MOVE 'N' TO WS-PORT-EOF-SW.
041500     MOVE 1 TO WS-PORT-RELKEY.
041600     START PORTFOLIO-FILE KEY IS NOT LESS THAN WS-PORT-RELKEY
041700         INVALID KEY
041800             SET WS-PORT-AT-EOF TO TRUE
041900     END-START.
042000     PERFORM 272-SCAN-PORTFOLIO-FOR-MATCH THRU 272-EXIT
042100         UNTIL WS-PORT-ROW-FOUND OR WS-PORT-AT-EOF.
042200     IF NOT WS-PORT-ROW-FOUND
042300         MOVE ZERO TO WS-PORT-RELKEY
042400         MOVE ZERO TO PORT-ID
042500         MOVE TRD-CLIENT-ID TO PORT-CLIENT-ID
042600         MOVE TRD-SYMBOL TO PORT-SYMBOL
042700         MOVE ZERO TO PORT-QUANTITY
042800         MOVE ZERO TO PORT-AVERAGE-PRICE
042900     END-IF.
043000 271-EXIT.
043100     EXIT.
043200*
043300 272-SCAN-PORTFOLIO-FOR-MATCH.
043400     READ PORTFOLIO-FILE NEXT RECORD
043500         AT END
043600             SET WS-PORT-AT-EOF TO TRUE
043700             GO TO 272-EXIT
043800     END-READ.
043900     IF PORT-CLIENT-ID = TRD-CLIENT-ID
044000             AND PORT-SYMBOL = TRD-SYMBOL
044100         SET WS-PORT-ROW-FOUND TO TRUE
044200     END-IF.
044300 272-EXIT.
044400     EXIT.
044500*
044600 280-WRITE-AUDIT-ENTRY.
044700     MOVE 'LOG' TO WS-AUDIT-FUNCTION.
044800     IF WS-AUDIT-ACTION = 'EXECUTE' OR WS-AUDIT-ACTION = 'CREATE'
044900         MOVE ZERO TO WS-AUDIT-ENTITY-ID
045000     ELSE
045100         MOVE TRD-ID TO WS-AUDIT-ENTITY-ID
045200     END-IF.
045300     CALL 'AUDTRAIL' USING WS-AUDIT-FUNCTION, 'TRADE',
045400             WS-AUDIT-ENTITY-ID, WS-AUDIT-ACTION, WS-CHECK-REASON.
045500     REWRITE TRADE-RECORD.
045600 280-EXIT.
045700     EXIT.
045800*
045900 290-SET-REJECTED.
046000     SET TRD-STAT-REJECTED TO TRUE.
046100     MOVE 'N' TO TRD-FRAUD-CHECK-PASSED.
046200     MOVE WS-CHECK-REASON TO TRD-FRAUD-CHECK-REASON.
046300     MOVE 'REJECT' TO WS-AUDIT-ACTION.
046400     ADD +1 TO WS-ORDERS-REJECTED.
046500     PERFORM 280-WRITE-AUDIT-ENTRY THRU 280-EXIT.
046600 290-EXIT.
046700     EXIT.
046800*
046900 700-OPEN-FILES.
047000     OPEN I-O TRADE-FILE.
047100     OPEN INPUT CLIENT-FILE.
047200     OPEN I-O ACCOUNT-FILE.
047300     OPEN I-O PORTFOLIO-FILE.
047400     PERFORM 702-FIND-HIGH-PORT-ID THRU 702-EXIT.
047500 700-EXIT.
047600     EXIT.
047700*
047800*    A NEW PORTFOLIO ROW NEEDS A RELATIVE KEY THIS RUN HAS NEVER
047900*    USED - SCAN ONCE AT STARTUP FOR THE HIGHEST PORT-ID ON FILE
048000*    SO A RERUN DOES NOT COLLIDE WITH ROWS ALREADY WRITTEN
048100 702-FIND-HIGH-PORT-ID.
048200     MOVE ZERO TO WS-NEXT-PORT-RELKEY.
048300     MOVE 1 TO WS-PORT-RELKEY.
048400     MOVE 'N' TO WS-PORT-EOF-SW.
048500     START PORTFOLIO-FILE KEY IS NOT LESS THAN WS-PORT-RELKEY
048600         INVALID KEY
048700             SET WS-PORT-AT-EOF TO TRUE
048800     END-START.
048900     PERFORM 703-SCAN-ONE-FOR-HIGH-ID THRU 703-EXIT
049000         UNTIL WS-PORT-AT-EOF.
049100     MOVE 'N' TO WS-PORT-EOF-SW.
049200 702-EXIT.
049300     EXIT.
049400*
049500 703-SCAN-ONE-FOR-HIGH-ID.
049600     READ PORTFOLIO-FILE NEXT RECORD
049700         AT END
049800             SET WS-PORT-AT-EOF TO TRUE
049900             GO TO 703-EXIT
050000     END-READ.
050100     IF PORT-ID > WS-NEXT-PORT-RELKEY
050200         MOVE PORT-ID TO WS-NEXT-PORT-RELKEY
050300     END-IF.
050400 703-EXIT.
050500     EXIT.
050600*
050700*    Y2K WINDOW - A YEAR LESS THAN 50 IS 20XX, OTHERWISE 19XX.
050800*    THE TRADE TIMESTAMP ITSELF ALREADY CARRIES A 4-DIGIT YEAR;
050900*    ONLY THE JOB'S OWN RUN DATE COMES BACK 2-DIGIT ON THIS
051000*    COMPILER'S ACCEPT VERB.
051100 705-GET-RUN-DATE.
051200     ACCEPT WS-RUN-DATE-YY FROM YEAR.
051300     ACCEPT WS-RUN-DATE-MM FROM MONTH.
051400     ACCEPT WS-RUN-DATE-DD FROM DAY.
051500     IF WS-RUN-DATE-YY < 50
051600         MOVE 20 TO WS-RUN-CENTURY
051700     ELSE
051800         MOVE 19 TO WS-RUN-CENTURY
051900     END-IF.
052000     COMPUTE WS-RUN-DATE-YYYY = (WS-RUN-CENTURY * 100) +
052100             WS-RUN-DATE-YY.
052200     MOVE WS-RUN-DATE-YYYY TO WS-RUN-DATE-YYYY-X.
052300     MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-MM-X.
052400     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-DD-X.
052500 705-EXIT.
052600     EXIT.
052700*
052800 710-BUILD-DAILY-TOTALS.
052900     MOVE ZERO TO WS-DTT-COUNT.
053000     MOVE 1 TO WS-TRADE-RELKEY.
053100     START TRADE-FILE KEY IS NOT LESS THAN WS-TRADE-RELKEY
053200         INVALID KEY
053300             SET WS-TRADE-AT-EOF TO TRUE
053400     END-START.
053500     PERFORM 711-SCAN-FOR-TOTALS THRU 711-EXIT
053600         UNTIL WS-TRADE-AT-EOF.
053700 710-EXIT.
053800     EXIT.
053900*
054000*    THE PRE-PASS ABOVE LEAVES THE FILE POSITIONED AT END OF
054100*    FILE - THE EXECUTION LOOP THAT FOLLOWS NEEDS TO START BACK
054200*    AT THE FIRST RECORD
054300 715-REPOSITION-TRADE-FILE.
054400     MOVE 'N' TO WS-TRADE-EOF-SW.
054500     MOVE 1 TO WS-TRADE-RELKEY.
054600     START TRADE-FILE KEY IS NOT LESS THAN WS-TRADE-RELKEY
054700         INVALID KEY
054800             SET WS-TRADE-AT-EOF TO TRUE
054900     END-START.
055000 715-EXIT.
055100     EXIT.
055200*
055300 711-SCAN-FOR-TOTALS.
055400     READ TRADE-FILE NEXT RECORD
055500         AT END
055600             SET WS-TRADE-AT-EOF TO TRUE
055700             GO TO 711-EXIT
055800     END-READ.
055900     IF TRD-STAT-EXECUTED
056000         AND TRD-TIME-YEAR = WS-RUN-DATE-YYYY-X
056100         AND TRD-TIME-MONTH = WS-RUN-DATE-MM-X
056200         AND TRD-TIME-DAY = WS-RUN-DATE-DD-X
056300         COMPUTE WS-TRADE-AMOUNT ROUNDED =
056400                 TRD-QUANTITY * TRD-PRICE
056500         PERFORM 235-LOOKUP-DAILY-TOTAL THRU 235-EXIT
056600         IF WS-DTT-WAS-FOUND
056700             ADD WS-TRADE-AMOUNT TO
056800                     WS-DTT-TOTAL (WS-DTT-NDX)
056900         ELSE
057000             PERFORM 712-INSERT-DAILY-TOTAL THRU 712-EXIT
057100         END-IF
057200     END-IF.
057300 711-EXIT.
057400     EXIT.
057500*
057600*    BACKWARD-SHIFT INSERT, SAME SHAPE ADSORT HAS ALWAYS USED TO
057700*    KEEP A SMALL TABLE IN ASCENDING KEY SEQUENCE WITHOUT A SORT
057800 712-INSERT-DAILY-TOTAL.
057900     ADD +1 TO WS-DTT-COUNT.
058000     PERFORM 713-SHIFT-ONE-SLOT THRU 713-EXIT
058100         VARYING WS-DTT-INSERT-TO FROM WS-DTT-COUNT BY -1
058200         UNTIL WS-DTT-INSERT-TO = 1
058300             OR WS-DTT-CLIENT-ID (WS-DTT-INSERT-TO - 1)
058400                     < TRD-CLIENT-ID.
058500     MOVE TRD-CLIENT-ID TO WS-DTT-CLIENT-ID (WS-DTT-INSERT-TO).
058600     MOVE WS-TRADE-AMOUNT TO WS-DTT-TOTAL (WS-DTT-INSERT-TO).
058700 712-EXIT.
058800     EXIT.
058900*
059000 713-SHIFT-ONE-SLOT.
059100     COMPUTE WS-DTT-MOVE-FROM = WS-DTT-INSERT-TO - 1.
059200     MOVE WS-DTT-CLIENT-ID (WS-DTT-MOVE-FROM) TO
059300             WS-DTT-CLIENT-ID (WS-DTT-INSERT-TO).
059400     MOVE WS-DTT-TOTAL (WS-DTT-MOVE-FROM) TO
059500             WS-DTT-TOTAL (WS-DTT-INSERT-TO).
059600 713-EXIT.
059700     EXIT.
059800*
059900 800-CLOSE-FILES.
060000     MOVE 'CLOSE' TO WS-AUDIT-FUNCTION.
060100     CALL 'AUDTRAIL' USING WS-AUDIT-FUNCTION, SPACES, ZERO,
060200             SPACES, SPACES.
060300     CLOSE TRADE-FILE, CLIENT-FILE, ACCOUNT-FILE, PORTFOLIO-FILE.
060400 800-EXIT.
060500     EXIT.
060600*
060700 900-PRINT-RUN-TOTALS.
060800     DISPLAY 'TRDEXEC - ORDERS READ      ' WS-ORDERS-READ-EDIT.
060900     DISPLAY 'TRDEXEC - ORDERS EXECUTED  '
061000             WS-ORDERS-EXECUTED-EDIT.
061100     DISPLAY 'TRDEXEC - ORDERS VALIDATED '
061200             WS-ORDERS-VALIDATED-EDIT.
061300     DISPLAY 'TRDEXEC - ORDERS REJECTED  '
061400             WS-ORDERS-REJECTED-EDIT.
061500     DISPLAY 'TRDEXEC - DAILY TOTAL LOOKUPS '
061600             WS-DAILY-TOTAL-LOOKUP-COUNT.
061700 900-EXIT.
061800     EXIT.
