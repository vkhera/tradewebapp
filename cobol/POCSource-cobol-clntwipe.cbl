000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    CLNTWIPE.
000400 AUTHOR.        D G BAXTER.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  05/02/96.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = CLNTWIPE
001100*
001200*   FUNCTION = REMOVES ALL PORTFOLIO POSITIONS AND ALL TRADE
001300*              ORDERS ON FILE FOR ONE CLIENT.  RUN BY OPERATIONS
001400*              WHEN A TEST CLIENT IS TORN DOWN OR WHEN A CLIENT
001500*              CLOSES OUT AND OPS WANTS A CLEAN SLATE BEFORE A
001600*              RE-ONBOARD - THIS MODULE DOES NOT TOUCH THE
001700*              CLIENT MASTER OR THE CASH ACCOUNT, IT ONLY CLEARS
001800*              POSITIONS AND ORDER HISTORY.
001900*
002000*   INVOKE BY = CALL CLNTWIPE PARM(client-id)
002100*
002200*   CALLS    = NONE
002300*
002400*   CHANGE ACTIVITY:
002500*      05/02/96  DGB  ORIGINAL, TT#9855 - OPS WAS HAND-DELETING       9855
002600*                     RECORDS THROUGH THE FILE UTILITY, WANTED A      9855
002700*                     SUPPORTED WAY TO CLEAR OUT A TEST CLIENT        9855
002800*      01/14/99  RSM  Y2K REVIEW - NO DATE LOGIC IN THIS MODULE,      9855
002900*                     CLOSED NO CHANGE, TT#Y2K-135                 Y2K-135
003000*      07/09/03  RSM  RUN NOW ALSO BREAKS THE COMBINED TOTAL OUT   Y2K-135
003100*                     BY FILE - OPS COULD NOT TELL FROM THE OLD    Y2K-135
003200*                     COMBINED FIGURE ALONE WHETHER A CLIENT HAD   Y2K-135
003300*                     ANY POSITIONS LEFT OPEN, TT#10488              10488
003400*****************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PORTFOLIO-FILE
004600         ASSIGN TO PORTFILE
004700         ORGANIZATION IS RELATIVE
004800         ACCESS MODE IS DYNAMIC
004900         RELATIVE KEY IS WS-PORT-RELKEY
005000         FILE STATUS IS WS-PORT-FILE-STATUS.
005100     SELECT TRADE-FILE
005200         ASSIGN TO TRADEFIL
005300         ORGANIZATION IS RELATIVE
005400         ACCESS MODE IS DYNAMIC
005500         RELATIVE KEY IS WS-TRADE-RELKEY
005600         FILE STATUS IS WS-TRADE-FILE-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  PORTFOLIO-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 60 CHARACTERS.
006300     COPY PORTREC.
006400*
006500 FD  TRADE-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 650 CHARACTERS.
006800     COPY TRDREC.
006900
007000 WORKING-STORAGE SECTION.
007100 77  WS-TOTAL-ROWS-DELETED       PIC S9(7) COMP VALUE ZERO.
007200 77  WS-TOTAL-ROWS-DELETED-EDIT  PIC ZZZ,ZZ9.
007300*
007400*
007500 01  WS-CLNTWIPE-RELKEYS.
007600     05  WS-PORT-RELKEY              PIC S9(9) COMP VALUE ZERO.
007700     05  WS-TRADE-RELKEY             PIC S9(9) COMP VALUE ZERO.
007800*
007900 01  WS-CLNTWIPE-SWITCHES.
008000     05  WS-PORT-FILE-STATUS         PIC X(2) VALUE SPACES.
008100         88  WS-PORT-FILE-OK         VALUE '00'.
008200     05  WS-TRADE-FILE-STATUS        PIC X(2) VALUE SPACES.
008300         88  WS-TRADE-FILE-OK        VALUE '00'.
008400     05  WS-PORT-EOF-SW              PIC X(1) VALUE 'N'.
008500         88  WS-PORT-AT-EOF          VALUE 'Y'.
008600     05  WS-TRADE-EOF-SW             PIC X(1) VALUE 'N'.
008700         88  WS-TRADE-AT-EOF         VALUE 'Y'.
008800*
008900 01  WS-CLNTWIPE-COUNTERS.
009000     05  WS-PORT-ROWS-DELETED        PIC S9(7) COMP VALUE ZERO.
009100     05  WS-TRADE-ROWS-DELETED       PIC S9(7) COMP VALUE ZERO.
009200*
009300*  ZONED VIEW OF THE COUNTERS FOR THE OPERATOR LOG - SECOND
009400*  REDEFINES ON THIS MODULE
009500 01  WS-CLNTWIPE-COUNTERS-EDIT REDEFINES WS-CLNTWIPE-COUNTERS.
009600     05  WS-PORT-ROWS-DELETED-EDIT   PIC ZZZ,ZZ9.
009700     05  WS-TRADE-ROWS-DELETED-EDIT  PIC ZZZ,ZZ9.
009800
009900 LINKAGE SECTION.
010000 01  LK-CLIENT-ID                    PIC 9(9).
010100
010200 PROCEDURE DIVISION USING LK-CLIENT-ID.
010300*
010400 000-MAIN.
010500     PERFORM 700-OPEN-FILES THRU 700-EXIT.
010600     PERFORM 100-WIPE-PORTFOLIO-ROWS THRU 100-EXIT.
010700     PERFORM 200-WIPE-TRADE-ROWS THRU 200-EXIT.
010800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
010900     PERFORM 900-PRINT-RUN-TOTALS THRU 900-EXIT.
011000     GOBACK.
011100*
011200*    PORTFOLIO-FILE HAS NO DIRECT KEY BY CLIENT-ID ALONE - A
011300*    FULL SEQUENTIAL SCAN IS THE ONLY WAY TO FIND EVERY ROW
011400*    THIS CLIENT OWNS, THE SAME AS THE LOOKUP IN TRDEXEC AND
011500*    HOLDIMP
011600 100-WIPE-PORTFOLIO-ROWS.
011700     MOVE 1 TO WS-PORT-RELKEY.
011800     MOVE 'N' TO WS-PORT-EOF-SW.
011900     START PORTFOLIO-FILE KEY IS NOT LESS THAN WS-PORT-RELKEY
012000         INVALID KEY
012100             SET WS-PORT-AT-EOF TO TRUE
012200     END-START.
012300     PERFORM 110-WIPE-ONE-PORTFOLIO-ROW THRU 110-EXIT
012400         UNTIL WS-PORT-AT-EOF.
012500 100-EXIT.
012600     EXIT.
012700*
012800 110-WIPE-ONE-PORTFOLIO-ROW.
012900     READ PORTFOLIO-FILE NEXT RECORD
013000         AT END
013100             SET WS-PORT-AT-EOF TO TRUE
013200             GO TO 110-EXIT
013300     END-READ.
013400     IF PORT-CLIENT-ID = LK-CLIENT-ID
013500         DELETE PORTFOLIO-FILE RECORD
013600             INVALID KEY
013700                 DISPLAY 'CLNTWIPE - DELETE FAILED, PORT-ID '
013800                         PORT-ID
013900         END-DELETE
014000         ADD +1 TO WS-PORT-ROWS-DELETED
014100     END-IF.
014200 110-EXIT.
014300     EXIT.
014400*
014500*    TRADE-FILE IS ALSO KEYED BY ITS OWN SURROGATE ID, NOT BY
014600*    CLIENT-ID - SAME FULL-SCAN APPROACH AS THE PORTFOLIO PASS
014700 200-WIPE-TRADE-ROWS.
014800     MOVE 1 TO WS-TRADE-RELKEY.
014900     MOVE 'N' TO WS-TRADE-EOF-SW.
015000     START TRADE-FILE KEY IS NOT LESS THAN WS-TRADE-RELKEY
015100         INVALID KEY
015200             SET WS-TRADE-AT-EOF TO TRUE
015300     END-START.
015400     PERFORM 210-WIPE-ONE-TRADE-ROW THRU 210-EXIT
015500         UNTIL WS-TRADE-AT-EOF.
015600 200-EXIT.
015700     EXIT.
015800*
015900 210-WIPE-ONE-TRADE-ROW.
016000     READ TRADE-FILE NEXT RECORD
016100         AT END
016200             SET WS-TRADE-AT-EOF TO TRUE
016300             GO TO 210-EXIT
016400     END-READ.
016500     IF TRD-CLIENT-ID = LK-CLIENT-ID
016600         DELETE TRADE-FILE RECORD
016700             INVALID KEY
016800                 DISPLAY 'CLNTWIPE - DELETE FAILED, TRD-ID '
016900                         TRD-ID
017000         END-DELETE
017100         ADD +1 TO WS-TRADE-ROWS-DELETED
017200     END-IF.
017300 210-EXIT.
017400     EXIT.
017500*
017600 700-OPEN-FILES.
017700     OPEN I-O PORTFOLIO-FILE.
017800     OPEN I-O TRADE-FILE.
017900 700-EXIT.
018000     EXIT.
018100*
018200 800-CLOSE-FILES.
018300     CLOSE PORTFOLIO-FILE, TRADE-FILE.
018400 800-EXIT.
018500     EXIT.
018600*
018700 900-PRINT-RUN-TOTALS.
018800     COMPUTE WS-TOTAL-ROWS-DELETED =
018900             WS-PORT-ROWS-DELETED + WS-TRADE-ROWS-DELETED.
019000     MOVE WS-TOTAL-ROWS-DELETED TO WS-TOTAL-ROWS-DELETED-EDIT.
019100     DISPLAY 'CLNTWIPE - PORTFOLIO ROWS DELETED  '
019200             WS-PORT-ROWS-DELETED-EDIT.
019300     DISPLAY 'CLNTWIPE - TRADE ROWS DELETED      '
019400             WS-TRADE-ROWS-DELETED-EDIT.
019500     DISPLAY 'CLNTWIPE - TOTAL ROWS DELETED       '
019600             WS-TOTAL-ROWS-DELETED-EDIT.
019700 900-EXIT.
019800     EXIT.
