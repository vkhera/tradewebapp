000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    HOLDIMP.
000400 AUTHOR.        D G BAXTER.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  03/14/96.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000*   MODULE NAME = HOLDIMP
001100*
001200*   FUNCTION = LOADS A CLIENT'S POSITIONS OUT OF THE CUSTODIAN'S
001300*              HOLDINGS STATEMENT (A COMMA-DELIMITED DOWNLOAD)
001400*              AND UPSERTS PORTFOLIO-FILE FOR THAT CLIENT.  EACH
001500*              IMPORTED LINE OVERWRITES THE ROW'S QUANTITY AND
001600*              AVERAGE PRICE OUTRIGHT - THIS IS A STATEMENT
001700*              RECONCILE, NOT A TRADE, SO PORTMAIN'S WEIGHTED
001800*              AVERAGE COST LOGIC DOES NOT APPLY HERE.
001900*
002000*              THE STATEMENT CARRIES A HEADER BAND, A BODY OF
002100*              ONE LINE PER HOLDING, AND A TRAILING TOTALS BAND -
002200*              THIS MODULE SKIPS DOWN TO THE "SYMBOL DESCRIPTION"
002300*              HEADING BEFORE IT TRUSTS ANY LINE, AND STOPS
002400*              READING THE MOMENT IT SEES THE TOTALS BAND SO IT
002500*              NEVER TRIES TO IMPORT A FOOTER AS A HOLDING.
002600*
002700*              THE MONEY-MARKET SWEEP SYMBOL (IIAXX) IS CARRIED
002800*              ON EVERY STATEMENT AS THE UNINVESTED CASH SLEEVE -
002900*              IT IS NOT A TRADEABLE POSITION AND IS SKIPPED,
003000*              NOT COUNTED AS AN ERROR.
003100*
003200*   INVOKE BY = CALL HOLDIMP PARM(client-id)
003300*
003400*   CALLS    = NONE
003500*
003600*   CHANGE ACTIVITY:
003700*      03/14/96  DGB  ORIGINAL, TT#9821 - CUSTODIAN STARTED           9821
003800*                     SENDING STATEMENTS IN CSV INSTEAD OF THE        9821
003900*                     OLD FIXED-BLOCK EXTRACT                         9821
004000*      01/14/99  RSM  Y2K REVIEW - NO DATE FIELDS ON THIS             9821
004100*                     STATEMENT, CLOSED NO CHANGE, TT#Y2K-133      Y2K-133
004200*      08/03/01  DGB  IIAXX SWEEP SYMBOL NOW SKIPPED QUIETLY       Y2K-133
004300*                     INSTEAD OF LANDING ON THE ERROR REPORT -     Y2K-133
004400*                     OPS WAS TIRED OF EXPLAINING IT EVERY         Y2K-133
004500*                     MORNING, TT#10241                              10241
004600*      06/09/04  DGB  300-PARSE-HOLDINGS-LINE WAS PULLING THE        10241
004700*                     SYMBOL AND PRICE COLUMNS OFF THE COMMA         10241
004800*                     TABLE ONE POSITION IN THE WRONG DIRECTION -    10241
004900*                     CORRECTED TO COLUMN (2) AND COLUMN (4),        10241
005000*                     TT#10617                                       10617
005100*****************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT HOLDINGS-IMPORT-FILE
006300         ASSIGN TO HOLDCSV
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-CSV-FILE-STATUS.
006600     SELECT CLIENT-FILE
006700         ASSIGN TO CLIENTFL
006800         ORGANIZATION IS RELATIVE
006900         ACCESS MODE IS RANDOM
007000         RELATIVE KEY IS WS-CLIENT-RELKEY
007100         FILE STATUS IS WS-CLIENT-FILE-STATUS.
007200     SELECT ACCOUNT-FILE
007300         ASSIGN TO ACCTFILE
007400         ORGANIZATION IS RELATIVE
007500         ACCESS MODE IS RANDOM
007600         RELATIVE KEY IS WS-ACCT-RELKEY
007700         FILE STATUS IS WS-ACCT-FILE-STATUS.
007800     SELECT PORTFOLIO-FILE
007900         ASSIGN TO PORTFILE
008000         ORGANIZATION IS RELATIVE
008100         ACCESS MODE IS DYNAMIC
008200         RELATIVE KEY IS WS-PORT-RELKEY
008300         FILE STATUS IS WS-PORT-FILE-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  HOLDINGS-IMPORT-FILE
008800     LABEL RECORDS ARE OMITTED
008900     RECORD CONTAINS 200 CHARACTERS.
009000 01  HOLDINGS-IMPORT-LINE            PIC X(200).
009100*
009200 FD  CLIENT-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 350 CHARACTERS.
009500     COPY CLIREC.
009600*
009700 FD  ACCOUNT-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 60 CHARACTERS.
010000     COPY ACCTREC.
010100*
010200 FD  PORTFOLIO-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 60 CHARACTERS.
010500     COPY PORTREC.
010600
010700 WORKING-STORAGE SECTION.
010800 77  WS-CSV-COLUMN-COUNT         PIC S9(4) COMP VALUE ZERO.
010900*
011000 01  WS-HOLDIMP-RELKEYS.
011100     05  WS-CLIENT-RELKEY            PIC S9(9) COMP VALUE ZERO.
011200     05  WS-ACCT-RELKEY              PIC S9(9) COMP VALUE ZERO.
011300     05  WS-PORT-RELKEY              PIC S9(9) COMP VALUE ZERO.
011400     05  WS-NEXT-PORT-RELKEY         PIC S9(9) COMP VALUE ZERO.
011500*
011600*  ZONED VIEW OF THE RELATIVE KEYS FOR THE ABORT MESSAGE IN
011700*  710-LOOKUP-CLIENT-AND-ACCOUNT - SECOND REDEFINES ON THIS
011800*  MODULE (PORT-COMPOSITE-KEY IN THE PORTREC COPYBOOK IS THE
011900*  FIRST)
012000 01  WS-HOLDIMP-RELKEYS-EDIT REDEFINES WS-HOLDIMP-RELKEYS.
012100     05  WS-CLIENT-RELKEY-EDIT       PIC ZZZZZZZZ9.
012200     05  WS-ACCT-RELKEY-EDIT         PIC ZZZZZZZZ9.
012300     05  WS-PORT-RELKEY-EDIT         PIC ZZZZZZZZ9.
012400     05  WS-NEXT-PORT-RELKEY-EDIT    PIC ZZZZZZZZ9.
012500*
012600 01  WS-HOLDIMP-SWITCHES.
012700     05  WS-CSV-FILE-STATUS          PIC X(2) VALUE SPACES.
012800         88  WS-CSV-FILE-OK          VALUE '00'.
012900     05  WS-CLIENT-FILE-STATUS       PIC X(2) VALUE SPACES.
013000         88  WS-CLIENT-FILE-OK       VALUE '00'.
013100     05  WS-ACCT-FILE-STATUS         PIC X(2) VALUE SPACES.
013200         88  WS-ACCT-FILE-OK         VALUE '00'.
013300     05  WS-PORT-FILE-STATUS         PIC X(2) VALUE SPACES.
013400         88  WS-PORT-FILE-OK         VALUE '00'.
013500     05  WS-CSV-EOF-SW               PIC X(1) VALUE 'N'.
013600         88  WS-CSV-AT-EOF           VALUE 'Y'.
013700     05  WS-HEADER-SEEN-SW           PIC X(1) VALUE 'N'.
013800         88  WS-HEADER-WAS-SEEN      VALUE 'Y'.
013900     05  WS-END-OF-DATA-SW           PIC X(1) VALUE 'N'.
014000         88  WS-AT-END-OF-DATA       VALUE 'Y'.
014100     05  WS-PORT-SCAN-SW             PIC X(1) VALUE 'N'.
014200         88  WS-PORT-ROW-FOUND       VALUE 'Y'.
014300     05  WS-PORT-EOF-SW              PIC X(1) VALUE 'N'.
014400         88  WS-PORT-AT-EOF          VALUE 'Y'.
014500*
014600 01  WS-HOLDIMP-COUNTERS.
014700     05  WS-LINES-PROCESSED          PIC S9(7) COMP VALUE ZERO.
014800     05  WS-LINES-IMPORTED           PIC S9(7) COMP VALUE ZERO.
014900     05  WS-LINES-SKIPPED            PIC S9(7) COMP VALUE ZERO.
015000*
015100*  ALTERNATE VIEW OF THE COUNTERS AREA, ZONED FOR THE OPERATOR
015200*  LOG - THIRD REDEFINES ON THIS MODULE
015300 01  WS-HOLDIMP-COUNTERS-EDIT REDEFINES WS-HOLDIMP-COUNTERS.
015400     05  WS-LINES-PROCESSED-EDIT     PIC ZZZ,ZZ9.
015500     05  WS-LINES-IMPORTED-EDIT      PIC ZZZ,ZZ9.
015600     05  WS-LINES-SKIPPED-EDIT       PIC ZZZ,ZZ9.
015700*
015800*  RAW CSV LINE BROKEN INTO ITS 9 CUSTODIAN COLUMNS.  A LINE
015900*  WITH FEWER THAN 9 COLUMNS IS THE FOOTER BAND, NOT A HOLDING.
016000 01  WS-CSV-COLUMNS.
016100     05  WS-CSV-COLUMN OCCURS 9 TIMES PIC X(60).
016200*
016300 01  WS-HOLDIMP-WORK.
016400     05  WS-SYMBOL-DESC              PIC X(60) VALUE SPACES.
016500     05  WS-SYMBOL                   PIC X(10) VALUE SPACES.
016600     05  WS-QUANTITY-TEXT            PIC X(30) VALUE SPACES.
016700     05  WS-PRICE-TEXT               PIC X(30) VALUE SPACES.
016800     05  WS-SCRUBBED-NUMBER          PIC X(30) VALUE SPACES.
016900     05  WS-SCRUB-SOURCE-TEXT        PIC X(30) VALUE SPACES.
017000     05  WS-IMPORT-QUANTITY          PIC S9(9)V9(4) VALUE ZERO.
017100     05  WS-IMPORT-PRICE             PIC S9(8)V9(4) VALUE ZERO.
017200     05  WS-SPACE-POSITION           PIC S9(4) COMP VALUE ZERO.
017300     05  WS-TOTAL-TALLY               PIC S9(4) COMP VALUE ZERO.
017400     05  WS-SCRUB-FROM               PIC S9(4) COMP VALUE ZERO.
017500     05  WS-SCRUB-TO                 PIC S9(4) COMP VALUE ZERO.
017600     05  WS-ERROR-LINE               PIC X(200) VALUE SPACES.
017700
017800 LINKAGE SECTION.
017900 01  LK-CLIENT-ID                    PIC 9(9).
018000
018100 PROCEDURE DIVISION USING LK-CLIENT-ID.
018200*
018300 000-MAIN.
018400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
018500     PERFORM 710-LOOKUP-CLIENT-AND-ACCOUNT THRU 710-EXIT.
018600     PERFORM 200-READ-CSV-LINE THRU 200-EXIT.
018700     PERFORM 210-FIND-HEADER-BAND THRU 210-EXIT
018800         UNTIL WS-HEADER-WAS-SEEN OR WS-CSV-AT-EOF.
018900     PERFORM 220-PROCESS-ONE-LINE THRU 220-EXIT
019000         UNTIL WS-CSV-AT-EOF OR WS-AT-END-OF-DATA.
019100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
019200     PERFORM 900-PRINT-RUN-TOTALS THRU 900-EXIT.
019300     GOBACK.
019400*
019500 200-READ-CSV-LINE.
019600     READ HOLDINGS-IMPORT-FILE
019700         AT END
019800             SET WS-CSV-AT-EOF TO TRUE
019900     END-READ.
020000 200-EXIT.
020100     EXIT.
020200*
020300*    THE STATEMENT OPENS WITH A BANK-LETTERHEAD BAND OF UNKNOWN
020400*    LENGTH - NOTHING BEFORE THE COLUMN HEADING LINE IS A HOLDING
020500 210-FIND-HEADER-BAND.
020600     IF HOLDINGS-IMPORT-LINE NOT = SPACES
020700         MOVE HOLDINGS-IMPORT-LINE TO WS-ERROR-LINE
020800         INSPECT WS-ERROR-LINE CONVERTING
020900             'abcdefghijklmnopqrstuvwxyz' TO
021000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021100         MOVE ZERO TO WS-TOTAL-TALLY
021200         INSPECT WS-ERROR-LINE TALLYING WS-TOTAL-TALLY
021300             FOR ALL 'SYMBOL DESCRIPTION'
021400         IF WS-TOTAL-TALLY > ZERO
021500             SET WS-HEADER-WAS-SEEN TO TRUE
021600             GO TO 210-EXIT
021700         END-IF
021800     END-IF.
021900     PERFORM 200-READ-CSV-LINE THRU 200-EXIT.
022000 210-EXIT.
022100     EXIT.
022200*
022300 220-PROCESS-ONE-LINE.
022400     PERFORM 200-READ-CSV-LINE THRU 200-EXIT.
022500     IF WS-CSV-AT-EOF
022600         GO TO 220-EXIT
022700     END-IF.
022800     IF HOLDINGS-IMPORT-LINE = SPACES
022900         GO TO 220-EXIT
023000     END-IF.
023100     ADD +1 TO WS-LINES-PROCESSED.
023200     PERFORM 250-SPLIT-CSV-FIELDS THRU 250-EXIT.
023300     IF WS-CSV-COLUMN-COUNT < 9
023400         PERFORM 230-CHECK-FOR-FOOTER-BAND THRU 230-EXIT
023500         GO TO 220-EXIT
023600     END-IF.
023700     PERFORM 300-PARSE-HOLDINGS-LINE THRU 300-EXIT.
023800 220-EXIT.
023900     EXIT.
024000*
024100*    A SHORT LINE IS EITHER THE TOTALS FOOTER (STOP READING - THE
024200*    STATEMENT IS DONE) OR SOME OTHER STRAY LINE (COUNT IT AS
024300*    SKIPPED AND KEEP GOING)
024400 230-CHECK-FOR-FOOTER-BAND.
024500     IF WS-CSV-COLUMN-COUNT <= 2
024600         SET WS-AT-END-OF-DATA TO TRUE
024700         GO TO 230-EXIT
024800     END-IF.
024900     MOVE ZERO TO WS-TOTAL-TALLY.
025000     INSPECT HOLDINGS-IMPORT-LINE CONVERTING
025100         'abcdefghijklmnopqrstuvwxyz' TO
025200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025300     INSPECT HOLDINGS-IMPORT-LINE TALLYING WS-TOTAL-TALLY
025400         FOR ALL 'TOTAL'.
025500     IF WS-TOTAL-TALLY > ZERO
025600         SET WS-AT-END-OF-DATA TO TRUE
025700         GO TO 230-EXIT
025800     END-IF.
025900     ADD +1 TO WS-LINES-SKIPPED.
026000     MOVE HOLDINGS-IMPORT-LINE TO WS-ERROR-LINE.
026100     DISPLAY 'HOLDIMP - SKIPPED, TOO FEW COLUMNS - '
026200             WS-ERROR-LINE.
026300 230-EXIT.
026400     EXIT.
026500*
026600*    SPLITS THE LINE ON COMMAS INTO THE NINE CUSTODIAN COLUMNS.
026700*    THE DESCRIPTION COLUMN NEVER CARRIES AN EMBEDDED COMMA ON
026800*    THIS PARTICULAR STATEMENT FORMAT, SO A PLAIN UNSTRING IS
026900*    ALL THIS ONE NEEDS - UNLIKE THE ACTIVITY STATEMENT.
027000 250-SPLIT-CSV-FIELDS.
027100     MOVE ZERO TO WS-CSV-COLUMN-COUNT.
027200     MOVE SPACES TO WS-CSV-COLUMNS.
027300     UNSTRING HOLDINGS-IMPORT-LINE DELIMITED BY ','
027400         INTO WS-CSV-COLUMN (1)
027500              WS-CSV-COLUMN (2)
027600              WS-CSV-COLUMN (3)
027700              WS-CSV-COLUMN (4)
027800              WS-CSV-COLUMN (5)
027900              WS-CSV-COLUMN (6)
028000              WS-CSV-COLUMN (7)
028100              WS-CSV-COLUMN (8)
028200              WS-CSV-COLUMN (9)
028300         TALLYING IN WS-CSV-COLUMN-COUNT
028400     END-UNSTRING.
028500 250-EXIT.
028600     EXIT.
028700*
028800*    COLUMN 1 IS "SYMBOL DESCRIPTION" - THE SYMBOL ITSELF IS THE
028900*    TEXT BEFORE THE FIRST SPACE
029000 300-PARSE-HOLDINGS-LINE.
029100     MOVE WS-CSV-COLUMN (2) TO WS-SYMBOL-DESC.
029200     MOVE WS-CSV-COLUMN (3) TO WS-QUANTITY-TEXT.
029300     MOVE WS-CSV-COLUMN (4) TO WS-PRICE-TEXT.
029400     PERFORM 310-EXTRACT-SYMBOL THRU 310-EXIT.
029500     IF WS-SYMBOL = SPACES OR WS-QUANTITY-TEXT = SPACES
029600         ADD +1 TO WS-LINES-SKIPPED
029700         GO TO 300-EXIT
029800     END-IF.
029900     IF WS-SYMBOL = 'IIAXX'
030000         ADD +1 TO WS-LINES-SKIPPED
030100         GO TO 300-EXIT
030200     END-IF.
030300     PERFORM 320-SCRUB-QUANTITY THRU 320-EXIT.
030400     PERFORM 330-SCRUB-PRICE THRU 330-EXIT.
030500     PERFORM 400-UPSERT-PORTFOLIO THRU 400-EXIT.
030600     ADD +1 TO WS-LINES-IMPORTED.
030700 300-EXIT.
030800     EXIT.
030900*
031000 310-EXTRACT-SYMBOL.
031100     MOVE SPACES TO WS-SYMBOL.
031200     INSPECT WS-SYMBOL-DESC TALLYING WS-SPACE-POSITION
031300         FOR CHARACTERS BEFORE INITIAL ' '.
031400     IF WS-SPACE-POSITION > ZERO AND WS-SPACE-POSITION <= 10
031500         MOVE WS-SYMBOL-DESC (1:WS-SPACE-POSITION) TO WS-SYMBOL
031600     ELSE
031700         IF WS-SPACE-POSITION = ZERO
031800             MOVE WS-SYMBOL-DESC (1:10) TO WS-SYMBOL
031900         END-IF
032000     END-IF.
032100 310-EXIT.
032200     EXIT.
032300*
032400*    STRIPS COMMA THOUSANDS SEPARATORS OUT OF A NUMBER-BEARING
032500*    COLUMN BEFORE IT IS MOVED INTO A NUMERIC WORKING FIELD
032600 320-SCRUB-QUANTITY.
032700     MOVE WS-QUANTITY-TEXT TO WS-SCRUB-SOURCE-TEXT.
032800     MOVE ZERO TO WS-SCRUB-TO.
032900     MOVE SPACES TO WS-SCRUBBED-NUMBER.
033000     PERFORM 340-SCRUB-ONE-NUMBER THRU 340-EXIT
033100         VARYING WS-SCRUB-FROM FROM 1 BY 1
033200         UNTIL WS-SCRUB-FROM > 30.
033300     MOVE WS-SCRUBBED-NUMBER TO WS-IMPORT-QUANTITY.
033400 320-EXIT.
033500     EXIT.
033600*
033700*    STRIPS THE DOLLAR SIGN AND COMMA SEPARATORS OUT OF THE
033800*    PRICE COLUMN BEFORE IT IS MOVED INTO A NUMERIC WORKING
033900*    FIELD - THE SAME SCRUB PARAGRAPH AS 320 WORKS ON EITHER
034000*    COLUMN SINCE BOTH ONLY DROP NON-DIGIT, NON-DECIMAL-POINT
034100*    CHARACTERS
034200 330-SCRUB-PRICE.
034300     MOVE WS-PRICE-TEXT TO WS-SCRUB-SOURCE-TEXT.
034400     MOVE ZERO TO WS-SCRUB-TO.
034500     MOVE SPACES TO WS-SCRUBBED-NUMBER.
034600     PERFORM 340-SCRUB-ONE-NUMBER THRU 340-EXIT
034700         VARYING WS-SCRUB-FROM FROM 1 BY 1
034800         UNTIL WS-SCRUB-FROM > 30.
034900     MOVE WS-SCRUBBED-NUMBER TO WS-IMPORT-PRICE.
035000 330-EXIT.
035100     EXIT.
035200*
035300 340-SCRUB-ONE-NUMBER.
035400     IF WS-SCRUB-SOURCE-TEXT (WS-SCRUB-FROM:1) IS NUMERIC
035500             OR WS-SCRUB-SOURCE-TEXT (WS-SCRUB-FROM:1) = '.'
035600             OR WS-SCRUB-SOURCE-TEXT (WS-SCRUB-FROM:1) = '-'
035700         ADD +1 TO WS-SCRUB-TO
035800         MOVE WS-SCRUB-SOURCE-TEXT (WS-SCRUB-FROM:1) TO
035900                 WS-SCRUBBED-NUMBER (WS-SCRUB-TO:1)
036000     END-IF.
036100 340-EXIT.
036200     EXIT.
036300*
036400*    OVERWRITES THE POSITION OUTRIGHT - A STATEMENT LOAD IS A
036500*    RECONCILE AGAINST THE CUSTODIAN'S BOOKS, NOT A TRADE, SO
036600*    THE IMPORTED PRICE BECOMES THE NEW AVERAGE COST AS-IS
036700*    RATHER THAN BLENDING WITH WHATEVER WAS ON FILE BEFORE
036800 400-UPSERT-PORTFOLIO.
036900     PERFORM 410-FIND-PORTFOLIO-ROW THRU 410-EXIT.
037000     MOVE WS-IMPORT-QUANTITY TO PORT-QUANTITY.
037100     MOVE WS-IMPORT-PRICE TO PORT-AVERAGE-PRICE.
037200     IF WS-PORT-RELKEY = ZERO
037300         ADD +1 TO WS-NEXT-PORT-RELKEY
037400         MOVE WS-NEXT-PORT-RELKEY TO WS-PORT-RELKEY
037500         MOVE WS-PORT-RELKEY TO PORT-ID
037600         WRITE PORTFOLIO-RECORD
037700     ELSE
037800         REWRITE PORTFOLIO-RECORD
037900     END-IF.
038000 400-EXIT.
038100     EXIT.
038200*
038300*    RELATIVE FILE IS KEYED BY THE GENERATED ID, NOT BY
038400*    CLIENT+SYMBOL, SO A SEQUENTIAL RESTART FROM SLOT 1 IS THE
038500*    ONLY WAY TO FIND THIS CLIENT'S ROW FOR THIS SYMBOL
038600 410-FIND-PORTFOLIO-ROW.
038700     MOVE 'N' TO WS-PORT-SCAN-SW.
038800     MOVE 'N' TO WS-PORT-EOF-SW.
038900     MOVE 1 TO WS-PORT-RELKEY.
039000     START PORTFOLIO-FILE KEY IS NOT LESS THAN WS-PORT-RELKEY
039100         INVALID KEY
039200             SET WS-PORT-AT-EOF TO TRUE
039300     END-START.
039400     PERFORM 420-SCAN-PORTFOLIO-FOR-MATCH THRU 420-EXIT
039500         UNTIL WS-PORT-ROW-FOUND OR WS-PORT-AT-EOF.
039600     IF NOT WS-PORT-ROW-FOUND
039700         MOVE ZERO TO WS-PORT-RELKEY
039800         MOVE ZERO TO PORT-ID
039900         MOVE LK-CLIENT-ID TO PORT-CLIENT-ID
040000         MOVE WS-SYMBOL TO PORT-SYMBOL
040100     END-IF.
040200 410-EXIT.
040300     EXIT.
040400*
040500 420-SCAN-PORTFOLIO-FOR-MATCH.
040600     READ PORTFOLIO-FILE NEXT RECORD
040700         AT END
040800             SET WS-PORT-AT-EOF TO TRUE
040900             GO TO 420-EXIT
041000     END-READ.
041100     IF PORT-CLIENT-ID = LK-CLIENT-ID
041200             AND PORT-SYMBOL = WS-SYMBOL
041300         SET WS-PORT-ROW-FOUND TO TRUE
041400     END-IF.
041500 420-EXIT.
041600     EXIT.
041700*
041800 700-OPEN-FILES.
041900     OPEN INPUT HOLDINGS-IMPORT-FILE.
042000     OPEN INPUT CLIENT-FILE.
042100     OPEN I-O ACCOUNT-FILE.
042200     OPEN I-O PORTFOLIO-FILE.
042300     PERFORM 702-FIND-HIGH-PORT-ID THRU 702-EXIT.
042400 700-EXIT.
042500     EXIT.
042600*
042700*    A NEW PORTFOLIO ROW NEEDS A RELATIVE KEY THIS RUN HAS NEVER
042800*    USED - SCAN ONCE AT STARTUP FOR THE HIGHEST PORT-ID ON FILE
042900 702-FIND-HIGH-PORT-ID.
043000     MOVE ZERO TO WS-NEXT-PORT-RELKEY.
043100     MOVE 1 TO WS-PORT-RELKEY.
043200     MOVE 'N' TO WS-PORT-EOF-SW.
043300     START PORTFOLIO-FILE KEY IS NOT LESS THAN WS-PORT-RELKEY
043400         INVALID KEY
043500             SET WS-PORT-AT-EOF TO TRUE
043600     END-START.
043700     PERFORM 703-SCAN-ONE-FOR-HIGH-ID THRU 703-EXIT
043800         UNTIL WS-PORT-AT-EOF.
043900     MOVE 'N' TO WS-PORT-EOF-SW.
044000 702-EXIT.
044100     EXIT.
044200*
044300 703-SCAN-ONE-FOR-HIGH-ID.
044400     READ PORTFOLIO-FILE NEXT RECORD
044500         AT END
044600             SET WS-PORT-AT-EOF TO TRUE
044700             GO TO 703-EXIT
044800     END-READ.
044900     IF PORT-ID > WS-NEXT-PORT-RELKEY
045000         MOVE PORT-ID TO WS-NEXT-PORT-RELKEY
045100     END-IF.
045200 703-EXIT.
045300     EXIT.
045400*
045500*    THE WHOLE RUN FAILS IF EITHER THE CLIENT OR THE CASH
045600*    ACCOUNT IS MISSING - THERE IS NOTHING SENSIBLE TO IMPORT
045700*    A STATEMENT AGAINST OTHERWISE
045800 710-LOOKUP-CLIENT-AND-ACCOUNT.
045900     MOVE LK-CLIENT-ID TO WS-CLIENT-RELKEY.
046000     READ CLIENT-FILE
046100         INVALID KEY
046200             DISPLAY 'HOLDIMP - CLIENT NOT ON FILE, RUN ABORTED '
046300                     WS-CLIENT-RELKEY-EDIT
046400             PERFORM 800-CLOSE-FILES THRU 800-EXIT
046500             GOBACK
046600     END-READ.
046700     MOVE LK-CLIENT-ID TO WS-ACCT-RELKEY.
046800     READ ACCOUNT-FILE
046900         INVALID KEY
047000             DISPLAY 'HOLDIMP - NO CASH ACCOUNT, RUN ABORTED '
047100                     WS-ACCT-RELKEY-EDIT
047200             PERFORM 800-CLOSE-FILES THRU 800-EXIT
047300             GOBACK
047400     END-READ.
047500 710-EXIT.
047600     EXIT.
047700*
047800 800-CLOSE-FILES.
047900     CLOSE HOLDINGS-IMPORT-FILE, CLIENT-FILE, ACCOUNT-FILE,
048000             PORTFOLIO-FILE.
048100 800-EXIT.
048200     EXIT.
048300*
048400 900-PRINT-RUN-TOTALS.
048500     DISPLAY 'HOLDIMP - LINES PROCESSED   '
048600             WS-LINES-PROCESSED-EDIT.
048700     DISPLAY 'HOLDIMP - LINES IMPORTED    '
048800             WS-LINES-IMPORTED-EDIT.
048900     DISPLAY 'HOLDIMP - LINES SKIPPED     '
049000             WS-LINES-SKIPPED-EDIT.
049100 900-EXIT.
049200     EXIT.
