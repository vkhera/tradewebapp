000100*****************************************************************
000200*   MEMBER NAME  = AUDREC
000300*
000400*   DESCRIPTIVE NAME = AUDIT TRAIL RECORD LAYOUT
000500*
000600*   FUNCTION = ONE ROW PER BUSINESS EVENT (TRADE ACCEPTED,
000700*              REJECTED, EXECUTED, CANCELLED, EXPIRED, AND THE
000800*              RARER CLIENT/RULE MAINTENANCE EVENTS).  WRITTEN
000900*              LINE-SEQUENTIAL, APPEND-ONLY - NOTHING EVER
001000*              REWRITES OR DELETES A ROW ON THIS FILE.
001100*
001200*   USED BY  = AUDTRAIL (WRITE ONLY)
001300*
001400*   CHANGE ACTIVITY:
001500*      04/11/89  RSM  ORIGINAL LAYOUT PER BROKERAGE OPS REQUEST
001600*                     TT#8834                                         8834
001700*      02/06/91  RSM  ADDED RULE AS A VALID AUD-ENTITY-TYPE,          8834
001800*                     TT#9015                                         9015
001900*      01/14/99  RSM  Y2K - AUD-EVENT-TIME ALREADY CARRIES A          9015
002000*                     4-DIGIT YEAR, CLOSED NO CHANGE, TT#Y2K-123   Y2K-123
002100*****************************************************************
002200 01  AUDIT-LOG-RECORD.
002300     05  AUD-ID                      PIC 9(9).
002400     05  AUD-EVENT-TIME              PIC X(26).
002500     05  AUD-ENTITY-TYPE             PIC X(50).
002600         88  AUD-ENTITY-IS-TRADE     VALUE 'TRADE'.
002700         88  AUD-ENTITY-IS-CLIENT    VALUE 'CLIENT'.
002800         88  AUD-ENTITY-IS-RULE      VALUE 'RULE'.
002900*  FK TO THE ENTITY ROW - MAY BE ZERO/UNSET FOR AN EXECUTE
003000*  EVENT RAISED FROM WITHIN TRDEXEC/LIMSWEEP
003100     05  AUD-ENTITY-ID               PIC 9(9).
003200     05  AUD-ACTION                  PIC X(20).
003300         88  AUD-ACTION-CREATE       VALUE 'CREATE'.
003400         88  AUD-ACTION-UPDATE       VALUE 'UPDATE'.
003500         88  AUD-ACTION-DELETE       VALUE 'DELETE'.
003600         88  AUD-ACTION-EXECUTE      VALUE 'EXECUTE'.
003700         88  AUD-ACTION-REJECT       VALUE 'REJECT'.
003800         88  AUD-ACTION-CANCEL       VALUE 'CANCEL'.
003900         88  AUD-ACTION-EXPIRE       VALUE 'EXPIRE'.
004000*  "SYSTEM" FOR EVERY EVENT RAISED FROM A BATCH RUN
004100     05  AUD-USER-ID                 PIC X(50).
004200     05  AUD-DETAILS                 PIC X(500).
004300     05  FILLER                      PIC X(6).
